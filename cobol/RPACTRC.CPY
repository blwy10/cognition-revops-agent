000100******************************************************************
000200*    RPACTRC  --  MAESTRO DE CUENTAS CLIENTE (ACCOUNT)            *
000300*    UNIDAD BANCA COMERCIAL - ANALISIS DE TUBERIA DE VENTAS       *
000400*    REGISTRO DE LONGITUD FIJA, ORGANIZACION SECUENCIAL           *
000500******************************************************************
000600*    14/03/1989 JSM  TKT-0102  ESTRUCTURA INICIAL DEL MAESTRO     *
000700*    18/07/1993 WRS  TKT-0255  SE AGREGA ACCT-IN-PIPELINE         *
000800*    29/12/1998 EEDR TKT-0450  AJUSTE Y2K: VALIDACION DE SIGLO    *
000900*    05/06/2001 PEDR TKT-0512  SE AGREGA ACCT-OWNER DERIVADO      *
001000******************************************************************
001100 01  REG-RPACT.
001200     05  ACCT-ID                     PIC 9(04).
001300     05  ACCT-NAME                   PIC X(40).
001400     05  ACCT-ANNUAL-REVENUE         PIC 9(12).
001500     05  ACCT-NUM-DEVELOPERS         PIC 9(07).
001600     05  ACCT-STATE                  PIC X(02).
001700     05  ACCT-INDUSTRY               PIC X(40).
001800     05  ACCT-IS-CUSTOMER            PIC X(01).
001900         88  ACCT-ES-CLIENTE                 VALUE 'Y'.
002000         88  ACCT-NO-ES-CLIENTE              VALUE 'N'.
002100     05  ACCT-IN-PIPELINE            PIC X(01).
002200         88  ACCT-EN-TUBERIA                 VALUE 'Y'.
002300         88  ACCT-FUERA-DE-TUBERIA            VALUE 'N'.
002400     05  ACCT-REP-ID                 PIC 9(04).
002500     05  ACCT-TERRITORY-ID           PIC 9(04).
002600*        ACCT-OWNER SE DERIVA AL CARGAR EL MAESTRO DE VENDEDORES
002700     05  ACCT-OWNER                  PIC X(30).
002800*        RESERVADO PARA AMPLIACIONES FUTURAS DEL MAESTRO
002900     05  FILLER                      PIC X(07) VALUE SPACES.
