000100******************************************************************
000200* FECHA       : 11/09/1991                                       *
000300* PROGRAMADOR : WALTER R. SOLIS (WRS)                            *
000400* APLICACION  : ANALISIS DE TUBERIA DE VENTAS (REVOPS)           *
000500* PROGRAMA    : RPANLDRV                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL CORTE DE VENDEDORES, CUENTAS, OPORTUNI-   *
000800*             : DADES, HISTORICO DE CAMBIOS Y TERRITORIOS; APLICA*
000900*             : EL CATALOGO DE ONCE REGLAS DE CALIDAD DE TUBERIA *
001000*             : Y GENERA EL ARCHIVO DE HALLAZGOS Y EL REPORTE    *
001100*             : RESUMEN DE CORRIDA (RUNRPT)                      *
001200* ARCHIVOS    : REPS=C,TERRS=C,ACCOUNTS=C,OPPS=C,OPPHIST=C,      *
001300*             : SETTINGS=C,ISSUES=A,RUNRPT=A                     *
001400* ACCION (ES) : C=CONSULTAR/LEER, A=AGREGAR/ESCRIBIR             *
001500* INSTALADO   : 11/09/1991                                       *
001600* BPM/RATIONAL: 230588                                           *
001700* NOMBRE      : ANALISIS DE HIGIENE DE TUBERIA                   *
001800******************************************************************
001900*                R E G I S T R O  D E  C A M B I O S             *
002000******************************************************************
002100* 11/09/1991 WRS  TKT-0588 VERSION INICIAL: REGLAS 01 A 04       *WRS09991
002200* 18/02/1992 WRS  TKT-0601 SE AGREGAN REGLAS 05 Y 06 (CUENTA)    *WRS02992
002300* 02/10/1992 PEDR TKT-0633 SE AGREGAN REGLAS 07,08,09 (VENDEDOR) *PEDR1092
002400* 14/04/1994 CHR  TKT-0640 SE AGREGAN REGLAS 10 Y 11 (CARTERA)   *CHR04994
002500* 29/12/1998 EEDR TKT-0450 AJUSTE Y2K: CAMPOS DE FECHA A 4       *EEDR1298
002600*             DIGITOS DE ANO EN TODOS LOS MAESTROS               *
002700* 20/06/2007 JSM  TKT-0670 SE AGREGA REPORTE RUNRPT CON CORTE    *JSM06007
002800*             DE CONTROL POR SEVERIDAD                           *
002900* 02/10/2009 JSM  TKT-0711 SE AGREGAN SETTINGS DE SOBRESCRITURA  *JSM10009
003000* 15/03/2012 WRS  TKT-0780 REVISION GENERAL, SIN CAMBIO FUNCIONAL*WRS03012
003100* 10/08/2026 LMZ  TKT-0831 REGLA 02: ETAPA ILEGIBLE YA NO SE     *LMZ08026
003200*             DESCARTA, PASA A SEVERIDAD HIGH                    *
003300* 10/08/2026 LMZ  TKT-0832 REGLAS 05/06: EL CONTEO Y EL PIPELINE *LMZ08026
003400*             POR CUENTA YA NO EXCLUYEN LAS OPORTUNIDADES        *
003500*             CERRADAS                                           *
003600* 11/08/2026 LMZ  TKT-0833 REGLAS 06/09/10: LA COMPARACION CON-  *LMZ08026
003700*             TRA UMBRALES USA EL PORCENTAJE SIN REDONDEAR; EL   *
003800*             REDONDEO QUEDA SOLO PARA EL TEXTO DE PANTALLA      *
003900* 11/08/2026 LMZ  TKT-0834 REGLA 06: LA EXPLICACION AHORA MUESTRA*LMZ08026
004000*             EL PIPELINE Y EL TAM EN DOLARES, NO SOLO EL %      *
004100* 11/08/2026 LMZ  TKT-0835 EL TOTAL GENERAL DE RUNRPT AHORA      *LMZ08026
004200*             INCLUYE LOS REGISTROS LEIDOS POR ARCHIVO Y EL      *
004300*             CONTEO DE HALLAZGOS POR CATEGORIA                  *
004400* 12/08/2026 LMZ  TKT-0836 REGLA 06: EL TAM AHORA LLEVA EL %     *LMZ08026
004500*             DE COBERTURA DEL SETTING (ANTES SALIA AL DOBLE);   *
004600*             SE QUITA EL AREA COMMAREA DE DEBD1R00, QUE NUNCA   *
004700*             SE USO EN ESTE PROGRAMA                            *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.              RPANLDRV.
005100 AUTHOR.                  WALTER R. SOLIS.
005200 INSTALLATION.            BANCO INDUSTRIAL, S.A. -
005300                           DEPTO DE SISTEMAS, BANCA COMERCIAL.
005400 DATE-WRITTEN.            11/09/1991.
005500 DATE-COMPILED.
005600 SECURITY.                USO INTERNO - DEPTO DE SISTEMAS.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400******************************************************************
006500*              A R C H I V O S   D E   E N T R A D A             *
006600******************************************************************
006700     SELECT REPS     ASSIGN   TO REPS
006800            ORGANIZATION      IS LINE SEQUENTIAL
006900            FILE STATUS       IS FS-REPS.
007000     SELECT TERRS    ASSIGN   TO TERRS
007100            ORGANIZATION      IS LINE SEQUENTIAL
007200            FILE STATUS       IS FS-TERRS.
007300     SELECT ACCOUNTS ASSIGN   TO ACCOUNTS
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS FS-ACCOUNTS.
007600     SELECT OPPS     ASSIGN   TO OPPS
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS FS-OPPS.
007900     SELECT OPPHIST  ASSIGN   TO OPPHIST
008000            ORGANIZATION      IS LINE SEQUENTIAL
008100            FILE STATUS       IS FS-OPPHIST.
008200     SELECT SETTINGS ASSIGN   TO SETTINGS
008300            ORGANIZATION      IS LINE SEQUENTIAL
008400            OPTIONAL
008500            FILE STATUS       IS FS-SETTINGS.
008600******************************************************************
008700*              A R C H I V O S   D E   S A L I D A               *
008800******************************************************************
008900     SELECT ISSUES   ASSIGN   TO ISSUES
009000            ORGANIZATION      IS LINE SEQUENTIAL
009100            FILE STATUS       IS FS-ISSUES.
009200     SELECT RUNRPT   ASSIGN   TO RUNRPT
009300            ORGANIZATION      IS LINE SEQUENTIAL
009400            FILE STATUS       IS FS-RUNRPT.
009500******************************************************************
009600 DATA DIVISION.
009700 FILE SECTION.
009800*1 -->MAESTRO DE VENDEDORES
009900 FD  REPS.
010000     COPY RPREPRC.
010100*2 -->MAESTRO DE TERRITORIOS
010200 FD  TERRS.
010300     COPY RPTERRC.
010400*3 -->MAESTRO DE CUENTAS
010500 FD  ACCOUNTS.
010600     COPY RPACTRC.
010700*4 -->MAESTRO DE OPORTUNIDADES
010800 FD  OPPS.
010900     COPY RPOPPRC.
011000*5 -->HISTORICO DE CAMBIOS DE OPORTUNIDAD
011100 FD  OPPHIST.
011200     COPY RPHSTRC.
011300*6 -->PARAMETROS DE SOBRESCRITURA DE REGLAS (OPCIONAL)
011400 FD  SETTINGS.
011500     COPY RPSETRC.
011600*7 -->ARCHIVO DE HALLAZGOS DETECTADOS
011700 FD  ISSUES.
011800     COPY RPISSRC.
011900*8 -->REPORTE RESUMEN DE CORRIDA, 132 COLUMNAS
012000 FD  RUNRPT.
012100 01  REG-RUNRPT                PIC X(132).
012200 WORKING-STORAGE SECTION.
012300******************************************************************
012400*              A R E A   D E   E S T A D O S   D E   A R C H I V *
012500******************************************************************
012600 01  WKS-PROGRAMA                PIC X(08) VALUE "RPANLDRV".
012700 01  WKS-ESTADOS-ARCHIVO.
012800     05  FS-REPS                 PIC X(02).
012900     05  FS-TERRS                PIC X(02).
013000     05  FS-ACCOUNTS             PIC X(02).
013100     05  FS-OPPS                 PIC X(02).
013200     05  FS-OPPHIST              PIC X(02).
013300     05  FS-SETTINGS             PIC X(02).
013400     05  FS-ISSUES               PIC X(02).
013500     05  FS-RUNRPT               PIC X(02).
013600******************************************************************
013700*              I N D I C A D O R E S   D E   F I N               *
013800******************************************************************
013900 01  WKS-INDICADORES-FIN.
014000     05  WKS-FIN-REPS            PIC X(01) VALUE "N".
014100         88  WKS-EOF-REPS                  VALUE "Y".
014200     05  WKS-FIN-TERRS           PIC X(01) VALUE "N".
014300         88  WKS-EOF-TERRS                 VALUE "Y".
014400     05  WKS-FIN-ACCOUNTS        PIC X(01) VALUE "N".
014500         88  WKS-EOF-ACCOUNTS              VALUE "Y".
014600     05  WKS-FIN-OPPS            PIC X(01) VALUE "N".
014700         88  WKS-EOF-OPPS                  VALUE "Y".
014800     05  WKS-FIN-OPPHIST         PIC X(01) VALUE "N".
014900         88  WKS-EOF-OPPHIST               VALUE "Y".
015000     05  WKS-FIN-SETTINGS        PIC X(01) VALUE "N".
015100         88  WKS-EOF-SETTINGS              VALUE "Y".
015200******************************************************************
015300*              P A R A M E T R O S   D E   C O R R I D A         *
015400******************************************************************
015500 01  WKS-PARM-ENTRADA.
015600     05  WKS-PARM-FECHA-CORTE    PIC X(10).
015700     05  WKS-PARM-RUN-ID         PIC X(08).
015800 01  WKS-FECHA-CORTE             PIC X(10).
015900 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
016000     05  WKS-FC-ANO              PIC 9(04).
016100     05  FILLER                  PIC X(01).
016200     05  WKS-FC-MES              PIC 9(02).
016300     05  FILLER                  PIC X(01).
016400     05  WKS-FC-DIA              PIC 9(02).
016500 01  WKS-RUN-ID                  PIC X(08).
016600******************************************************************
016700*        T A B L A   D E   V E N D E D O R E S   ( R E P S )     *
016800******************************************************************
016900 01  WKS-TAB-REPS.
017000     05  WKS-NUM-REPS            PIC 9(04) COMP VALUE ZEROS.
017100     05  WKS-REP-ROW OCCURS 1 TO 40 TIMES
017200             DEPENDING ON WKS-NUM-REPS
017300             ASCENDING KEY WKS-REP-ID-T
017400             INDEXED BY WKS-IX-REP.
017500         10  WKS-REP-ID-T        PIC 9(04).
017600         10  WKS-REP-NAME-T      PIC X(30).
017700         10  WKS-REP-TERR-T      PIC 9(04).
017800         10  WKS-REP-QUOTA-T     PIC 9(09).
017900         10  WKS-REP-NUM-OPP-T   PIC 9(05) COMP.
018000         10  WKS-REP-NUM-EARLY-T PIC 9(05) COMP.
018100         10  WKS-REP-PIPE-T      PIC 9(11) COMP.
018200******************************************************************
018300*        T A B L A   D E   T E R R I T O R I O S                 *
018400******************************************************************
018500 01  WKS-TAB-TERRS.
018600     05  WKS-NUM-TERRS           PIC 9(04) COMP VALUE ZEROS.
018700     05  WKS-TERR-ROW OCCURS 1 TO 20 TIMES
018800             DEPENDING ON WKS-NUM-TERRS
018900             ASCENDING KEY WKS-TERR-ID-T
019000             INDEXED BY WKS-IX-TERR.
019100         10  WKS-TERR-ID-T       PIC 9(04).
019200         10  WKS-TERR-NAME-T     PIC X(50).
019300******************************************************************
019400*        T A B L A   D E   C U E N T A S                         *
019500******************************************************************
019600 01  WKS-TAB-ACCTS.
019700     05  WKS-NUM-ACCTS           PIC 9(04) COMP VALUE ZEROS.
019800     05  WKS-ACCT-ROW OCCURS 1 TO 80 TIMES
019900             DEPENDING ON WKS-NUM-ACCTS
020000             ASCENDING KEY WKS-ACCT-ID-T
020100             INDEXED BY WKS-IX-ACCT.
020200         10  WKS-ACCT-ID-T       PIC 9(04).
020300         10  WKS-ACCT-NAME-T     PIC X(40).
020400         10  WKS-ACCT-REV-T      PIC 9(12).
020500         10  WKS-ACCT-DEVS-T     PIC 9(07).
020600         10  WKS-ACCT-PIPE-SW-T  PIC X(01).
020700         10  WKS-ACCT-REP-T      PIC 9(04).
020800         10  WKS-ACCT-OWNER-T    PIC X(30).
020900         10  WKS-ACCT-NUM-OPP-T  PIC 9(05) COMP.
021000         10  WKS-ACCT-PIPE-T     PIC 9(11) COMP.
021100******************************************************************
021200*        T A B L A   D E   O P O R T U N I D A D E S             *
021300******************************************************************
021400 01  WKS-TAB-OPPS.
021500     05  WKS-NUM-OPPS            PIC 9(04) COMP VALUE ZEROS.
021600     05  WKS-OPP-ROW OCCURS 1 TO 130 TIMES
021700             DEPENDING ON WKS-NUM-OPPS
021800             ASCENDING KEY WKS-OPP-ID-T
021900             INDEXED BY WKS-IX-OPP.
022000         10  WKS-OPP-ID-T        PIC 9(04).
022100         10  WKS-OPP-NAME-T      PIC X(50).
022200         10  WKS-OPP-AMT-T       PIC 9(09).
022300         10  WKS-OPP-STAGE-T     PIC X(25).
022400         10  WKS-OPP-CREA-T      PIC X(10).
022500         10  WKS-OPP-CLOSE-T     PIC X(10).
022600         10  WKS-OPP-REP-T       PIC 9(04).
022700         10  WKS-OPP-ACCT-T      PIC 9(04).
022800         10  WKS-OPP-OWNER-T     PIC X(30).
022900         10  WKS-OPP-ACCTNM-T    PIC X(40).
023000******************************************************************
023100*   T A B L A   D E   H I S T O R I C O   D E   C A M B I O S    *
023200******************************************************************
023300 01  WKS-TAB-HIST.
023400     05  WKS-NUM-HIST            PIC 9(04) COMP VALUE ZEROS.
023500     05  WKS-HIST-ROW OCCURS 1 TO 500 TIMES
023600             DEPENDING ON WKS-NUM-HIST
023700             INDEXED BY WKS-IX-HIST.
023800         10  WKS-HIST-OPPID-T    PIC 9(04).
023900         10  WKS-HIST-FIELD-T    PIC X(10).
024000         10  WKS-HIST-OLD-T      PIC X(25).
024100         10  WKS-HIST-NEW-T      PIC X(25).
024200         10  WKS-HIST-DATE-T     PIC X(10).
024300******************************************************************
024400*        T A B L A   D E   H A L L A Z G O S                     *
024500******************************************************************
024600 01  WKS-TAB-ISSUES.
024700     05  WKS-NUM-ISSUES          PIC 9(04) COMP VALUE ZEROS.
024800     05  WKS-ISS-ROW OCCURS 1 TO 650 TIMES
024900             DEPENDING ON WKS-NUM-ISSUES
025000             INDEXED BY WKS-IX-ISS.
025100         10  WKS-ISS-SEV-T       PIC X(06).
025200         10  WKS-ISS-RULE-T      PIC X(30).
025300         10  WKS-ISS-CAT-T       PIC X(25).
025400         10  WKS-ISS-ACCT-T      PIC X(40).
025500         10  WKS-ISS-OPP-T       PIC X(50).
025600         10  WKS-ISS-RESP-T      PIC X(30).
025700         10  WKS-ISS-MNAME-T     PIC X(60).
025800         10  WKS-ISS-MVAL-T      PIC X(40).
025900         10  WKS-ISS-EXPL-T      PIC X(120).
026000         10  WKS-ISS-RESOL-T     PIC X(120).
026100         10  WKS-ISS-STAT-T      PIC X(08).
026200******************************************************************
026300*   A R E A   D E   T R A B A J O   P A R A   R E G L A   03     *
026400******************************************************************
026500 01  WKS-R03-AREA.
026600     05  WKS-R03-NUM-CIERRES     PIC 9(03) COMP VALUE ZEROS.
026700     05  WKS-R03-CIERRE-ROW OCCURS 1 TO 30 TIMES
026800             DEPENDING ON WKS-R03-NUM-CIERRES
026900             INDEXED BY WKS-IX-C1 WKS-IX-C2.
027000         10  WKS-R03-C-FECHA     PIC X(10).
027100         10  WKS-R03-C-VALOR     PIC X(25).
027200     05  WKS-R03-EARLIEST        PIC X(10).
027300     05  WKS-R03-EARLIEST-R REDEFINES WKS-R03-EARLIEST.
027400         10  WKS-R03-E-ANO       PIC 9(04).
027500         10  FILLER              PIC X(01).
027600         10  WKS-R03-E-MES       PIC 9(02).
027700         10  FILLER              PIC X(01).
027800         10  WKS-R03-E-DIA       PIC 9(02).
027900     05  WKS-R03-TIENE-LATE      PIC X(01).
028000     05  WKS-R03-RACHA-MAX       PIC 9(03) COMP VALUE ZEROS.
028100     05  WKS-R03-RACHA-ACTUAL    PIC 9(03) COMP VALUE ZEROS.
028200     05  WKS-R03-INICIO-VENT     PIC 9(03) COMP VALUE ZEROS.
028300     05  WKS-R03-PUNTERO         PIC 9(03) COMP VALUE ZEROS.
028400     05  WKS-R03-TEMP-FECHA      PIC X(10).
028500     05  WKS-R03-TEMP-VALOR      PIC X(25).
028600******************************************************************
028700*        P A R A M E T R O S   D E   L A S   R E G L A S         *
028800******************************************************************
028900 01  WKS-PARAMETROS-REGLAS.
029000     05  WKS-R01-LOW             PIC 9(05) VALUE 30.
029100     05  WKS-R01-MED             PIC 9(05) VALUE 60.
029200     05  WKS-R01-HIGH            PIC 9(05) VALUE 90.
029300     05  WKS-R02-LOW-ST          PIC 9(02) VALUE 1.
029400     05  WKS-R02-MED-ST          PIC 9(02) VALUE 2.
029500     05  WKS-R03-LATE-ST         PIC 9(02) VALUE 5.
029600     05  WKS-R03-LOW             PIC 9(02) VALUE 1.
029700     05  WKS-R03-MED             PIC 9(02) VALUE 2.
029800     05  WKS-R03-HIGH            PIC 9(02) VALUE 3.
029900     05  WKS-R04-HI-LOW          PIC 9(09) VALUE 300000.
030000     05  WKS-R04-HI-MED          PIC 9(09) VALUE 600000.
030100     05  WKS-R04-HI-HIGH         PIC 9(09) VALUE 1000000.
030200     05  WKS-R04-LO-LOW          PIC 9(09) VALUE 60000.
030300     05  WKS-R04-LO-MED          PIC 9(09) VALUE 30000.
030400     05  WKS-R04-LO-HIGH         PIC 9(09) VALUE 20000.
030500     05  WKS-R04-ES-GRANDE       PIC X(01).
030600     05  WKS-R06-REV-DEV         PIC 9(09) VALUE 1000.
030700     05  WKS-R06-COV-PCT         PIC 9(03) VALUE 50.
030800     05  WKS-R06-COV-LOW         PIC 9(03) VALUE 60.
030900     05  WKS-R06-COV-MED         PIC 9(03) VALUE 50.
031000     05  WKS-R06-COV-HIGH        PIC 9(03) VALUE 40.
031100     05  WKS-R07-LOW             PIC 9(05) VALUE 6.
031200     05  WKS-R07-MED             PIC 9(05) VALUE 10.
031300     05  WKS-R07-HIGH            PIC 9(05) VALUE 15.
031400     05  WKS-R08-LOW             PIC 9(09) VALUE 500000.
031500     05  WKS-R08-MED             PIC 9(09) VALUE 600000.
031600     05  WKS-R08-HIGH            PIC 9(09) VALUE 800000.
031700     05  WKS-R09-LOW-PCT         PIC 9(03) VALUE 35.
031800     05  WKS-R09-MED-PCT        PIC 9(03) VALUE 45.
031900     05  WKS-R09-HIGH-PCT        PIC 9(03) VALUE 60.
032000     05  WKS-R09-MIN-OPPS        PIC 9(05) VALUE 10.
032100     05  WKS-R10-LOW-PCT         PIC 9(03) VALUE 35.
032200     05  WKS-R10-MED-PCT         PIC 9(03) VALUE 45.
032300     05  WKS-R10-HIGH-PCT        PIC 9(03) VALUE 60.
032400******************************************************************
032500*        A R E A   D E L   H A L L A Z G O   N U E V O           *
032600******************************************************************
032700 01  WKS-ISSUE-NUEVO.
032800     05  WKS-NVO-SEVERIDAD       PIC X(06).
032900     05  WKS-NVO-REGLA           PIC X(30).
033000     05  WKS-NVO-CATEGORIA       PIC X(25).
033100     05  WKS-NVO-CUENTA          PIC X(40).
033200     05  WKS-NVO-OPORTUNIDAD     PIC X(50).
033300     05  WKS-NVO-RESPONSABLE     PIC X(30).
033400     05  WKS-NVO-METRICA-NOM     PIC X(60).
033500     05  WKS-NVO-METRICA-VAL     PIC X(40).
033600     05  WKS-NVO-EXPLICACION     PIC X(120).
033700     05  WKS-NVO-RESOLUCION      PIC X(120).
033800******************************************************************
033900*        C A M P O S   D E   E D I C I O N   Y   T R A B A J O   *
034000******************************************************************
034100 01  WKS-CAMPOS-EDICION.
034200     05  WKS-EDIT-DIAS           PIC ZZZZ9.
034300     05  WKS-EDIT-UMBRAL         PIC ZZZZ9.
034400     05  WKS-EDIT-MONEDA         PIC Z,ZZZ,ZZZ,ZZ9.
034500     05  WKS-EDIT-MONEDA2        PIC Z,ZZZ,ZZZ,ZZ9.
034600     05  WKS-EDIT-PCT            PIC ZZ9.99.
034700*    TKT-0833 - VALOR SIN REDONDEAR PARA COMPARAR CONTRA LOS
034800*    UMBRALES; EL REDONDEO ES SOLO PARA EL TEXTO DE PANTALLA
034900     05  WKS-PCT-CALC            PIC S9(07)V9(04) COMP.
035000     05  WKS-EDIT-CONTEO         PIC ZZZZ9.
035100     05  WKS-EDIT-CONTEO2        PIC ZZZZ9.
035200*    TKT-0835 - TRES CAMPOS MAS PARA LA LINEA DE REGISTROS
035300*    LEIDOS Y LA LINEA DE HALLAZGOS POR CATEGORIA
035400     05  WKS-EDIT-CONTEO3        PIC ZZZZ9.
035500     05  WKS-EDIT-CONTEO4        PIC ZZZZ9.
035600     05  WKS-EDIT-CONTEO5        PIC ZZZZ9.
035700 01  WKS-PARSE-STAGE.
035800     05  WKS-SP-TEXTO            PIC X(25).
035900     05  WKS-SP-DIGITO           PIC X(01).
036000     05  WKS-SP-DIGITO-N REDEFINES WKS-SP-DIGITO
036100                                 PIC 9.
036200     05  WKS-SP-VALIDO           PIC X(01).
036300 01  WKS-STAGE-UPPER             PIC X(25).
036400 01  WKS-CONTADOR-TEXTO          PIC 9(03) COMP.
036500******************************************************************
036600*        C O N T A D O R E S   Y   A C U M U L A D O R E S       *
036700******************************************************************
036800 01  WKS-CONTADORES.
036900     05  WKS-CONTADOR-LEIDOS-REPS     PIC 9(05) COMP VALUE ZEROS.
037000     05  WKS-CONTADOR-LEIDOS-TERRS    PIC 9(05) COMP VALUE ZEROS.
037100     05  WKS-CONTADOR-LEIDOS-ACCTS    PIC 9(05) COMP VALUE ZEROS.
037200     05  WKS-CONTADOR-LEIDOS-OPPS     PIC 9(05) COMP VALUE ZEROS.
037300     05  WKS-CONTADOR-LEIDOS-HIST     PIC 9(05) COMP VALUE ZEROS.
037400     05  WKS-CONTADOR-HIGH            PIC 9(05) COMP VALUE ZEROS.
037500     05  WKS-CONTADOR-MEDIUM          PIC 9(05) COMP VALUE ZEROS.
037600     05  WKS-CONTADOR-LOW             PIC 9(05) COMP VALUE ZEROS.
037700     05  WKS-CONTADOR-GRAN-TOTAL      PIC 9(05) COMP VALUE ZEROS.
037800     05  WKS-CONTADOR-SUBTOTAL        PIC 9(05) COMP VALUE ZEROS.
037900*    TKT-0835 - UN CONTADOR POR CADA CATEGORIA DE HALLAZGO QUE
038000*    USAN LAS ONCE REGLAS, PARA EL TOTAL GENERAL DE RUNRPT
038100     05  WKS-CONTADOR-CAT-HIGIENE     PIC 9(05) COMP VALUE ZEROS.
038200     05  WKS-CONTADOR-CAT-PRONOSTICO  PIC 9(05) COMP VALUE ZEROS.
038300     05  WKS-CONTADOR-CAT-INTEGRIDAD  PIC 9(05) COMP VALUE ZEROS.
038400     05  WKS-CONTADOR-CAT-EXPANSION   PIC 9(05) COMP VALUE ZEROS.
038500     05  WKS-CONTADOR-CAT-TERRITORIO  PIC 9(05) COMP VALUE ZEROS.
038600 01  WKS-ACCT-DUP-CONTADOR            PIC 9(05) COMP.
038700 01  WKS-IX-DUP1                      PIC 9(04) COMP.
038800 01  WKS-IX-DUP2                      PIC 9(04) COMP.
038900 01  WKS-IX-AUX                       PIC 9(04) COMP.
039000 01  WKS-IX-AUX2                      PIC 9(04) COMP.
039100 01  WKS-R11-ENCONTRADO               PIC X(01).
039200 01  WKS-SUMA-AMT                     PIC 9(12) COMP.
039300 01  WKS-SUMA-TOTAL-PIPE               PIC 9(12) COMP.
039400 01  WKS-SEVERIDAD-ANTERIOR            PIC X(06) VALUE SPACES.
039500******************************************************************
039600*        L I N E A S   D E L   R E P O R T E   R U N R P T       *
039700******************************************************************
039800 01  WKS-LINEA-RPT.
039900     05  WKS-LR-SEV              PIC X(06).
040000     05  FILLER                  PIC X(02).
040100     05  WKS-LR-REGLA            PIC X(30).
040200     05  FILLER                  PIC X(01).
040300     05  WKS-LR-CATEG            PIC X(25).
040400     05  FILLER                  PIC X(01).
040500     05  WKS-LR-CUENTA           PIC X(20).
040600     05  FILLER                  PIC X(01).
040700     05  WKS-LR-OPORT            PIC X(20).
040800     05  FILLER                  PIC X(01).
040900     05  WKS-LR-RESP             PIC X(20).
041000     05  FILLER                  PIC X(05).
041100 01  WKS-LINEA-ENC1              PIC X(132).
041200 01  WKS-LINEA-ENC2              PIC X(132).
041300 01  WKS-LINEA-ENC3              PIC X(132).
041400 01  WKS-LINEA-SUBTOTAL          PIC X(132).
041500 01  WKS-LINEA-TOTAL             PIC X(132).
041600 01  WKS-LINEA-VACIA             PIC X(132) VALUE SPACES.
041700******************************************************************
041800*   A R E A   D E   L L A M A D A   A   R P D A T D I F          *
041900******************************************************************
042000 01  WKS-PARAMETROS-FECHA.
042100     05  WKS-LK-FUNCION          PIC X(04).
042200     05  WKS-LK-FECHA-1          PIC X(10).
042300     05  WKS-LK-FECHA-2          PIC X(10).
042400     05  WKS-LK-DIAS             PIC S9(09) COMP.
042500     05  WKS-LK-VALIDA           PIC X(01).
042600 PROCEDURE DIVISION.
042700 000-MAIN SECTION.
042800     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
042900     MOVE WKS-PARM-FECHA-CORTE TO WKS-FECHA-CORTE
043000     MOVE WKS-PARM-RUN-ID      TO WKS-RUN-ID
043100
043200     PERFORM 010-INICIALIZAR THRU 010-INICIALIZAR-E
043300     PERFORM 050-ABRIR-ARCHIVOS THRU 050-ABRIR-ARCHIVOS-E
043400
043500     PERFORM 110-CARGAR-SETTINGS THRU 110-CARGAR-SETTINGS-E
043600     PERFORM 115-NORMALIZAR-PARAMETR
043700        THRU 115-NORMALIZAR-PARAMETR-E
043800     PERFORM 120-CARGAR-TERRITORIOS THRU 120-CARGAR-TERRITORIOS-E
043900     PERFORM 130-CARGAR-REPS THRU 130-CARGAR-REPS-E
044000     PERFORM 140-CARGAR-CUENTAS THRU 140-CARGAR-CUENTAS-E
044100     PERFORM 150-CARGAR-OPORTUNIDAD THRU 150-CARGAR-OPORTUNIDAD-E
044200     PERFORM 160-CARGAR-HISTORICO THRU 160-CARGAR-HISTORICO-E
044300     PERFORM 170-DERIVAR-NOMBRES THRU 170-DERIVAR-NOMBRES-E
044400
044500     PERFORM 300-EVALUAR-OPORTUNIDAD
044600        THRU 300-EVALUAR-OPORTUNIDAD-E
044700     PERFORM 400-EVALUAR-CUENTAS THRU 400-EVALUAR-CUENTAS-E
044800     PERFORM 500-EVALUAR-REPS THRU 500-EVALUAR-REPS-E
044900     PERFORM 610-REGLA-10-CONCENTRAC-P
045000        THRU 610-REGLA-10-CONCENTRAC-P-E
045100     PERFORM 620-REGLA-11-CUENTAS-DUP
045200        THRU 620-REGLA-11-CUENTAS-DUP-E
045300
045400     PERFORM 700-ESCRIBIR-REPORTE THRU 700-ESCRIBIR-REPORTE-E
045500     PERFORM 800-GRABAR-ISSUES THRU 800-GRABAR-ISSUES-E
045600
045700     PERFORM 060-CERRAR-ARCHIVOS THRU 060-CERRAR-ARCHIVOS-E
045800     STOP RUN.
045900 000-MAIN-E. EXIT.
046000*
046100*   INICIALIZA CONTADORES Y AREAS DE TRABAJO DE LA CORRIDA
046200 010-INICIALIZAR SECTION.
046300     MOVE ZEROS TO WKS-NUM-REPS WKS-NUM-TERRS WKS-NUM-ACCTS
046400     MOVE ZEROS TO WKS-NUM-OPPS WKS-NUM-HIST WKS-NUM-ISSUES
046500     MOVE ZEROS TO WKS-CONTADOR-HIGH WKS-CONTADOR-MEDIUM
046600     MOVE ZEROS TO WKS-CONTADOR-LOW WKS-CONTADOR-GRAN-TOTAL.
046700 010-INICIALIZAR-E. EXIT.
046800******************************************************************
046900*        A P E R T U R A   Y   C I E R R E   D E   A R C H I V  *
047000******************************************************************
047100 050-ABRIR-ARCHIVOS SECTION.
047200     OPEN INPUT REPS
047300     IF FS-REPS NOT = "00"
047400        DISPLAY ">>> ERROR AL ABRIR REPS, FS=" FS-REPS
047500           UPON CONSOLE
047600        MOVE 91 TO RETURN-CODE
047700        STOP RUN
047800     END-IF
047900
048000     OPEN INPUT TERRS
048100     IF FS-TERRS NOT = "00"
048200        DISPLAY ">>> ERROR AL ABRIR TERRS, FS=" FS-TERRS
048300           UPON CONSOLE
048400        MOVE 91 TO RETURN-CODE
048500        STOP RUN
048600     END-IF
048700
048800     OPEN INPUT ACCOUNTS
048900     IF FS-ACCOUNTS NOT = "00"
049000        DISPLAY ">>> ERROR AL ABRIR ACCOUNTS, FS=" FS-ACCOUNTS
049100           UPON CONSOLE
049200        MOVE 91 TO RETURN-CODE
049300        STOP RUN
049400     END-IF
049500
049600     OPEN INPUT OPPS
049700     IF FS-OPPS NOT = "00"
049800        DISPLAY ">>> ERROR AL ABRIR OPPS, FS=" FS-OPPS
049900           UPON CONSOLE
050000        MOVE 91 TO RETURN-CODE
050100        STOP RUN
050200     END-IF
050300
050400     OPEN INPUT OPPHIST
050500     IF FS-OPPHIST NOT = "00"
050600        DISPLAY ">>> ERROR AL ABRIR OPPHIST, FS=" FS-OPPHIST
050700           UPON CONSOLE
050800        MOVE 91 TO RETURN-CODE
050900        STOP RUN
051000     END-IF
051100
051200     OPEN INPUT SETTINGS
051300     IF FS-SETTINGS NOT = "00" AND FS-SETTINGS NOT = "05"
051400        DISPLAY ">>> ERROR AL ABRIR SETTINGS, FS=" FS-SETTINGS
051500           UPON CONSOLE
051600        MOVE 91 TO RETURN-CODE
051700        STOP RUN
051800     END-IF
051900
052000     OPEN OUTPUT ISSUES
052100     IF FS-ISSUES NOT = "00"
052200        DISPLAY ">>> ERROR AL ABRIR ISSUES, FS=" FS-ISSUES
052300           UPON CONSOLE
052400        MOVE 91 TO RETURN-CODE
052500        STOP RUN
052600     END-IF
052700
052800     OPEN OUTPUT RUNRPT
052900     IF FS-RUNRPT NOT = "00"
053000        DISPLAY ">>> ERROR AL ABRIR RUNRPT, FS=" FS-RUNRPT
053100           UPON CONSOLE
053200        MOVE 91 TO RETURN-CODE
053300        STOP RUN
053400     END-IF.
053500 050-ABRIR-ARCHIVOS-E. EXIT.
053600
053700 060-CERRAR-ARCHIVOS SECTION.
053800     CLOSE REPS TERRS ACCOUNTS OPPS OPPHIST SETTINGS
053900           ISSUES RUNRPT.
054000 060-CERRAR-ARCHIVOS-E. EXIT.
054100******************************************************************
054200*   C A R G A   D E   P A R A M E T R O S   ( S E T T I N G S )  *
054300******************************************************************
054400 110-CARGAR-SETTINGS SECTION.
054500     IF FS-SETTINGS = "05"
054600        GO TO 110-CARGAR-SETTINGS-E
054700     END-IF
054800     PERFORM 111-LEER-SETTING THRU 111-LEER-SETTING-E
054900     PERFORM 112-APLICAR-SETTING THRU 112-APLICAR-SETTING-E
055000         UNTIL WKS-EOF-SETTINGS.
055100 110-CARGAR-SETTINGS-E. EXIT.
055200
055300 111-LEER-SETTING SECTION.
055400     READ SETTINGS
055500         AT END MOVE "Y" TO WKS-FIN-SETTINGS
055600     END-READ.
055700 111-LEER-SETTING-E. EXIT.
055800
055900*   APLICA UN REGISTRO DE SETTINGS. EL FORMATO DE LA LLAVE ES
056000*   <REGLA>.<PARAMETRO>, EN MINUSCULAS, TAL COMO LO EMITE EL
056100*   PROGRAMA GENERADOR DEL CORTE (RPGENSNP)
056200 112-APLICAR-SETTING SECTION.
056300     EVALUATE SET-KEY
056400        WHEN "stale_opportunity.low_days"
056500           MOVE SET-VALUE TO WKS-R01-LOW
056600        WHEN "stale_opportunity.medium_days"
056700           MOVE SET-VALUE TO WKS-R01-MED
056800        WHEN "stale_opportunity.high_days"
056900           MOVE SET-VALUE TO WKS-R01-HIGH
057000        WHEN "missing_close_date.low_max_stage"
057100           MOVE SET-VALUE TO WKS-R02-LOW-ST
057200        WHEN "missing_close_date.medium_max_stage"
057300           MOVE SET-VALUE TO WKS-R02-MED-ST
057400        WHEN "slipping_opportunity.late_stage"
057500           MOVE SET-VALUE TO WKS-R03-LATE-ST
057600        WHEN "slipping_opportunity.low_severity"
057700           MOVE SET-VALUE TO WKS-R03-LOW
057800        WHEN "slipping_opportunity.medium_severity"
057900           MOVE SET-VALUE TO WKS-R03-MED
058000        WHEN "slipping_opportunity.high_severity"
058100           MOVE SET-VALUE TO WKS-R03-HIGH
058200        WHEN "amount_outlier.high_low"
058300           MOVE SET-VALUE TO WKS-R04-HI-LOW
058400        WHEN "amount_outlier.high_medium"
058500           MOVE SET-VALUE TO WKS-R04-HI-MED
058600        WHEN "amount_outlier.high_high"
058700           MOVE SET-VALUE TO WKS-R04-HI-HIGH
058800        WHEN "amount_outlier.low_low"
058900           MOVE SET-VALUE TO WKS-R04-LO-LOW
059000        WHEN "amount_outlier.low_medium"
059100           MOVE SET-VALUE TO WKS-R04-LO-MED
059200        WHEN "amount_outlier.low_high"
059300           MOVE SET-VALUE TO WKS-R04-LO-HIGH
059400        WHEN "under_covered_tam.revenue_per_developer"
059500           MOVE SET-VALUE TO WKS-R06-REV-DEV
059600        WHEN "under_covered_tam.coverage_percentage"
059700           MOVE SET-VALUE TO WKS-R06-COV-PCT
059800        WHEN "under_covered_tam.coverage_low_pct"
059900           MOVE SET-VALUE TO WKS-R06-COV-LOW
060000        WHEN "under_covered_tam.coverage_medium_pct"
060100           MOVE SET-VALUE TO WKS-R06-COV-MED
060200        WHEN "under_covered_tam.coverage_high_pct"
060300           MOVE SET-VALUE TO WKS-R06-COV-HIGH
060400        WHEN "accounts_per_rep.low"
060500           MOVE SET-VALUE TO WKS-R07-LOW
060600        WHEN "accounts_per_rep.medium"
060700           MOVE SET-VALUE TO WKS-R07-MED
060800        WHEN "accounts_per_rep.high"
060900           MOVE SET-VALUE TO WKS-R07-HIGH
061000        WHEN "pipeline_imbalance.low"
061100           MOVE SET-VALUE TO WKS-R08-LOW
061200        WHEN "pipeline_imbalance.medium"
061300           MOVE SET-VALUE TO WKS-R08-MED
061400        WHEN "pipeline_imbalance.high"
061500           MOVE SET-VALUE TO WKS-R08-HIGH
061600        WHEN "rep_early_stage.low_pct"
061700           MOVE SET-VALUE TO WKS-R09-LOW-PCT
061800        WHEN "rep_early_stage.medium_pct"
061900           MOVE SET-VALUE TO WKS-R09-MED-PCT
062000        WHEN "rep_early_stage.high_pct"
062100           MOVE SET-VALUE TO WKS-R09-HIGH-PCT
062200        WHEN "rep_early_stage.min_opps"
062300           MOVE SET-VALUE TO WKS-R09-MIN-OPPS
062400        WHEN "portfolio_early_stage.low_pct"
062500           MOVE SET-VALUE TO WKS-R10-LOW-PCT
062600        WHEN "portfolio_early_stage.medium_pct"
062700           MOVE SET-VALUE TO WKS-R10-MED-PCT
062800        WHEN "portfolio_early_stage.high_pct"
062900           MOVE SET-VALUE TO WKS-R10-HIGH-PCT
063000        WHEN OTHER
063100           CONTINUE
063200     END-EVALUATE
063300     PERFORM 111-LEER-SETTING THRU 111-LEER-SETTING-E.
063400 112-APLICAR-SETTING-E. EXIT.
063500
063600*   GARANTIZA EL ORDEN DE LOS UMBRALES CUANDO LOS SETTINGS
063700*   VIENEN DESORDENADOS O INCOMPLETOS (VER RPSETRC, TKT-0711)
063800 115-NORMALIZAR-PARAMETR SECTION.
063900     IF WKS-R02-MED-ST < WKS-R02-LOW-ST
064000        MOVE WKS-R02-LOW-ST TO WKS-R02-MED-ST
064100     END-IF
064200
064300     IF WKS-R04-HI-MED < WKS-R04-HI-LOW
064400        MOVE WKS-R04-HI-LOW TO WKS-R04-HI-MED
064500     END-IF
064600     IF WKS-R04-HI-HIGH < WKS-R04-HI-MED
064700        MOVE WKS-R04-HI-MED TO WKS-R04-HI-HIGH
064800     END-IF
064900     IF WKS-R04-LO-MED > WKS-R04-LO-LOW
065000        MOVE WKS-R04-LO-LOW TO WKS-R04-LO-MED
065100     END-IF
065200     IF WKS-R04-LO-HIGH > WKS-R04-LO-MED
065300        MOVE WKS-R04-LO-MED TO WKS-R04-LO-HIGH
065400     END-IF.
065500 115-NORMALIZAR-PARAMETR-E. EXIT.
065600******************************************************************
065700*        C A R G A   D E   T E R R I T O R I O S                 *
065800******************************************************************
065900 120-CARGAR-TERRITORIOS SECTION.
066000     PERFORM 121-LEER-TERR THRU 121-LEER-TERR-E
066100     PERFORM 122-TABLA-TERR THRU 122-TABLA-TERR-E
066200         UNTIL WKS-EOF-TERRS.
066300 120-CARGAR-TERRITORIOS-E. EXIT.
066400
066500 121-LEER-TERR SECTION.
066600     READ TERRS
066700         AT END MOVE "Y" TO WKS-FIN-TERRS
066800     END-READ.
066900 121-LEER-TERR-E. EXIT.
067000
067100 122-TABLA-TERR SECTION.
067200     ADD 1 TO WKS-NUM-TERRS
067300     ADD 1 TO WKS-CONTADOR-LEIDOS-TERRS
067400     MOVE TERR-ID   TO WKS-TERR-ID-T(WKS-NUM-TERRS)
067500     MOVE TERR-NAME TO WKS-TERR-NAME-T(WKS-NUM-TERRS)
067600     PERFORM 121-LEER-TERR THRU 121-LEER-TERR-E.
067700 122-TABLA-TERR-E. EXIT.
067800******************************************************************
067900*        C A R G A   D E   V E N D E D O R E S                   *
068000******************************************************************
068100 130-CARGAR-REPS SECTION.
068200     PERFORM 131-LEER-REP THRU 131-LEER-REP-E
068300     PERFORM 132-TABLA-REP THRU 132-TABLA-REP-E
068400         UNTIL WKS-EOF-REPS.
068500 130-CARGAR-REPS-E. EXIT.
068600
068700 131-LEER-REP SECTION.
068800     READ REPS
068900         AT END MOVE "Y" TO WKS-FIN-REPS
069000     END-READ.
069100 131-LEER-REP-E. EXIT.
069200
069300 132-TABLA-REP SECTION.
069400     ADD 1 TO WKS-NUM-REPS
069500     ADD 1 TO WKS-CONTADOR-LEIDOS-REPS
069600     MOVE REP-ID     TO WKS-REP-ID-T(WKS-NUM-REPS)
069700     MOVE REP-NAME   TO WKS-REP-NAME-T(WKS-NUM-REPS)
069800     MOVE REP-TERRITORY-ID TO WKS-REP-TERR-T(WKS-NUM-REPS)
069900     MOVE REP-QUOTA  TO WKS-REP-QUOTA-T(WKS-NUM-REPS)
070000     MOVE ZEROS TO WKS-REP-NUM-OPP-T(WKS-NUM-REPS)
070100     MOVE ZEROS TO WKS-REP-NUM-EARLY-T(WKS-NUM-REPS)
070200     MOVE ZEROS TO WKS-REP-PIPE-T(WKS-NUM-REPS)
070300     PERFORM 131-LEER-REP THRU 131-LEER-REP-E.
070400 132-TABLA-REP-E. EXIT.
070500******************************************************************
070600*        C A R G A   D E   C U E N T A S                         *
070700******************************************************************
070800 140-CARGAR-CUENTAS SECTION.
070900     PERFORM 141-LEER-CUENTA THRU 141-LEER-CUENTA-E
071000     PERFORM 142-TABLA-CUENTA THRU 142-TABLA-CUENTA-E
071100         UNTIL WKS-EOF-ACCOUNTS.
071200 140-CARGAR-CUENTAS-E. EXIT.
071300
071400 141-LEER-CUENTA SECTION.
071500     READ ACCOUNTS
071600         AT END MOVE "Y" TO WKS-FIN-ACCOUNTS
071700     END-READ.
071800 141-LEER-CUENTA-E. EXIT.
071900
072000 142-TABLA-CUENTA SECTION.
072100     ADD 1 TO WKS-NUM-ACCTS
072200     ADD 1 TO WKS-CONTADOR-LEIDOS-ACCTS
072300     MOVE ACCT-ID        TO WKS-ACCT-ID-T(WKS-NUM-ACCTS)
072400     MOVE ACCT-NAME      TO WKS-ACCT-NAME-T(WKS-NUM-ACCTS)
072500     MOVE ACCT-ANNUAL-REVENUE
072600                         TO WKS-ACCT-REV-T(WKS-NUM-ACCTS)
072700     MOVE ACCT-NUM-DEVELOPERS
072800                         TO WKS-ACCT-DEVS-T(WKS-NUM-ACCTS)
072900     MOVE ACCT-IN-PIPELINE TO WKS-ACCT-PIPE-SW-T(WKS-NUM-ACCTS)
073000     MOVE ACCT-REP-ID    TO WKS-ACCT-REP-T(WKS-NUM-ACCTS)
073100     MOVE SPACES         TO WKS-ACCT-OWNER-T(WKS-NUM-ACCTS)
073200     MOVE ZEROS          TO WKS-ACCT-NUM-OPP-T(WKS-NUM-ACCTS)
073300     MOVE ZEROS          TO WKS-ACCT-PIPE-T(WKS-NUM-ACCTS)
073400     PERFORM 141-LEER-CUENTA THRU 141-LEER-CUENTA-E.
073500 142-TABLA-CUENTA-E. EXIT.
073600******************************************************************
073700*        C A R G A   D E   O P O R T U N I D A D E S             *
073800******************************************************************
073900 150-CARGAR-OPORTUNIDAD SECTION.
074000     PERFORM 151-LEER-OPORT THRU 151-LEER-OPORT-E
074100     PERFORM 152-TABLA-OPORT THRU 152-TABLA-OPORT-E
074200         UNTIL WKS-EOF-OPPS.
074300 150-CARGAR-OPORTUNIDAD-E. EXIT.
074400
074500 151-LEER-OPORT SECTION.
074600     READ OPPS
074700         AT END MOVE "Y" TO WKS-FIN-OPPS
074800     END-READ.
074900 151-LEER-OPORT-E. EXIT.
075000
075100 152-TABLA-OPORT SECTION.
075200     ADD 1 TO WKS-NUM-OPPS
075300     ADD 1 TO WKS-CONTADOR-LEIDOS-OPPS
075400     MOVE OPP-ID           TO WKS-OPP-ID-T(WKS-NUM-OPPS)
075500     MOVE OPP-NAME         TO WKS-OPP-NAME-T(WKS-NUM-OPPS)
075600     MOVE OPP-AMOUNT       TO WKS-OPP-AMT-T(WKS-NUM-OPPS)
075700     MOVE OPP-STAGE        TO WKS-OPP-STAGE-T(WKS-NUM-OPPS)
075800     MOVE OPP-CREATED-DATE TO WKS-OPP-CREA-T(WKS-NUM-OPPS)
075900     MOVE OPP-CLOSE-DATE   TO WKS-OPP-CLOSE-T(WKS-NUM-OPPS)
076000     MOVE OPP-REP-ID       TO WKS-OPP-REP-T(WKS-NUM-OPPS)
076100     MOVE OPP-ACCOUNT-ID   TO WKS-OPP-ACCT-T(WKS-NUM-OPPS)
076200     MOVE SPACES           TO WKS-OPP-OWNER-T(WKS-NUM-OPPS)
076300     MOVE SPACES           TO WKS-OPP-ACCTNM-T(WKS-NUM-OPPS)
076400     PERFORM 151-LEER-OPORT THRU 151-LEER-OPORT-E.
076500 152-TABLA-OPORT-E. EXIT.
076600******************************************************************
076700*   C A R G A   D E   H I S T O R I C O   D E   C A M B I O S    *
076800******************************************************************
076900 160-CARGAR-HISTORICO SECTION.
077000     PERFORM 161-LEER-HIST THRU 161-LEER-HIST-E
077100     PERFORM 162-TABLA-HIST THRU 162-TABLA-HIST-E
077200         UNTIL WKS-EOF-OPPHIST.
077300 160-CARGAR-HISTORICO-E. EXIT.
077400
077500 161-LEER-HIST SECTION.
077600     READ OPPHIST
077700         AT END MOVE "Y" TO WKS-FIN-OPPHIST
077800     END-READ.
077900 161-LEER-HIST-E. EXIT.
078000
078100 162-TABLA-HIST SECTION.
078200     ADD 1 TO WKS-NUM-HIST
078300     ADD 1 TO WKS-CONTADOR-LEIDOS-HIST
078400     MOVE HIST-OPP-ID     TO WKS-HIST-OPPID-T(WKS-NUM-HIST)
078500     MOVE HIST-FIELD-NAME TO WKS-HIST-FIELD-T(WKS-NUM-HIST)
078600     MOVE HIST-OLD-VALUE  TO WKS-HIST-OLD-T(WKS-NUM-HIST)
078700     MOVE HIST-NEW-VALUE  TO WKS-HIST-NEW-T(WKS-NUM-HIST)
078800     MOVE HIST-CHANGE-DATE TO WKS-HIST-DATE-T(WKS-NUM-HIST)
078900     PERFORM 161-LEER-HIST THRU 161-LEER-HIST-E.
079000 162-TABLA-HIST-E. EXIT.
079100******************************************************************
079200*   D E R I V A C I O N   D E   D U E N O   Y   C U E N T A      *
079300******************************************************************
079400 170-DERIVAR-NOMBRES SECTION.
079500     PERFORM 171-DERIVAR-CUENTA THRU 171-DERIVAR-CUENTA-E
079600        VARYING WKS-IX-ACCT FROM 1 BY 1
079700           UNTIL WKS-IX-ACCT > WKS-NUM-ACCTS
079800     PERFORM 172-DERIVAR-OPORT THRU 172-DERIVAR-OPORT-E
079900        VARYING WKS-IX-OPP FROM 1 BY 1
080000           UNTIL WKS-IX-OPP > WKS-NUM-OPPS.
080100 170-DERIVAR-NOMBRES-E. EXIT.
080200
080300*   BUSCA EL NOMBRE DEL VENDEDOR DUENO DE LA CUENTA WKS-IX-ACCT
080400 171-DERIVAR-CUENTA SECTION.
080500     SET WKS-IX-REP TO 1
080600     SEARCH ALL WKS-REP-ROW
080700        AT END
080800           MOVE "(SIN VENDEDOR ASIGNADO)"
080900              TO WKS-ACCT-OWNER-T(WKS-IX-ACCT)
081000        WHEN WKS-REP-ID-T(WKS-IX-REP) =
081100             WKS-ACCT-REP-T(WKS-IX-ACCT)
081200           MOVE WKS-REP-NAME-T(WKS-IX-REP)
081300              TO WKS-ACCT-OWNER-T(WKS-IX-ACCT)
081400     END-SEARCH.
081500 171-DERIVAR-CUENTA-E. EXIT.
081600
081700*   BUSCA VENDEDOR Y CUENTA DE LA OPORTUNIDAD WKS-IX-OPP
081800 172-DERIVAR-OPORT SECTION.
081900     SET WKS-IX-REP TO 1
082000     SEARCH ALL WKS-REP-ROW
082100        AT END
082200           MOVE "(SIN VENDEDOR ASIGNADO)"
082300              TO WKS-OPP-OWNER-T(WKS-IX-OPP)
082400        WHEN WKS-REP-ID-T(WKS-IX-REP) =
082500             WKS-OPP-REP-T(WKS-IX-OPP)
082600           MOVE WKS-REP-NAME-T(WKS-IX-REP)
082700              TO WKS-OPP-OWNER-T(WKS-IX-OPP)
082800     END-SEARCH
082900
083000     SET WKS-IX-ACCT TO 1
083100     SEARCH ALL WKS-ACCT-ROW
083200        AT END
083300           MOVE "(SIN CUENTA ASIGNADA)"
083400              TO WKS-OPP-ACCTNM-T(WKS-IX-OPP)
083500        WHEN WKS-ACCT-ID-T(WKS-IX-ACCT) =
083600             WKS-OPP-ACCT-T(WKS-IX-OPP)
083700           MOVE WKS-ACCT-NAME-T(WKS-IX-ACCT)
083800              TO WKS-OPP-ACCTNM-T(WKS-IX-OPP)
083900     END-SEARCH.
084000 172-DERIVAR-OPORT-E. EXIT.
084100******************************************************************
084200*        R E G L A S   P O R   O P O R T U N I D A D             *
084300******************************************************************
084400 300-EVALUAR-OPORTUNIDAD SECTION.
084500     PERFORM 305-EVALUAR-UNA-OPORT THRU 305-EVALUAR-UNA-OPORT-E
084600        VARYING WKS-IX-OPP FROM 1 BY 1
084700           UNTIL WKS-IX-OPP > WKS-NUM-OPPS.
084800 300-EVALUAR-OPORTUNIDAD-E. EXIT.
084900
085000 305-EVALUAR-UNA-OPORT SECTION.
085100     PERFORM 310-REGLA-01-OPORT-ESTANC
085200        THRU 310-REGLA-01-OPORT-ESTANC-E
085300     PERFORM 320-REGLA-02-FECHA-FALTA
085400        THRU 320-REGLA-02-FECHA-FALTA-E
085500     PERFORM 330-REGLA-03-OPORT-POSPUE
085600        THRU 330-REGLA-03-OPORT-POSPUE-E
085700     PERFORM 340-REGLA-04-MONTO-ATIPIC
085800        THRU 340-REGLA-04-MONTO-ATIPIC-E.
085900 305-EVALUAR-UNA-OPORT-E. EXIT.
086000*
086100*   REGLA 01 - OPORTUNIDAD ESTANCADA. SEVERIDAD SEGUN LOS DIAS
086200*   TRANSCURRIDOS DESDE EL ULTIMO CAMBIO DE ETAPA REGISTRADO EN
086300*   EL HISTORICO (O LA FECHA DE CREACION SI NO HAY HISTORICO)
086400 310-REGLA-01-OPORT-ESTANC SECTION.
086500     MOVE SPACES TO WKS-NVO-SEVERIDAD
086600     MOVE "N"    TO WKS-R03-TIENE-LATE
086700     MOVE SPACES TO WKS-R03-EARLIEST
086800     PERFORM 311-BUSCAR-ULT-ETAPA THRU 311-BUSCAR-ULT-ETAPA-E
086900
087000     IF WKS-R03-TEMP-VALOR NOT = WKS-OPP-STAGE-T(WKS-IX-OPP)
087100        MOVE ZEROS TO WKS-LK-DIAS
087200     ELSE
087300        MOVE "DIFD" TO WKS-LK-FUNCION
087400        MOVE WKS-R03-TEMP-FECHA TO WKS-LK-FECHA-1
087500        MOVE WKS-FECHA-CORTE    TO WKS-LK-FECHA-2
087600        CALL "RPDATDIF" USING WKS-LK-FUNCION WKS-LK-FECHA-1
087700           WKS-LK-FECHA-2 WKS-LK-DIAS WKS-LK-VALIDA
087800     END-IF
087900
088000     EVALUATE TRUE
088100        WHEN WKS-LK-DIAS > WKS-R01-HIGH
088200           MOVE "HIGH"      TO WKS-NVO-SEVERIDAD
088300           MOVE WKS-R01-HIGH TO WKS-EDIT-UMBRAL
088400        WHEN WKS-LK-DIAS > WKS-R01-MED
088500           MOVE "MEDIUM"    TO WKS-NVO-SEVERIDAD
088600           MOVE WKS-R01-MED TO WKS-EDIT-UMBRAL
088700        WHEN WKS-LK-DIAS > WKS-R01-LOW
088800           MOVE "LOW"       TO WKS-NVO-SEVERIDAD
088900           MOVE WKS-R01-LOW TO WKS-EDIT-UMBRAL
089000        WHEN OTHER
089100           MOVE SPACES      TO WKS-NVO-SEVERIDAD
089200     END-EVALUATE
089300
089400     IF WKS-NVO-SEVERIDAD NOT = SPACES
089500        MOVE "Stale Opportunity"    TO WKS-NVO-REGLA
089600        MOVE "Pipeline Hygiene"     TO WKS-NVO-CATEGORIA
089700        MOVE WKS-OPP-ACCTNM-T(WKS-IX-OPP) TO WKS-NVO-CUENTA
089800        MOVE WKS-OPP-NAME-T(WKS-IX-OPP)   TO WKS-NVO-OPORTUNIDAD
089900        MOVE WKS-OPP-OWNER-T(WKS-IX-OPP)  TO WKS-NVO-RESPONSABLE
090000        MOVE "Days since last stage change"
090100           TO WKS-NVO-METRICA-NOM
090200        MOVE WKS-LK-DIAS TO WKS-EDIT-DIAS
090300        STRING WKS-R03-TEMP-FECHA DELIMITED SIZE
090400           " (" DELIMITED SIZE
090500           WKS-EDIT-DIAS DELIMITED SIZE
090600           " days)" DELIMITED SIZE
090700           INTO WKS-NVO-METRICA-VAL
090800        STRING "Days since last stage change is "
090900              DELIMITED SIZE
091000           WKS-EDIT-DIAS DELIMITED SIZE
091100           " days old, which is above the "
091200              DELIMITED SIZE
091300           WKS-NVO-SEVERIDAD DELIMITED SIZE
091400           " threshold of " DELIMITED SIZE
091500           WKS-EDIT-UMBRAL DELIMITED SIZE
091600           " days" DELIMITED SIZE
091700           INTO WKS-NVO-EXPLICACION
091800        STRING "Reach out to the sales rep to confirm the "
091900              DELIMITED SIZE
092000           "opportunity is still active." DELIMITED SIZE
092100           INTO WKS-NVO-RESOLUCION
092200        PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E
092300     END-IF.
092400 310-REGLA-01-OPORT-ESTANC-E. EXIT.
092500*
092600*   BUSCA, EN EL HISTORICO, EL CAMBIO DE ETAPA MAS RECIENTE DE
092700*   LA OPORTUNIDAD WKS-IX-OPP. SI NO HAY, SE USA LA FECHA DE
092800*   CREACION Y LA ETAPA ACTUAL COMO "ULTIMO CAMBIO"
092900 311-BUSCAR-ULT-ETAPA SECTION.
093000     MOVE WKS-OPP-CREA-T(WKS-IX-OPP)  TO WKS-R03-TEMP-FECHA
093100     MOVE WKS-OPP-STAGE-T(WKS-IX-OPP) TO WKS-R03-TEMP-VALOR
093200     PERFORM 312-BUSCAR-ETAPA-UNO THRU 312-BUSCAR-ETAPA-UNO-E
093300        VARYING WKS-IX-HIST FROM 1 BY 1
093400           UNTIL WKS-IX-HIST > WKS-NUM-HIST.
093500 311-BUSCAR-ULT-ETAPA-E. EXIT.
093600
093700 312-BUSCAR-ETAPA-UNO SECTION.
093800     IF WKS-HIST-OPPID-T(WKS-IX-HIST) = WKS-OPP-ID-T(WKS-IX-OPP)
093900        AND WKS-HIST-FIELD-T(WKS-IX-HIST) = "stage"
094000        AND WKS-HIST-DATE-T(WKS-IX-HIST) > WKS-R03-TEMP-FECHA
094100           MOVE WKS-HIST-DATE-T(WKS-IX-HIST)
094200              TO WKS-R03-TEMP-FECHA
094300           MOVE WKS-HIST-NEW-T(WKS-IX-HIST)
094400              TO WKS-R03-TEMP-VALOR
094500     END-IF.
094600 312-BUSCAR-ETAPA-UNO-E. EXIT.
094700*
094800*   REGLA 02 - FECHA DE CIERRE FALTANTE EN ETAPA AVANZADA
094900 320-REGLA-02-FECHA-FALTA SECTION.
095000     MOVE SPACES TO WKS-NVO-SEVERIDAD
095100     IF WKS-OPP-CLOSE-T(WKS-IX-OPP) NOT = SPACES
095200        GO TO 320-REGLA-02-FECHA-FALTA-E
095300     END-IF
095400
095500     MOVE WKS-OPP-STAGE-T(WKS-IX-OPP) TO WKS-SP-TEXTO
095600     PERFORM 850-PARSEAR-ETAPA THRU 850-PARSEAR-ETAPA-E
095700*    TKT-0831 - ETAPA QUE NO SE PUDO LEER: YA NO SE DESCARTA LA
095800*    OPORTUNIDAD, SE TRATA COMO LA MAS GRAVE (HIGH) PORQUE NO HAY
095900*    FORMA DE SABER QUE TAN AVANZADA VA
096000     IF WKS-SP-VALIDO = "N"
096100        MOVE 9 TO WKS-SP-DIGITO-N
096200     END-IF
096300
096400     EVALUATE TRUE
096500        WHEN WKS-SP-DIGITO-N > WKS-R02-MED-ST
096600           MOVE "HIGH"   TO WKS-NVO-SEVERIDAD
096700        WHEN WKS-SP-DIGITO-N > WKS-R02-LOW-ST
096800           MOVE "MEDIUM" TO WKS-NVO-SEVERIDAD
096900        WHEN OTHER
097000           MOVE "LOW"    TO WKS-NVO-SEVERIDAD
097100     END-EVALUATE
097200
097300     MOVE "Missing Close Date"    TO WKS-NVO-REGLA
097400     MOVE "Pipeline Hygiene"      TO WKS-NVO-CATEGORIA
097500     MOVE WKS-OPP-ACCTNM-T(WKS-IX-OPP) TO WKS-NVO-CUENTA
097600     MOVE WKS-OPP-NAME-T(WKS-IX-OPP)   TO WKS-NVO-OPORTUNIDAD
097700     MOVE WKS-OPP-OWNER-T(WKS-IX-OPP)  TO WKS-NVO-RESPONSABLE
097800     MOVE "Close date"                TO WKS-NVO-METRICA-NOM
097900     MOVE "(missing)"                 TO WKS-NVO-METRICA-VAL
098000     STRING 'Close date is missing at stage "' DELIMITED SIZE
098100        WKS-OPP-STAGE-T(WKS-IX-OPP) DELIMITED SIZE
098200        '" which makes it ' DELIMITED SIZE
098300        WKS-NVO-SEVERIDAD DELIMITED SIZE
098400        " severity" DELIMITED SIZE
098500        INTO WKS-NVO-EXPLICACION
098600     STRING "Reach out to sales rep to populate missing "
098700           DELIMITED SIZE
098800        "close dates" DELIMITED SIZE
098900        INTO WKS-NVO-RESOLUCION
099000     PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E.
099100 320-REGLA-02-FECHA-FALTA-E. EXIT.
099200*
099300*   REGLA 03 - OPORTUNIDAD POSPUESTA REPETIDAMENTE. SOLO APLICA
099400*   SI LA OPORTUNIDAD YA ALCANZO UNA ETAPA TARDIA (>= LATE-ST)
099500 330-REGLA-03-OPORT-POSPUE SECTION.
099600     MOVE SPACES TO WKS-NVO-SEVERIDAD
099700     MOVE "N"    TO WKS-R03-TIENE-LATE
099800     MOVE HIGH-VALUES TO WKS-R03-EARLIEST
099900     MOVE ZEROS  TO WKS-R03-NUM-CIERRES
100000     MOVE ZEROS  TO WKS-R03-RACHA-MAX
100100
100200     PERFORM 331-EXAMINAR-UN-HIST THRU 331-EXAMINAR-UN-HIST-E
100300        VARYING WKS-IX-HIST FROM 1 BY 1
100400           UNTIL WKS-IX-HIST > WKS-NUM-HIST
100500
100600     IF WKS-R03-TIENE-LATE = "N"
100700        GO TO 330-REGLA-03-OPORT-POSPUE-E
100800     END-IF
100900
101000     PERFORM 334-ORDENAR-CIERRES THRU 334-ORDENAR-CIERRES-E
101100     IF WKS-R03-NUM-CIERRES < 2
101200        GO TO 330-REGLA-03-OPORT-POSPUE-E
101300     END-IF
101400     PERFORM 336-CALCULAR-RACHA THRU 336-CALCULAR-RACHA-E
101500
101600     EVALUATE TRUE
101700        WHEN WKS-R03-RACHA-MAX >= WKS-R03-HIGH
101800           MOVE "HIGH"   TO WKS-NVO-SEVERIDAD
101900        WHEN WKS-R03-RACHA-MAX >= WKS-R03-MED
102000           MOVE "MEDIUM" TO WKS-NVO-SEVERIDAD
102100        WHEN WKS-R03-RACHA-MAX >= WKS-R03-LOW
102200           MOVE "LOW"    TO WKS-NVO-SEVERIDAD
102300     END-EVALUATE
102400
102500     IF WKS-NVO-SEVERIDAD NOT = SPACES
102600        MOVE "Slipping Opportunity"  TO WKS-NVO-REGLA
102700        MOVE "Forecast Risk"      TO WKS-NVO-CATEGORIA
102800        MOVE WKS-OPP-ACCTNM-T(WKS-IX-OPP) TO WKS-NVO-CUENTA
102900        MOVE WKS-OPP-NAME-T(WKS-IX-OPP)   TO WKS-NVO-OPORTUNIDAD
103000        MOVE WKS-OPP-OWNER-T(WKS-IX-OPP)  TO WKS-NVO-RESPONSABLE
103100        MOVE "Recent close dates"
103200           TO WKS-NVO-METRICA-NOM
103300        MOVE SPACES TO WKS-NVO-METRICA-VAL
103400        MOVE 1      TO WKS-R03-PUNTERO
103500        PERFORM 339-ARMAR-LISTA-FECHAS THRU 339-ARMAR-LISTA-FECHAS-E
103600           VARYING WKS-IX-C1 FROM WKS-R03-INICIO-VENT BY 1
103700              UNTIL WKS-IX-C1 > WKS-R03-NUM-CIERRES
103800        STRING "This opportunity is slipping - the close date "
103900              DELIMITED SIZE
104000           "has been postponed." DELIMITED SIZE
104100           INTO WKS-NVO-EXPLICACION
104200        STRING "Reach out to the sales rep to understand why "
104300              DELIMITED SIZE
104400           "the close date has been postponed." DELIMITED SIZE
104500           INTO WKS-NVO-RESOLUCION
104600        PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E
104700     END-IF.
104800 330-REGLA-03-OPORT-POSPUE-E. EXIT.
104900*
105000*   EXAMINA UNA FILA DEL HISTORICO PARA LA OPORTUNIDAD ACTUAL:
105100*   DETECTA SI ALCANZO ETAPA TARDIA, LA FECHA MAS TEMPRANA DE
105200*   CAMBIO, Y ACUMULA LOS CAMBIOS DE FECHA DE CIERRE
105300 331-EXAMINAR-UN-HIST SECTION.
105400     IF WKS-HIST-OPPID-T(WKS-IX-HIST) NOT =
105500        WKS-OPP-ID-T(WKS-IX-OPP)
105600           GO TO 331-EXAMINAR-UN-HIST-E
105700     END-IF
105800
105900     IF WKS-HIST-DATE-T(WKS-IX-HIST) < WKS-R03-EARLIEST
106000        MOVE WKS-HIST-DATE-T(WKS-IX-HIST) TO WKS-R03-EARLIEST
106100     END-IF
106200
106300     IF WKS-HIST-FIELD-T(WKS-IX-HIST) = "stage"
106400        MOVE WKS-HIST-NEW-T(WKS-IX-HIST) TO WKS-SP-TEXTO
106500        PERFORM 850-PARSEAR-ETAPA THRU 850-PARSEAR-ETAPA-E
106600        IF WKS-SP-VALIDO = "Y"
106700           AND WKS-SP-DIGITO-N >= WKS-R03-LATE-ST
106800              MOVE "Y" TO WKS-R03-TIENE-LATE
106900        END-IF
107000     END-IF.
107100 331-EXAMINAR-UN-HIST-E. EXIT.
107200*
107300*   SEGUNDA PASADA: RECOLECTA LOS CAMBIOS DE FECHA DE CIERRE
107400*   OCURRIDOS DESDE LA FECHA MAS TEMPRANA DE CAMBIO (INCLUSIVE)
107500 332-RECOLECTAR-CIERRES SECTION.
107600     PERFORM 333-RECOLECTAR-UNO THRU 333-RECOLECTAR-UNO-E
107700        VARYING WKS-IX-HIST FROM 1 BY 1
107800           UNTIL WKS-IX-HIST > WKS-NUM-HIST.
107900 332-RECOLECTAR-CIERRES-E. EXIT.
108000
108100 333-RECOLECTAR-UNO SECTION.
108200     IF WKS-HIST-OPPID-T(WKS-IX-HIST) = WKS-OPP-ID-T(WKS-IX-OPP)
108300        AND WKS-HIST-FIELD-T(WKS-IX-HIST) = "closeDate"
108400        AND WKS-HIST-DATE-T(WKS-IX-HIST) >= WKS-R03-EARLIEST
108500           ADD 1 TO WKS-R03-NUM-CIERRES
108600           MOVE WKS-HIST-DATE-T(WKS-IX-HIST)
108700              TO WKS-R03-C-FECHA(WKS-R03-NUM-CIERRES)
108800           MOVE WKS-HIST-NEW-T(WKS-IX-HIST)
108900              TO WKS-R03-C-VALOR(WKS-R03-NUM-CIERRES)
109000     END-IF.
109100 333-RECOLECTAR-UNO-E. EXIT.
109200*
109300*   ORDENA POR FECHA DE CAMBIO ASCENDENTE (BURBUJA - LA TABLA
109400*   ES PEQUENA, UNA OPORTUNIDAD RARA VEZ TIENE MAS DE UNA
109500*   DECENA DE CAMBIOS DE FECHA DE CIERRE)
109600 334-ORDENAR-CIERRES SECTION.
109700     PERFORM 332-RECOLECTAR-CIERRES THRU 332-RECOLECTAR-CIERRES-E
109800     IF WKS-R03-NUM-CIERRES < 2
109900        GO TO 334-ORDENAR-CIERRES-E
110000     END-IF
110100     PERFORM 335-PASADA-EXTERNA THRU 335-PASADA-EXTERNA-E
110200        VARYING WKS-IX-C1 FROM 1 BY 1
110300           UNTIL WKS-IX-C1 > WKS-R03-NUM-CIERRES - 1.
110400 334-ORDENAR-CIERRES-E. EXIT.
110500
110600 335-PASADA-EXTERNA SECTION.
110700     PERFORM 337-COMPARAR-INTERCAMB THRU 337-COMPARAR-INTERCAMB-E
110800        VARYING WKS-IX-C2 FROM 1 BY 1
110900           UNTIL WKS-IX-C2 > WKS-R03-NUM-CIERRES - WKS-IX-C1.
111000 335-PASADA-EXTERNA-E. EXIT.
111100
111200 337-COMPARAR-INTERCAMB SECTION.
111300     IF WKS-R03-C-FECHA(WKS-IX-C2) >
111400        WKS-R03-C-FECHA(WKS-IX-C2 + 1)
111500           MOVE WKS-R03-C-FECHA(WKS-IX-C2) TO WKS-R03-TEMP-FECHA
111600           MOVE WKS-R03-C-VALOR(WKS-IX-C2) TO WKS-R03-TEMP-VALOR
111700           MOVE WKS-R03-C-FECHA(WKS-IX-C2 + 1)
111800              TO WKS-R03-C-FECHA(WKS-IX-C2)
111900           MOVE WKS-R03-C-VALOR(WKS-IX-C2 + 1)
112000              TO WKS-R03-C-VALOR(WKS-IX-C2)
112100           MOVE WKS-R03-TEMP-FECHA
112200              TO WKS-R03-C-FECHA(WKS-IX-C2 + 1)
112300           MOVE WKS-R03-TEMP-VALOR
112400              TO WKS-R03-C-VALOR(WKS-IX-C2 + 1)
112500     END-IF.
112600 337-COMPARAR-INTERCAMB-E. EXIT.
112700*
112800*   CALCULA LA RACHA MAS LARGA DE CIERRES CONSECUTIVOS QUE SE
112900*   POSPONEN (VALOR MAYOR QUE EL ANTERIOR), SOBRE LA VENTANA
113000*   DE LOS ULTIMOS 5 CAMBIOS DE FECHA DE CIERRE COMO MAXIMO
113100 336-CALCULAR-RACHA SECTION.
113200     IF WKS-R03-NUM-CIERRES > 5
113300        COMPUTE WKS-R03-INICIO-VENT = WKS-R03-NUM-CIERRES - 4
113400     ELSE
113500        MOVE 1 TO WKS-R03-INICIO-VENT
113600     END-IF
113700     MOVE ZEROS TO WKS-R03-RACHA-MAX
113800     MOVE ZEROS TO WKS-R03-RACHA-ACTUAL
113900     PERFORM 338-CALCULAR-RACHA-UNO THRU 338-CALCULAR-RACHA-UNO-E
114000        VARYING WKS-IX-C1 FROM WKS-R03-INICIO-VENT BY 1
114100           UNTIL WKS-IX-C1 > WKS-R03-NUM-CIERRES.
114200 336-CALCULAR-RACHA-E. EXIT.
114300
114400 338-CALCULAR-RACHA-UNO SECTION.
114500     IF WKS-IX-C1 = WKS-R03-INICIO-VENT
114600        MOVE ZEROS TO WKS-R03-RACHA-ACTUAL
114700        GO TO 338-CALCULAR-RACHA-UNO-E
114800     END-IF
114900     IF WKS-R03-C-VALOR(WKS-IX-C1) >
115000        WKS-R03-C-VALOR(WKS-IX-C1 - 1)
115100           ADD 1 TO WKS-R03-RACHA-ACTUAL
115200     ELSE
115300        MOVE ZEROS TO WKS-R03-RACHA-ACTUAL
115400     END-IF
115500     IF WKS-R03-RACHA-ACTUAL > WKS-R03-RACHA-MAX
115600        MOVE WKS-R03-RACHA-ACTUAL TO WKS-R03-RACHA-MAX
115700     END-IF.
115800 338-CALCULAR-RACHA-UNO-E. EXIT.
115900*
116000*   ARMA, EN WKS-NVO-METRICA-VAL, LA LISTA DE FECHAS DE CIERRE
116100*   DE LA VENTANA (SEPARADAS POR COMA), HASTA DONDE ALCANCE
116200*   EL CAMPO
116300 339-ARMAR-LISTA-FECHAS SECTION.
116400     IF WKS-IX-C1 > WKS-R03-INICIO-VENT
116500        STRING ", " DELIMITED SIZE
116600           INTO WKS-NVO-METRICA-VAL
116700           WITH POINTER WKS-R03-PUNTERO
116800     END-IF
116900     STRING WKS-R03-C-FECHA(WKS-IX-C1) DELIMITED SIZE
117000        INTO WKS-NVO-METRICA-VAL
117100        WITH POINTER WKS-R03-PUNTERO.
117200 339-ARMAR-LISTA-FECHAS-E. EXIT.
117300*
117400*   REGLA 04 - MONTO ATIPICO (DEMASIADO ALTO O DEMASIADO BAJO
117500*   PARA LA ETAPA ACTUAL DE LA OPORTUNIDAD)
117600 340-REGLA-04-MONTO-ATIPIC SECTION.
117700     MOVE SPACES TO WKS-NVO-SEVERIDAD
117800     MOVE WKS-OPP-STAGE-T(WKS-IX-OPP) TO WKS-STAGE-UPPER
117900     INSPECT WKS-STAGE-UPPER
118000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
118100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
118200     MOVE ZEROS TO WKS-CONTADOR-TEXTO
118300     INSPECT WKS-STAGE-UPPER TALLYING WKS-CONTADOR-TEXTO
118400        FOR ALL "CLOSED"
118500     IF WKS-CONTADOR-TEXTO > 0
118600        GO TO 340-REGLA-04-MONTO-ATIPIC-E
118700     END-IF
118800     IF WKS-OPP-AMT-T(WKS-IX-OPP) = ZEROS
118900        GO TO 340-REGLA-04-MONTO-ATIPIC-E
119000     END-IF
119100
119200     MOVE "N" TO WKS-R04-ES-GRANDE
119300     EVALUATE TRUE
119400        WHEN WKS-OPP-AMT-T(WKS-IX-OPP) > WKS-R04-HI-HIGH
119500           MOVE "HIGH"   TO WKS-NVO-SEVERIDAD
119600           MOVE "Y"      TO WKS-R04-ES-GRANDE
119700           MOVE WKS-R04-HI-HIGH TO WKS-EDIT-MONEDA2
119800        WHEN WKS-OPP-AMT-T(WKS-IX-OPP) > WKS-R04-HI-MED
119900           MOVE "MEDIUM" TO WKS-NVO-SEVERIDAD
120000           MOVE "Y"      TO WKS-R04-ES-GRANDE
120100           MOVE WKS-R04-HI-MED TO WKS-EDIT-MONEDA2
120200        WHEN WKS-OPP-AMT-T(WKS-IX-OPP) > WKS-R04-HI-LOW
120300           MOVE "LOW"    TO WKS-NVO-SEVERIDAD
120400           MOVE "Y"      TO WKS-R04-ES-GRANDE
120500           MOVE WKS-R04-HI-LOW TO WKS-EDIT-MONEDA2
120600        WHEN WKS-OPP-AMT-T(WKS-IX-OPP) < WKS-R04-LO-HIGH
120700           MOVE "HIGH"   TO WKS-NVO-SEVERIDAD
120800           MOVE WKS-R04-LO-HIGH TO WKS-EDIT-MONEDA2
120900        WHEN WKS-OPP-AMT-T(WKS-IX-OPP) < WKS-R04-LO-MED
121000           MOVE "MEDIUM" TO WKS-NVO-SEVERIDAD
121100           MOVE WKS-R04-LO-MED TO WKS-EDIT-MONEDA2
121200        WHEN WKS-OPP-AMT-T(WKS-IX-OPP) < WKS-R04-LO-LOW
121300           MOVE "LOW"    TO WKS-NVO-SEVERIDAD
121400           MOVE WKS-R04-LO-LOW TO WKS-EDIT-MONEDA2
121500     END-EVALUATE
121600
121700     IF WKS-NVO-SEVERIDAD NOT = SPACES
121800        MOVE "Amount Outlier"       TO WKS-NVO-REGLA
121900        MOVE "Data Integrity"         TO WKS-NVO-CATEGORIA
122000        MOVE WKS-OPP-ACCTNM-T(WKS-IX-OPP) TO WKS-NVO-CUENTA
122100        MOVE WKS-OPP-NAME-T(WKS-IX-OPP)   TO WKS-NVO-OPORTUNIDAD
122200        MOVE WKS-OPP-OWNER-T(WKS-IX-OPP)  TO WKS-NVO-RESPONSABLE
122300        MOVE "Opportunity amount"    TO WKS-NVO-METRICA-NOM
122400        MOVE WKS-OPP-AMT-T(WKS-IX-OPP) TO WKS-EDIT-MONEDA
122500        STRING "USD " DELIMITED SIZE
122600           WKS-EDIT-MONEDA DELIMITED SIZE
122700           INTO WKS-NVO-METRICA-VAL
122800        IF WKS-R04-ES-GRANDE = "Y"
122900           STRING "Amount (USD " DELIMITED SIZE
123000              WKS-EDIT-MONEDA DELIMITED SIZE
123100              ") is unusually large, above the " DELIMITED SIZE
123200              WKS-NVO-SEVERIDAD DELIMITED SIZE
123300              " threshold (USD " DELIMITED SIZE
123400              WKS-EDIT-MONEDA2 DELIMITED SIZE
123500              ")" DELIMITED SIZE
123600              INTO WKS-NVO-EXPLICACION
123700        ELSE
123800           STRING "Amount (USD " DELIMITED SIZE
123900              WKS-EDIT-MONEDA DELIMITED SIZE
124000              ") is unusually small, below the " DELIMITED SIZE
124100              WKS-NVO-SEVERIDAD DELIMITED SIZE
124200              " threshold (USD " DELIMITED SIZE
124300              WKS-EDIT-MONEDA2 DELIMITED SIZE
124400              ")" DELIMITED SIZE
124500              INTO WKS-NVO-EXPLICACION
124600        END-IF
124700        STRING "Validate the opportunity amount; correct "
124800              DELIMITED SIZE
124900           "potential data entry issues or confirm this deal "
125000              DELIMITED SIZE
125100           "size is accurate." DELIMITED SIZE
125200           INTO WKS-NVO-RESOLUCION
125300        PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E
125400     END-IF.
125500 340-REGLA-04-MONTO-ATIPIC-E. EXIT.
125600*
125700*   SEPARA EL DIGITO DE ETAPA (0-6) QUE ENCABEZA LA ETIQUETA
125800*   DE ETAPA TEXTO, RECIBIDA EN WKS-SP-TEXTO
125900 850-PARSEAR-ETAPA SECTION.
126000     MOVE WKS-SP-TEXTO(1:1) TO WKS-SP-DIGITO
126100     IF WKS-SP-DIGITO-N IS NUMERIC
126200        MOVE "Y" TO WKS-SP-VALIDO
126300     ELSE
126400        MOVE "N" TO WKS-SP-VALIDO
126500     END-IF.
126600 850-PARSEAR-ETAPA-E. EXIT.
126700******************************************************************
126800*        R E G L A S   P O R   C U E N T A                       *
126900******************************************************************
127000 400-EVALUAR-CUENTAS SECTION.
127100     PERFORM 401-CONTAR-PIPELINE-CTA
127200        THRU 401-CONTAR-PIPELINE-CTA-E
127300        VARYING WKS-IX-OPP FROM 1 BY 1
127400           UNTIL WKS-IX-OPP > WKS-NUM-OPPS
127500     PERFORM 405-EVALUAR-UNA-CUENTA THRU 405-EVALUAR-UNA-CUENTA-E
127600        VARYING WKS-IX-ACCT FROM 1 BY 1
127700           UNTIL WKS-IX-ACCT > WKS-NUM-ACCTS.
127800 400-EVALUAR-CUENTAS-E. EXIT.
127900*
128000*   ACUMULA, POR CUENTA, LA CANTIDAD DE OPORTUNIDADES Y SU MONTO,
128100*   PARA LAS REGLAS 05 Y 06. TKT-0832 - TODAS LAS OPORTUNIDADES
128200*   CUENTAN, YA NO SE EXCLUYEN LAS QUE ESTAN EN ETAPA CERRADA
128300 401-CONTAR-PIPELINE-CTA SECTION.
128400     SET WKS-IX-ACCT TO 1
128500     SEARCH ALL WKS-ACCT-ROW
128600        AT END
128700           CONTINUE
128800        WHEN WKS-ACCT-ID-T(WKS-IX-ACCT) =
128900             WKS-OPP-ACCT-T(WKS-IX-OPP)
129000           ADD 1 TO WKS-ACCT-NUM-OPP-T(WKS-IX-ACCT)
129100           ADD WKS-OPP-AMT-T(WKS-IX-OPP)
129200              TO WKS-ACCT-PIPE-T(WKS-IX-ACCT)
129300     END-SEARCH.
129400 401-CONTAR-PIPELINE-CTA-E. EXIT.
129500
129600 405-EVALUAR-UNA-CUENTA SECTION.
129700     PERFORM 410-REGLA-05-SIN-OPORT
129800        THRU 410-REGLA-05-SIN-OPORT-E
129900     PERFORM 420-REGLA-06-TAM-SUBCUB
130000        THRU 420-REGLA-06-TAM-SUBCUB-E.
130100 405-EVALUAR-UNA-CUENTA-E. EXIT.
130200*
130300*   REGLA 05 - CUENTA MARCADA EN TUBERIA SIN NINGUNA
130400*   OPORTUNIDAD ABIERTA ASOCIADA
130500 410-REGLA-05-SIN-OPORT SECTION.
130600     IF WKS-ACCT-NUM-OPP-T(WKS-IX-ACCT) > 0
130700        GO TO 410-REGLA-05-SIN-OPORT-E
130800     END-IF
130900
131000     MOVE "HIGH"                  TO WKS-NVO-SEVERIDAD
131100     MOVE "No Opportunities"   TO WKS-NVO-REGLA
131200     MOVE "Customer Expansion"      TO WKS-NVO-CATEGORIA
131300     MOVE WKS-ACCT-NAME-T(WKS-IX-ACCT) TO WKS-NVO-CUENTA
131400     MOVE SPACES                  TO WKS-NVO-OPORTUNIDAD
131500     MOVE WKS-ACCT-OWNER-T(WKS-IX-ACCT) TO WKS-NVO-RESPONSABLE
131600     MOVE "Open opportunities"    TO WKS-NVO-METRICA-NOM
131700     MOVE "0 open opportunities"  TO WKS-NVO-METRICA-VAL
131800     STRING "No opportunities found for this " DELIMITED SIZE
131900        "account" DELIMITED SIZE
132000        INTO WKS-NVO-EXPLICACION
132100     STRING "Ops should ask rep why there are no opportunities "
132200           DELIMITED SIZE
132300        "for this account" DELIMITED SIZE
132400        INTO WKS-NVO-RESOLUCION
132500     PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E.
132600 410-REGLA-05-SIN-OPORT-E. EXIT.
132700*
132800*   REGLA 06 - TAM (TOTAL ADDRESSABLE MARKET) SUBCUBIERTO.
132900*   EL TAM SE ESTIMA COMO DESARROLLADORES X INGRESO-POR-DEV.
133000*   LA COBERTURA ES EL PIPELINE ABIERTO DE LA CUENTA SOBRE EL TAM
133100 420-REGLA-06-TAM-SUBCUB SECTION.
133200     IF WKS-ACCT-NUM-OPP-T(WKS-IX-ACCT) = 0
133300        GO TO 420-REGLA-06-TAM-SUBCUB-E
133400     END-IF
133500*    TKT-0836 - EL TAM LLEVA EL PORCENTAJE DE COBERTURA DEL
133600*    SETTING; SIN EL, EL TAM QUEDABA EL DOBLE DE GRANDE Y LA
133700*    REGLA CALIFICABA MAL LA SEVERIDAD DE TODAS LAS CUENTAS
133800     COMPUTE WKS-SUMA-AMT =
133900             WKS-ACCT-DEVS-T(WKS-IX-ACCT) * WKS-R06-REV-DEV
134000             * WKS-R06-COV-PCT / 100
134100     IF WKS-SUMA-AMT = 0
134200        GO TO 420-REGLA-06-TAM-SUBCUB-E
134300     END-IF
134400     COMPUTE WKS-PCT-CALC =
134500             WKS-ACCT-PIPE-T(WKS-IX-ACCT) * 100 / WKS-SUMA-AMT
134600     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-PCT-CALC
134700
134800     MOVE SPACES TO WKS-NVO-SEVERIDAD
134900     EVALUATE TRUE
135000        WHEN WKS-PCT-CALC < WKS-R06-COV-HIGH
135100           MOVE "HIGH"   TO WKS-NVO-SEVERIDAD
135200        WHEN WKS-PCT-CALC < WKS-R06-COV-MED
135300           MOVE "MEDIUM" TO WKS-NVO-SEVERIDAD
135400        WHEN WKS-PCT-CALC < WKS-R06-COV-LOW
135500           MOVE "LOW"    TO WKS-NVO-SEVERIDAD
135600     END-EVALUATE
135700
135800     IF WKS-NVO-SEVERIDAD NOT = SPACES
135900        MOVE "Under-Covered TAM"     TO WKS-NVO-REGLA
136000*       TKT-0835 - SE UNIFICA CON LA REGLA 08: MISMA CATEGORIA,
136100*       MISMAS MAYUSCULAS, PARA QUE EL CONTADOR DE CATEGORIA
136200*       LAS SUME JUNTAS
136300        MOVE "Territory Imbalance"  TO WKS-NVO-CATEGORIA
136400        MOVE WKS-ACCT-NAME-T(WKS-IX-ACCT) TO WKS-NVO-CUENTA
136500        MOVE SPACES                  TO WKS-NVO-OPORTUNIDAD
136600        MOVE WKS-ACCT-OWNER-T(WKS-IX-ACCT)
136700           TO WKS-NVO-RESPONSABLE
136800        MOVE "Pipeline coverage of estimated TAM"
136900           TO WKS-NVO-METRICA-NOM
137000        STRING WKS-EDIT-PCT DELIMITED SIZE
137100           "%" DELIMITED SIZE
137200           INTO WKS-NVO-METRICA-VAL
137300*    TKT-0834 - LA EXPLICACION AHORA MUESTRA LOS MONTOS, NO
137400*    SOLO EL PORCENTAJE DE COBERTURA
137500        MOVE WKS-ACCT-PIPE-T(WKS-IX-ACCT) TO WKS-EDIT-MONEDA
137600        MOVE WKS-SUMA-AMT                 TO WKS-EDIT-MONEDA2
137700        STRING "Open pipeline of $" DELIMITED SIZE
137800           WKS-EDIT-MONEDA DELIMITED SIZE
137900           " covers only " DELIMITED SIZE
138000           WKS-EDIT-PCT DELIMITED SIZE
138100           "% of the account's estimated addressable market of $"
138200              DELIMITED SIZE
138300           WKS-EDIT-MONEDA2 DELIMITED SIZE
138400           INTO WKS-NVO-EXPLICACION
138500        STRING "Work with the rep to build more pipeline in "
138600              DELIMITED SIZE
138700           "this account." DELIMITED SIZE
138800           INTO WKS-NVO-RESOLUCION
138900        PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E
139000     END-IF.
139100 420-REGLA-06-TAM-SUBCUB-E. EXIT.
139200******************************************************************
139300*        R E G L A S   P O R   V E N D E D O R                   *
139400******************************************************************
139500 500-EVALUAR-REPS SECTION.
139600     PERFORM 502-CONTAR-OPORT-REP THRU 502-CONTAR-OPORT-REP-E
139700        VARYING WKS-IX-OPP FROM 1 BY 1
139800           UNTIL WKS-IX-OPP > WKS-NUM-OPPS
139900     PERFORM 505-EVALUAR-UN-REP THRU 505-EVALUAR-UN-REP-E
140000        VARYING WKS-IX-REP FROM 1 BY 1
140100           UNTIL WKS-IX-REP > WKS-NUM-REPS.
140200 500-EVALUAR-REPS-E. EXIT.
140300*
140400*   ACUMULA, POR VENDEDOR, LA CANTIDAD DE OPORTUNIDADES, EL
140500*   PIPELINE TOTAL Y LA CANTIDAD EN ETAPA TEMPRANA, PARA LAS
140600*   REGLAS 07, 08 Y 09 (SE CUENTAN TODAS LAS OPORTUNIDADES DEL
140700*   VENDEDOR, ABIERTAS O CERRADAS)
140800 502-CONTAR-OPORT-REP SECTION.
140900     SET WKS-IX-REP TO 1
141000     SEARCH ALL WKS-REP-ROW
141100        AT END
141200           CONTINUE
141300        WHEN WKS-REP-ID-T(WKS-IX-REP) = WKS-OPP-REP-T(WKS-IX-OPP)
141400           ADD 1 TO WKS-REP-NUM-OPP-T(WKS-IX-REP)
141500           ADD WKS-OPP-AMT-T(WKS-IX-OPP)
141600              TO WKS-REP-PIPE-T(WKS-IX-REP)
141700           IF WKS-OPP-STAGE-T(WKS-IX-OPP) = "0 - Discovery"
141800              OR WKS-OPP-STAGE-T(WKS-IX-OPP) =
141900                 "1 - Qualification"
142000                 ADD 1 TO WKS-REP-NUM-EARLY-T(WKS-IX-REP)
142100           END-IF
142200     END-SEARCH.
142300 502-CONTAR-OPORT-REP-E. EXIT.
142400
142500 505-EVALUAR-UN-REP SECTION.
142600     PERFORM 510-REGLA-07-CONCENTRAC-C
142700        THRU 510-REGLA-07-CONCENTRAC-C-E
142800     PERFORM 520-REGLA-08-DESBALANCE-P
142900        THRU 520-REGLA-08-DESBALANCE-P-E
143000     PERFORM 530-REGLA-09-CONCENTRAC-T
143100        THRU 530-REGLA-09-CONCENTRAC-T-E.
143200 505-EVALUAR-UN-REP-E. EXIT.
143300*
143400*   REGLA 07 - CONCENTRACION DE CUENTAS POR VENDEDOR
143500 510-REGLA-07-CONCENTRAC-C SECTION.
143600     MOVE SPACES TO WKS-NVO-SEVERIDAD
143700     EVALUATE TRUE
143800        WHEN WKS-REP-NUM-OPP-T(WKS-IX-REP) >= WKS-R07-HIGH
143900           MOVE "HIGH"   TO WKS-NVO-SEVERIDAD
144000           MOVE WKS-R07-HIGH TO WKS-EDIT-UMBRAL
144100        WHEN WKS-REP-NUM-OPP-T(WKS-IX-REP) >= WKS-R07-MED
144200           MOVE "MEDIUM" TO WKS-NVO-SEVERIDAD
144300           MOVE WKS-R07-MED  TO WKS-EDIT-UMBRAL
144400        WHEN WKS-REP-NUM-OPP-T(WKS-IX-REP) >= WKS-R07-LOW
144500           MOVE "LOW"    TO WKS-NVO-SEVERIDAD
144600           MOVE WKS-R07-LOW  TO WKS-EDIT-UMBRAL
144700     END-EVALUATE
144800
144900     IF WKS-NVO-SEVERIDAD NOT = SPACES
145000        MOVE "Accounts-per-Rep Concentration" TO WKS-NVO-REGLA
145100        MOVE "Pipeline Hygiene"               TO WKS-NVO-CATEGORIA
145200        MOVE SPACES                   TO WKS-NVO-CUENTA
145300        MOVE SPACES                   TO WKS-NVO-OPORTUNIDAD
145400        MOVE WKS-REP-NAME-T(WKS-IX-REP) TO WKS-NVO-RESPONSABLE
145500        MOVE "Opportunities owned"    TO WKS-NVO-METRICA-NOM
145600        MOVE WKS-REP-NUM-OPP-T(WKS-IX-REP) TO WKS-EDIT-CONTEO
145700        STRING WKS-EDIT-CONTEO DELIMITED SIZE
145800           " opportunities" DELIMITED SIZE
145900           INTO WKS-NVO-METRICA-VAL
146000        STRING "Accounts owned: " DELIMITED SIZE
146100           WKS-EDIT-CONTEO DELIMITED SIZE
146200           " which is above the threshold of "
146300              DELIMITED SIZE
146400           WKS-EDIT-UMBRAL DELIMITED SIZE
146500           " for " DELIMITED SIZE
146600           WKS-NVO-SEVERIDAD DELIMITED SIZE
146700           " severity" DELIMITED SIZE
146800           INTO WKS-NVO-EXPLICACION
146900        STRING "Ops rebalance accounts among reps and see if "
147000              DELIMITED SIZE
147100           "there are routing issues in CRM." DELIMITED SIZE
147200           INTO WKS-NVO-RESOLUCION
147300        PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E
147400     END-IF.
147500 510-REGLA-07-CONCENTRAC-C-E. EXIT.
147600*
147700*   REGLA 08 - DESBALANCE DE PIPELINE (MONTO TOTAL DE
147800*   OPORTUNIDADES A CARGO DE UN VENDEDOR CONTRA UMBRALES FIJOS)
147900 520-REGLA-08-DESBALANCE-P SECTION.
148000     MOVE SPACES TO WKS-NVO-SEVERIDAD
148100     EVALUATE TRUE
148200        WHEN WKS-REP-PIPE-T(WKS-IX-REP) >= WKS-R08-HIGH
148300           MOVE "HIGH"   TO WKS-NVO-SEVERIDAD
148400           MOVE WKS-R08-HIGH TO WKS-EDIT-MONEDA2
148500        WHEN WKS-REP-PIPE-T(WKS-IX-REP) >= WKS-R08-MED
148600           MOVE "MEDIUM" TO WKS-NVO-SEVERIDAD
148700           MOVE WKS-R08-MED  TO WKS-EDIT-MONEDA2
148800        WHEN WKS-REP-PIPE-T(WKS-IX-REP) >= WKS-R08-LOW
148900           MOVE "LOW"    TO WKS-NVO-SEVERIDAD
149000           MOVE WKS-R08-LOW  TO WKS-EDIT-MONEDA2
149100     END-EVALUATE
149200
149300     IF WKS-NVO-SEVERIDAD NOT = SPACES
149400        MOVE "Pipeline Imbalance"     TO WKS-NVO-REGLA
149500        MOVE "Territory Imbalance"  TO WKS-NVO-CATEGORIA
149600        MOVE SPACES                   TO WKS-NVO-CUENTA
149700        MOVE SPACES                   TO WKS-NVO-OPORTUNIDAD
149800        MOVE WKS-REP-NAME-T(WKS-IX-REP) TO WKS-NVO-RESPONSABLE
149900        MOVE "Open pipeline owned by rep"
150000           TO WKS-NVO-METRICA-NOM
150100        MOVE WKS-REP-PIPE-T(WKS-IX-REP) TO WKS-EDIT-MONEDA
150200        STRING "USD " DELIMITED SIZE
150300           WKS-EDIT-MONEDA DELIMITED SIZE
150400           INTO WKS-NVO-METRICA-VAL
150500        STRING "Pipeline imbalance: USD " DELIMITED SIZE
150600           WKS-EDIT-MONEDA DELIMITED SIZE
150700           " which is above the threshold of USD "
150800              DELIMITED SIZE
150900           WKS-EDIT-MONEDA2 DELIMITED SIZE
151000           " for " DELIMITED SIZE
151100           WKS-NVO-SEVERIDAD DELIMITED SIZE
151200           " severity" DELIMITED SIZE
151300           INTO WKS-NVO-EXPLICACION
151400        STRING "Ops rebalance pipeline among reps and see if "
151500              DELIMITED SIZE
151600           "there are routing issues in CRM."
151700              DELIMITED SIZE
151800           INTO WKS-NVO-RESOLUCION
151900        PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E
152000     END-IF.
152100 520-REGLA-08-DESBALANCE-P-E. EXIT.
152200*
152300*   REGLA 09 - CONCENTRACION DE OPORTUNIDADES EN ETAPA
152400*   TEMPRANA EN LA CARTERA DE UN VENDEDOR
152500 530-REGLA-09-CONCENTRAC-T SECTION.
152600     MOVE SPACES TO WKS-NVO-SEVERIDAD
152700     IF WKS-REP-NUM-OPP-T(WKS-IX-REP) < WKS-R09-MIN-OPPS
152800        GO TO 530-REGLA-09-CONCENTRAC-T-E
152900     END-IF
153000     COMPUTE WKS-PCT-CALC =
153100             WKS-REP-NUM-EARLY-T(WKS-IX-REP) * 100 /
153200             WKS-REP-NUM-OPP-T(WKS-IX-REP)
153300     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-PCT-CALC
153400
153500     EVALUATE TRUE
153600        WHEN WKS-PCT-CALC >= WKS-R09-HIGH-PCT
153700           MOVE "HIGH"   TO WKS-NVO-SEVERIDAD
153800        WHEN WKS-PCT-CALC >= WKS-R09-MED-PCT
153900           MOVE "MEDIUM" TO WKS-NVO-SEVERIDAD
154000        WHEN WKS-PCT-CALC >= WKS-R09-LOW-PCT
154100           MOVE "LOW"    TO WKS-NVO-SEVERIDAD
154200     END-EVALUATE
154300
154400     IF WKS-NVO-SEVERIDAD NOT = SPACES
154500        MOVE "Rep Early-Stage Concentration"
154600           TO WKS-NVO-REGLA
154700        MOVE "Pipeline Hygiene"       TO WKS-NVO-CATEGORIA
154800        MOVE SPACES                   TO WKS-NVO-CUENTA
154900        MOVE SPACES                   TO WKS-NVO-OPORTUNIDAD
155000        MOVE WKS-REP-NAME-T(WKS-IX-REP) TO WKS-NVO-RESPONSABLE
155100        MOVE "Pct of open opportunities in early stage"
155200           TO WKS-NVO-METRICA-NOM
155300        STRING WKS-EDIT-PCT DELIMITED SIZE
155400           "% early stage" DELIMITED SIZE
155500           INTO WKS-NVO-METRICA-VAL
155600        MOVE WKS-REP-NUM-EARLY-T(WKS-IX-REP) TO WKS-EDIT-CONTEO
155700        MOVE WKS-REP-NUM-OPP-T(WKS-IX-REP)   TO WKS-EDIT-CONTEO2
155800        STRING WKS-EDIT-CONTEO DELIMITED SIZE
155900           " of " DELIMITED SIZE
156000           WKS-EDIT-CONTEO2 DELIMITED SIZE
156100           " opportunities (" DELIMITED SIZE
156200           WKS-EDIT-PCT DELIMITED SIZE
156300           "%) are still in Discovery or Qualification"
156400              DELIMITED SIZE
156500           INTO WKS-NVO-EXPLICACION
156600        STRING "Ops work with rep to identify bottlenecks "
156700              DELIMITED SIZE
156800           "in moving forward opportunities." DELIMITED SIZE
156900           INTO WKS-NVO-RESOLUCION
157000        PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E
157100     END-IF.
157200 530-REGLA-09-CONCENTRAC-T-E. EXIT.
157300*
157400******************************************************************
157500*        R E G L A S   D E   C A R T E R A   C O M P L E T A     *
157600******************************************************************
157700*   REGLA 10 - CONCENTRACION DE OPORTUNIDADES EN ETAPA TEMPRANA
157800*   SOBRE TODA LA CARTERA (TODOS LOS VENDEDORES)
157900 610-REGLA-10-CONCENTRAC-P SECTION.
158000     MOVE ZEROS TO WKS-CONTADOR-SUBTOTAL
158100     MOVE ZEROS TO WKS-CONTADOR-GRAN-TOTAL
158200     PERFORM 611-CONTAR-PORTAFOLIO THRU 611-CONTAR-PORTAFOLIO-E
158300        VARYING WKS-IX-OPP FROM 1 BY 1
158400           UNTIL WKS-IX-OPP > WKS-NUM-OPPS
158500
158600     IF WKS-CONTADOR-GRAN-TOTAL = 0
158700        GO TO 610-REGLA-10-CONCENTRAC-P-E
158800     END-IF
158900     COMPUTE WKS-PCT-CALC =
159000             WKS-CONTADOR-SUBTOTAL * 100 /
159100             WKS-CONTADOR-GRAN-TOTAL
159200     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-PCT-CALC
159300
159400     MOVE SPACES TO WKS-NVO-SEVERIDAD
159500     EVALUATE TRUE
159600        WHEN WKS-PCT-CALC >= WKS-R10-HIGH-PCT
159700           MOVE "HIGH"   TO WKS-NVO-SEVERIDAD
159800        WHEN WKS-PCT-CALC >= WKS-R10-MED-PCT
159900           MOVE "MEDIUM" TO WKS-NVO-SEVERIDAD
160000        WHEN WKS-PCT-CALC >= WKS-R10-LOW-PCT
160100           MOVE "LOW"    TO WKS-NVO-SEVERIDAD
160200     END-EVALUATE
160300
160400     IF WKS-NVO-SEVERIDAD NOT = SPACES
160500        MOVE "Portfolio Stage Concentration"
160600           TO WKS-NVO-REGLA
160700        MOVE "Pipeline Hygiene"       TO WKS-NVO-CATEGORIA
160800        MOVE SPACES                   TO WKS-NVO-CUENTA
160900        MOVE SPACES                   TO WKS-NVO-OPORTUNIDAD
161000        MOVE SPACES                   TO WKS-NVO-RESPONSABLE
161100        MOVE "Pct of open opportunities in early stage"
161200           TO WKS-NVO-METRICA-NOM
161300        STRING WKS-EDIT-PCT DELIMITED SIZE
161400           "% early stage" DELIMITED SIZE
161500           INTO WKS-NVO-METRICA-VAL
161600        MOVE WKS-CONTADOR-SUBTOTAL   TO WKS-EDIT-CONTEO
161700        MOVE WKS-CONTADOR-GRAN-TOTAL TO WKS-EDIT-CONTEO2
161800        STRING "Early stage concentration: " DELIMITED SIZE
161900           WKS-EDIT-CONTEO DELIMITED SIZE
162000           " of " DELIMITED SIZE
162100           WKS-EDIT-CONTEO2 DELIMITED SIZE
162200           " opportunities (" DELIMITED SIZE
162300           WKS-EDIT-PCT DELIMITED SIZE
162400           "%), which makes it " DELIMITED SIZE
162500           WKS-NVO-SEVERIDAD DELIMITED SIZE
162600           " severity" DELIMITED SIZE
162700           INTO WKS-NVO-EXPLICACION
162800        STRING "Ops to analyse what is causing bottlenecks "
162900              DELIMITED SIZE
163000           "in early stages." DELIMITED SIZE
163100           INTO WKS-NVO-RESOLUCION
163200        PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E
163300     END-IF.
163400 610-REGLA-10-CONCENTRAC-P-E. EXIT.
163500
163600 611-CONTAR-PORTAFOLIO SECTION.
163700     ADD 1 TO WKS-CONTADOR-GRAN-TOTAL
163800     IF WKS-OPP-STAGE-T(WKS-IX-OPP) = "0 - Discovery"
163900        OR WKS-OPP-STAGE-T(WKS-IX-OPP) = "1 - Qualification"
164000           ADD 1 TO WKS-CONTADOR-SUBTOTAL
164100     END-IF.
164200 611-CONTAR-PORTAFOLIO-E. EXIT.
164300*
164400*   REGLA 11 - CUENTAS DUPLICADAS SOBRE TODA LA CARTERA. SE
164500*   COMPARA EL NOMBRE EXACTO DE CADA CUENTA; LOS DUPLICADOS SON
164600*   LA SUMA, POR GRUPO DE NOMBRE IGUAL, DE (TAMANO DEL GRUPO - 1)
164700 620-REGLA-11-CUENTAS-DUP SECTION.
164800     MOVE ZEROS TO WKS-ACCT-DUP-CONTADOR
164900     IF WKS-NUM-ACCTS >= 2
165000        PERFORM 621-CONTAR-DUP-UNA THRU 621-CONTAR-DUP-UNA-E
165100           VARYING WKS-IX-DUP2 FROM 2 BY 1
165200              UNTIL WKS-IX-DUP2 > WKS-NUM-ACCTS
165300     END-IF
165400     IF WKS-ACCT-DUP-CONTADOR = 0
165500        GO TO 620-REGLA-11-CUENTAS-DUP-E
165600     END-IF
165700
165800     MOVE "HIGH"                 TO WKS-NVO-SEVERIDAD
165900     MOVE "Duplicate Accounts"   TO WKS-NVO-REGLA
166000     MOVE "Data Integrity"         TO WKS-NVO-CATEGORIA
166100     MOVE SPACES                 TO WKS-NVO-CUENTA
166200     MOVE SPACES                 TO WKS-NVO-OPORTUNIDAD
166300     MOVE "0 - Ops"              TO WKS-NVO-RESPONSABLE
166400     MOVE "Duplicate account count" TO WKS-NVO-METRICA-NOM
166500     MOVE WKS-ACCT-DUP-CONTADOR  TO WKS-EDIT-CONTEO
166600     STRING WKS-EDIT-CONTEO DELIMITED SIZE
166700        " duplicates" DELIMITED SIZE
166800        INTO WKS-NVO-METRICA-VAL
166900     STRING "Duplicate accounts detected with " DELIMITED SIZE
167000        WKS-EDIT-CONTEO DELIMITED SIZE
167100        " duplicates" DELIMITED SIZE
167200        INTO WKS-NVO-EXPLICACION
167300     STRING "Ops to clean up CRM data and rebalance accounts."
167400           DELIMITED SIZE
167500        INTO WKS-NVO-RESOLUCION
167600     PERFORM 900-EMITIR-ISSUE THRU 900-EMITIR-ISSUE-E.
167700 620-REGLA-11-CUENTAS-DUP-E. EXIT.
167800*
167900*   PARA LA CUENTA WKS-IX-DUP2, BUSCA SI ALGUNA CUENTA ANTERIOR
168000*   (INDICE MENOR) TIENE EL MISMO NOMBRE EXACTO; DE SER ASI, ESTA
168100*   CUENTA ES UN DUPLICADO Y SE CUENTA UNA SOLA VEZ
168200 621-CONTAR-DUP-UNA SECTION.
168300     MOVE "N" TO WKS-R11-ENCONTRADO
168400     PERFORM 622-BUSCAR-DUP-ANTERIOR THRU 622-BUSCAR-DUP-ANTERIOR-E
168500        VARYING WKS-IX-DUP1 FROM 1 BY 1
168600           UNTIL WKS-IX-DUP1 >= WKS-IX-DUP2
168700              OR WKS-R11-ENCONTRADO = "Y"
168800     IF WKS-R11-ENCONTRADO = "Y"
168900        ADD 1 TO WKS-ACCT-DUP-CONTADOR
169000     END-IF.
169100 621-CONTAR-DUP-UNA-E. EXIT.
169200
169300 622-BUSCAR-DUP-ANTERIOR SECTION.
169400     IF WKS-ACCT-NAME-T(WKS-IX-DUP1) = WKS-ACCT-NAME-T(WKS-IX-DUP2)
169500        MOVE "Y" TO WKS-R11-ENCONTRADO
169600     END-IF.
169700 622-BUSCAR-DUP-ANTERIOR-E. EXIT.
169800******************************************************************
169900*        A C U M U L A C I O N   D E L   H A L L A Z G O         *
170000******************************************************************
170100 900-EMITIR-ISSUE SECTION.
170200     ADD 1 TO WKS-NUM-ISSUES
170300     MOVE WKS-NVO-SEVERIDAD   TO WKS-ISS-SEV-T(WKS-NUM-ISSUES)
170400     MOVE WKS-NVO-REGLA       TO WKS-ISS-RULE-T(WKS-NUM-ISSUES)
170500     MOVE WKS-NVO-CATEGORIA   TO WKS-ISS-CAT-T(WKS-NUM-ISSUES)
170600     MOVE WKS-NVO-CUENTA      TO WKS-ISS-ACCT-T(WKS-NUM-ISSUES)
170700     MOVE WKS-NVO-OPORTUNIDAD TO WKS-ISS-OPP-T(WKS-NUM-ISSUES)
170800     MOVE WKS-NVO-RESPONSABLE TO WKS-ISS-RESP-T(WKS-NUM-ISSUES)
170900     MOVE WKS-NVO-METRICA-NOM TO WKS-ISS-MNAME-T(WKS-NUM-ISSUES)
171000     MOVE WKS-NVO-METRICA-VAL TO WKS-ISS-MVAL-T(WKS-NUM-ISSUES)
171100     MOVE WKS-NVO-EXPLICACION TO WKS-ISS-EXPL-T(WKS-NUM-ISSUES)
171200     MOVE WKS-NVO-RESOLUCION  TO WKS-ISS-RESOL-T(WKS-NUM-ISSUES)
171300     MOVE "Open"              TO WKS-ISS-STAT-T(WKS-NUM-ISSUES)
171400
171500     EVALUATE WKS-NVO-SEVERIDAD
171600        WHEN "HIGH"   ADD 1 TO WKS-CONTADOR-HIGH
171700        WHEN "MEDIUM" ADD 1 TO WKS-CONTADOR-MEDIUM
171800        WHEN "LOW"    ADD 1 TO WKS-CONTADOR-LOW
171900     END-EVALUATE
172000*    TKT-0835 - CONTROL DE HALLAZGOS POR CATEGORIA, PARA EL
172100*    TOTAL GENERAL DE RUNRPT
172200     EVALUATE WKS-NVO-CATEGORIA
172300        WHEN "Pipeline Hygiene"   ADD 1 TO WKS-CONTADOR-CAT-HIGIENE
172400        WHEN "Forecast Risk"      ADD 1 TO WKS-CONTADOR-CAT-PRONOSTICO
172500        WHEN "Data Integrity"     ADD 1 TO WKS-CONTADOR-CAT-INTEGRIDAD
172600        WHEN "Customer Expansion" ADD 1 TO WKS-CONTADOR-CAT-EXPANSION
172700        WHEN "Territory Imbalance"
172800           ADD 1 TO WKS-CONTADOR-CAT-TERRITORIO
172900     END-EVALUATE.
173000 900-EMITIR-ISSUE-E. EXIT.
173100******************************************************************
173200*        G R A B A C I O N   D E L   A R C H I V O   I S S U E S*
173300******************************************************************
173400 800-GRABAR-ISSUES SECTION.
173500     PERFORM 801-GRABAR-UN-ISSUE THRU 801-GRABAR-UN-ISSUE-E
173600        VARYING WKS-IX-ISS FROM 1 BY 1
173700           UNTIL WKS-IX-ISS > WKS-NUM-ISSUES.
173800 800-GRABAR-ISSUES-E. EXIT.
173900
174000 801-GRABAR-UN-ISSUE SECTION.
174100     MOVE WKS-ISS-SEV-T(WKS-IX-ISS)   TO ISS-SEVERITY
174200     MOVE WKS-ISS-RULE-T(WKS-IX-ISS)  TO ISS-RULE-NAME
174300     MOVE WKS-ISS-CAT-T(WKS-IX-ISS)   TO ISS-CATEGORY
174400     MOVE WKS-ISS-ACCT-T(WKS-IX-ISS)  TO ISS-ACCOUNT-NAME
174500     MOVE WKS-ISS-OPP-T(WKS-IX-ISS)   TO ISS-OPP-NAME
174600     MOVE WKS-ISS-RESP-T(WKS-IX-ISS)  TO ISS-RESPONSIBLE
174700     MOVE WKS-ISS-MNAME-T(WKS-IX-ISS) TO ISS-METRIC-NAME
174800     MOVE WKS-ISS-MVAL-T(WKS-IX-ISS)  TO ISS-METRIC-VALUE
174900     MOVE WKS-ISS-EXPL-T(WKS-IX-ISS)  TO ISS-EXPLANATION
175000     MOVE WKS-ISS-RESOL-T(WKS-IX-ISS) TO ISS-RESOLUTION
175100     MOVE WKS-ISS-STAT-T(WKS-IX-ISS)  TO ISS-STATUS
175200     WRITE REG-RPISS
175300     IF FS-ISSUES NOT = "00"
175400        DISPLAY ">>> ERROR AL ESCRIBIR ISSUES, FS="
175500           FS-ISSUES UPON CONSOLE
175600     END-IF.
175700 801-GRABAR-UN-ISSUE-E. EXIT.
175800******************************************************************
175900*        E S C R I T U R A   D E L   R E P O R T E   R U N R P T *
176000******************************************************************
176100*   EL REPORTE SE PRODUCE EN TRES PASADAS SOBRE LA TABLA DE
176200*   HALLAZGOS (HIGH, MEDIUM, LOW) PARA AGRUPAR POR SEVERIDAD
176300*   SIN NECESIDAD DEL VERBO SORT
176400 700-ESCRIBIR-REPORTE SECTION.
176500     PERFORM 701-ENCABEZADO THRU 701-ENCABEZADO-E
176600
176700     MOVE "HIGH"   TO WKS-SEVERIDAD-ANTERIOR
176800     MOVE ZEROS    TO WKS-CONTADOR-SUBTOTAL
176900     PERFORM 710-PASADA-SEVERIDAD THRU 710-PASADA-SEVERIDAD-E
177000        VARYING WKS-IX-ISS FROM 1 BY 1
177100           UNTIL WKS-IX-ISS > WKS-NUM-ISSUES
177200     PERFORM 720-SUBTOTAL THRU 720-SUBTOTAL-E
177300
177400     MOVE "MEDIUM" TO WKS-SEVERIDAD-ANTERIOR
177500     MOVE ZEROS    TO WKS-CONTADOR-SUBTOTAL
177600     PERFORM 710-PASADA-SEVERIDAD THRU 710-PASADA-SEVERIDAD-E
177700        VARYING WKS-IX-ISS FROM 1 BY 1
177800           UNTIL WKS-IX-ISS > WKS-NUM-ISSUES
177900     PERFORM 720-SUBTOTAL THRU 720-SUBTOTAL-E
178000
178100     MOVE "LOW"    TO WKS-SEVERIDAD-ANTERIOR
178200     MOVE ZEROS    TO WKS-CONTADOR-SUBTOTAL
178300     PERFORM 710-PASADA-SEVERIDAD THRU 710-PASADA-SEVERIDAD-E
178400        VARYING WKS-IX-ISS FROM 1 BY 1
178500           UNTIL WKS-IX-ISS > WKS-NUM-ISSUES
178600     PERFORM 720-SUBTOTAL THRU 720-SUBTOTAL-E
178700
178800     PERFORM 730-TOTAL-GENERAL THRU 730-TOTAL-GENERAL-E.
178900 700-ESCRIBIR-REPORTE-E. EXIT.
179000
179100*   ENCABEZADO DEL REPORTE: PROGRAMA, CORRIDA Y FECHA DE CORTE
179200 701-ENCABEZADO SECTION.
179300     MOVE SPACES TO WKS-LINEA-ENC1
179400     STRING "ANALISIS DE TUBERIA DE VENTAS (REVOPS)" DELIMITED
179500           SIZE
179600        " - CORRIDA " DELIMITED SIZE
179700        WKS-RUN-ID DELIMITED SIZE
179800        INTO WKS-LINEA-ENC1
179900     WRITE REG-RUNRPT FROM WKS-LINEA-ENC1
180000
180100     MOVE SPACES TO WKS-LINEA-ENC2
180200     STRING "FECHA DE CORTE: " DELIMITED SIZE
180300        WKS-FECHA-CORTE DELIMITED SIZE
180400        INTO WKS-LINEA-ENC2
180500     WRITE REG-RUNRPT FROM WKS-LINEA-ENC2
180600     WRITE REG-RUNRPT FROM WKS-LINEA-VACIA
180700
180800     MOVE SPACES TO WKS-LINEA-ENC3
180900     STRING "SEVERIDAD REGLA"
181000           DELIMITED SIZE
181100        "                         CATEGORIA                "
181200           DELIMITED SIZE
181300        "      CUENTA" DELIMITED SIZE
181400        INTO WKS-LINEA-ENC3
181500     WRITE REG-RUNRPT FROM WKS-LINEA-ENC3
181600     WRITE REG-RUNRPT FROM WKS-LINEA-VACIA.
181700 701-ENCABEZADO-E. EXIT.
181800
181900*   EVALUA UN RENGLON DE LA TABLA DE HALLAZGOS; SI PERTENECE A
182000*   LA SEVERIDAD DE LA PASADA ACTUAL, LO IMPRIME
182100 710-PASADA-SEVERIDAD SECTION.
182200     IF WKS-ISS-SEV-T(WKS-IX-ISS) NOT = WKS-SEVERIDAD-ANTERIOR
182300        GO TO 710-PASADA-SEVERIDAD-E
182400     END-IF
182500
182600     ADD 1 TO WKS-CONTADOR-SUBTOTAL
182700     MOVE SPACES                    TO WKS-LINEA-RPT
182800     MOVE WKS-ISS-SEV-T(WKS-IX-ISS)  TO WKS-LR-SEV
182900     MOVE WKS-ISS-RULE-T(WKS-IX-ISS) TO WKS-LR-REGLA
183000     MOVE WKS-ISS-CAT-T(WKS-IX-ISS)  TO WKS-LR-CATEG
183100     MOVE WKS-ISS-ACCT-T(WKS-IX-ISS) TO WKS-LR-CUENTA
183200     MOVE WKS-ISS-OPP-T(WKS-IX-ISS)  TO WKS-LR-OPORT
183300     MOVE WKS-ISS-RESP-T(WKS-IX-ISS) TO WKS-LR-RESP
183400     WRITE REG-RUNRPT FROM WKS-LINEA-RPT.
183500 710-PASADA-SEVERIDAD-E. EXIT.
183600
183700*   LINEA DE SUBTOTAL AL CIERRE DE CADA SEVERIDAD
183800 720-SUBTOTAL SECTION.
183900     MOVE WKS-CONTADOR-SUBTOTAL TO WKS-EDIT-CONTEO
184000     MOVE SPACES                TO WKS-LINEA-SUBTOTAL
184100     STRING "   SUBTOTAL " DELIMITED SIZE
184200        WKS-SEVERIDAD-ANTERIOR DELIMITED SIZE
184300        ": " DELIMITED SIZE
184400        WKS-EDIT-CONTEO DELIMITED SIZE
184500        " HALLAZGO(S)" DELIMITED SIZE
184600        INTO WKS-LINEA-SUBTOTAL
184700     WRITE REG-RUNRPT FROM WKS-LINEA-SUBTOTAL
184800     WRITE REG-RUNRPT FROM WKS-LINEA-VACIA.
184900 720-SUBTOTAL-E. EXIT.
185000
185100*   LINEA DE TOTAL GENERAL DE LA CORRIDA
185200 730-TOTAL-GENERAL SECTION.
185300     MOVE WKS-CONTADOR-HIGH   TO WKS-EDIT-CONTEO
185400     MOVE WKS-CONTADOR-MEDIUM TO WKS-EDIT-CONTEO2
185500     MOVE SPACES              TO WKS-LINEA-TOTAL
185600     STRING "TOTAL HIGH=" DELIMITED SIZE
185700        WKS-EDIT-CONTEO DELIMITED SIZE
185800        "  TOTAL MEDIUM=" DELIMITED SIZE
185900        WKS-EDIT-CONTEO2 DELIMITED SIZE
186000        INTO WKS-LINEA-TOTAL
186100     WRITE REG-RUNRPT FROM WKS-LINEA-TOTAL
186200
186300     MOVE WKS-CONTADOR-LOW TO WKS-EDIT-CONTEO
186400     COMPUTE WKS-CONTADOR-GRAN-TOTAL =
186500             WKS-CONTADOR-HIGH + WKS-CONTADOR-MEDIUM
186600             + WKS-CONTADOR-LOW
186700     MOVE WKS-CONTADOR-GRAN-TOTAL TO WKS-EDIT-CONTEO2
186800     MOVE SPACES                  TO WKS-LINEA-TOTAL
186900     STRING "TOTAL LOW=" DELIMITED SIZE
187000        WKS-EDIT-CONTEO DELIMITED SIZE
187100        "  GRAN TOTAL DE HALLAZGOS=" DELIMITED SIZE
187200        WKS-EDIT-CONTEO2 DELIMITED SIZE
187300        INTO WKS-LINEA-TOTAL
187400     WRITE REG-RUNRPT FROM WKS-LINEA-TOTAL
187500
187600*    TKT-0835 - EL TOTAL GENERAL TAMBIEN DEJA CONSTANCIA DE
187700*    CUANTOS REGISTROS SE LEYERON DE CADA ARCHIVO DE ENTRADA,
187800*    PARA CUADRAR CONTRA LAS CIFRAS DE CONTROL DEL CORTE
187900     MOVE WKS-CONTADOR-LEIDOS-REPS  TO WKS-EDIT-CONTEO
188000     MOVE WKS-CONTADOR-LEIDOS-TERRS TO WKS-EDIT-CONTEO2
188100     MOVE WKS-CONTADOR-LEIDOS-ACCTS TO WKS-EDIT-CONTEO3
188200     MOVE WKS-CONTADOR-LEIDOS-OPPS  TO WKS-EDIT-CONTEO4
188300     MOVE WKS-CONTADOR-LEIDOS-HIST  TO WKS-EDIT-CONTEO5
188400     MOVE SPACES                    TO WKS-LINEA-TOTAL
188500     STRING "REGISTROS LEIDOS - REPS=" DELIMITED SIZE
188600        WKS-EDIT-CONTEO  DELIMITED SIZE
188700        " TERRITORIOS="  DELIMITED SIZE
188800        WKS-EDIT-CONTEO2 DELIMITED SIZE
188900        " CUENTAS="      DELIMITED SIZE
189000        WKS-EDIT-CONTEO3 DELIMITED SIZE
189100        " OPORTUNIDADES=" DELIMITED SIZE
189200        WKS-EDIT-CONTEO4 DELIMITED SIZE
189300        " HISTORIAL="    DELIMITED SIZE
189400        WKS-EDIT-CONTEO5 DELIMITED SIZE
189500        INTO WKS-LINEA-TOTAL
189600     WRITE REG-RUNRPT FROM WKS-LINEA-TOTAL
189700
189800*    TKT-0835 - Y EL DESGLOSE DE HALLAZGOS POR CATEGORIA, PARA
189900*    CUADRAR CONTRA EL GRAN TOTAL DE HALLAZGOS DE ARRIBA
190000     MOVE WKS-CONTADOR-CAT-HIGIENE    TO WKS-EDIT-CONTEO
190100     MOVE WKS-CONTADOR-CAT-PRONOSTICO TO WKS-EDIT-CONTEO2
190200     MOVE WKS-CONTADOR-CAT-INTEGRIDAD TO WKS-EDIT-CONTEO3
190300     MOVE WKS-CONTADOR-CAT-EXPANSION  TO WKS-EDIT-CONTEO4
190400     MOVE WKS-CONTADOR-CAT-TERRITORIO TO WKS-EDIT-CONTEO5
190500     MOVE SPACES                      TO WKS-LINEA-TOTAL
190600     STRING "HALLAZGOS POR CATEGORIA - HYGIENE=" DELIMITED SIZE
190700        WKS-EDIT-CONTEO  DELIMITED SIZE
190800        " FORECAST="     DELIMITED SIZE
190900        WKS-EDIT-CONTEO2 DELIMITED SIZE
191000        " INTEGRITY="    DELIMITED SIZE
191100        WKS-EDIT-CONTEO3 DELIMITED SIZE
191200        " EXPANSION="    DELIMITED SIZE
191300        WKS-EDIT-CONTEO4 DELIMITED SIZE
191400        " TERRITORY="    DELIMITED SIZE
191500        WKS-EDIT-CONTEO5 DELIMITED SIZE
191600        INTO WKS-LINEA-TOTAL
191700     WRITE REG-RUNRPT FROM WKS-LINEA-TOTAL.
191800 730-TOTAL-GENERAL-E. EXIT.
