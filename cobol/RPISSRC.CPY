000100******************************************************************
000200*    RPISSRC  --  HALLAZGO DE ANALISIS DE TUBERIA DE VENTAS       *
000300*    UNIDAD BANCA COMERCIAL - ANALISIS DE TUBERIA DE VENTAS       *
000400*    UN REGISTRO POR CADA INCUMPLIMIENTO DE REGLA DETECTADO       *
000500*    REGISTRO DE SALIDA DEL ARCHIVO ISSUES (ENTRADA DEL RUNRPT)   *
000600******************************************************************
000700*    05/06/2001 PEDR TKT-0512  ESTRUCTURA INICIAL DEL HALLAZGO    *
000800*    11/09/2003 WRS  TKT-0588  SE AGREGA ISS-STATUS               *
000900******************************************************************
001000 01  REG-RPISS.
001100     05  ISS-SEVERITY                PIC X(06).
001200         88  ISS-ES-HIGH                     VALUE 'HIGH'.
001300         88  ISS-ES-MEDIUM                   VALUE 'MEDIUM'.
001400         88  ISS-ES-LOW                      VALUE 'LOW'.
001500     05  ISS-RULE-NAME               PIC X(30).
001600     05  ISS-CATEGORY                PIC X(25).
001700*        ISS-ACCOUNT-NAME EN BLANCO PARA REGLAS DE VENDEDOR/CARTERA
001800     05  ISS-ACCOUNT-NAME            PIC X(40).
001900*        ISS-OPP-NAME EN BLANCO SALVO REGLA DE OPORTUNIDAD
002000     05  ISS-OPP-NAME                PIC X(50).
002100     05  ISS-RESPONSIBLE             PIC X(30).
002200     05  ISS-METRIC-NAME             PIC X(60).
002300     05  ISS-METRIC-VALUE            PIC X(40).
002400     05  ISS-EXPLANATION             PIC X(120).
002500     05  ISS-RESOLUTION              PIC X(120).
002600     05  ISS-STATUS                  PIC X(08).
002700         88  ISS-ABIERTO                     VALUE 'Open'.
002800*        RESERVADO PARA AMPLIACIONES FUTURAS DEL HALLAZGO
002900     05  FILLER                      PIC X(10) VALUE SPACES.
