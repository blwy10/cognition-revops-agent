000100******************************************************************
000200* FECHA       : 03/06/1988                                       *
000300* PROGRAMADOR : PEDRO A. RAMIREZ (PEDR)                          *
000400* APLICACION  : ANALISIS DE TUBERIA DE VENTAS (REVOPS)           *
000500* PROGRAMA    : RPGENSNP                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUYE UN CORTE SINTETICO Y DETERMINISTICO DE *
000800*             : VENDEDORES/CUENTAS/OPORTUNIDADES/TERRITORIOS     *
000900*             : PARA PRUEBAS Y DEMOSTRACIONES DE RPANLDRV, A     *
001000*             : PARTIR DE UNA SEMILLA Y TABLAS DE VOCABULARIO    *
001100*             : FIJAS EN WORKING-STORAGE                         *
001200* ARCHIVOS    : TERRS=E,REPS=E,ACCOUNTS=E,OPPS=E                 *
001300* ACCION (ES) : E=ESCRIBIR/GRABAR                                *
001400* INSTALADO   : 03/06/1988                                       *
001500* BPM/RATIONAL: 230601                                           *
001600* NOMBRE      : GENERADOR DE CORTE SINTETICO DE TUBERIA          *
001700******************************************************************
001800*                R E G I S T R O  D E  C A M B I O S             *
001900******************************************************************
002000* 03/06/1988 PEDR TKT-0580 VERSION INICIAL DEL GENERADOR         *PEDR0688
002100* 14/01/1989 WRS  TKT-0591 SE AGREGA EL AJUSTE GLOBAL DE MONTOS  *WRS01989
002200*             PARA QUE EL TOTAL DE TUBERIA CAIGA EN RANGO        *
002300* 29/12/1998 EEDR TKT-0449 AJUSTE Y2K: TABLA DE FECHAS A 4       *EEDR1298
002400*             DIGITOS DE ANO EN VENTANAS RECIENTE/FUTURA         *
002500* 11/07/2006 JSM  TKT-0661 SE PARAMETRIZA LA SEMILLA POR SYSIN   *JSM07006
002600* 20/02/2010 JSM  TKT-0722 SE AGREGA EL RENGLON DE ESTADISTICAS  *JSM02010
002700*             AL FINAL DE LA CORRIDA                             *
002800* 09/09/2013 WRS  TKT-0795 REVISION GENERAL, SIN CAMBIO FUNCIONAL*WRS09013
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.              RPGENSNP.
003200 AUTHOR.                  PEDRO A. RAMIREZ.
003300 INSTALLATION.            BANCO INDUSTRIAL, S.A. -
003400                           DEPTO DE SISTEMAS, BANCA COMERCIAL.
003500 DATE-WRITTEN.            03/06/1988.
003600 DATE-COMPILED.
003700 SECURITY.                USO INTERNO - DEPTO DE SISTEMAS.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500******************************************************************
004600*              A R C H I V O S   D E   S A L I D A               *
004700******************************************************************
004800     SELECT TERRS    ASSIGN   TO TERRS
004900            ORGANIZATION      IS LINE SEQUENTIAL
005000            FILE STATUS       IS FS-TERRS.
005100     SELECT REPS     ASSIGN   TO REPS
005200            ORGANIZATION      IS LINE SEQUENTIAL
005300            FILE STATUS       IS FS-REPS.
005400     SELECT ACCOUNTS ASSIGN   TO ACCOUNTS
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS FS-ACCOUNTS.
005700     SELECT OPPS     ASSIGN   TO OPPS
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS FS-OPPS.
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300*1 -->MAESTRO DE TERRITORIOS
006400 FD  TERRS.
006500     COPY RPTERRC.
006600*2 -->MAESTRO DE VENDEDORES
006700 FD  REPS.
006800     COPY RPREPRC.
006900*3 -->MAESTRO DE CUENTAS
007000 FD  ACCOUNTS.
007100     COPY RPACTRC.
007200*4 -->MAESTRO DE OPORTUNIDADES
007300 FD  OPPS.
007400     COPY RPOPPRC.
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*              A R E A   D E   E S T A D O S   D E   A R C H I V *
007800******************************************************************
007900 01  WKS-PROGRAMA                PIC X(08) VALUE "RPGENSNP".
008000 01  WKS-ESTADOS-ARCHIVO.
008100     05  FS-TERRS                PIC X(02).
008200     05  FS-REPS                 PIC X(02).
008300     05  FS-ACCOUNTS             PIC X(02).
008400     05  FS-OPPS                 PIC X(02).
008500******************************************************************
008600*        P A R A M E T R O   D E   S E M I L L A  ( S Y S I N )  *
008700******************************************************************
008800 01  WKS-PARM-ENTRADA.
008900     05  WKS-PARM-SEMILLA        PIC 9(09).
009000 01  WKS-SEMILLA-DEFECTO         PIC 9(09) COMP VALUE 48271.
009100******************************************************************
009200*        G E N E R A D O R   C O N G R U E N C I A L   L I N E A L*
009300*        (LEHMER/PARK-MILLER, MODULO 2147483647, SIN FUNCIONES   *
009400*        INTRINSECAS, POR INSTRUCCION EXPRESA DEL ESTANDAR)      *
009500******************************************************************
009600 01  WKS-PRNG-SEED               PIC S9(09) COMP.
009700 01  WKS-PRNG-TEMP                PIC S9(18) COMP.
009800 01  WKS-ALEA-RANGO               PIC 9(05) COMP.
009900 01  WKS-ALEA-RESULT              PIC 9(05) COMP.
010000******************************************************************
010100*        C O N S T A N T E S   D E L   A L G O R I T M O         *
010200******************************************************************
010300 01  WKS-META-TOTAL-PIPE          PIC 9(12) COMP VALUE 10000000.
010400 01  WKS-REPS-A-GENERAR           PIC 9(04) COMP VALUE 30.
010500 01  WKS-CUENTAS-A-GENERAR        PIC 9(04) COMP VALUE 70.
010600 01  WKS-OPORT-A-GENERAR          PIC 9(04) COMP VALUE 100.
010700 01  WKS-TERR-A-GENERAR           PIC 9(04) COMP VALUE 8.
010800******************************************************************
010900*        V O C A B U L A R I O  -  I N D U S T R I A S  ( 8 )    *
011000*        ALFABETICO, PARA QUE EL ID DE TERRITORIO QUEDE EN       *
011100*        ORDEN DE INDUSTRIA COMO LO EXIGE EL GENERADOR           *
011200******************************************************************
011300 01  WKS-INDUSTRIAS-LIT.
011400     05  FILLER PIC X(40) VALUE "Energy".
011500     05  FILLER PIC X(40) VALUE "Financial Services".
011600     05  FILLER PIC X(40) VALUE "Government".
011700     05  FILLER PIC X(40) VALUE "Healthcare".
011800     05  FILLER PIC X(40) VALUE "Manufacturing".
011900     05  FILLER PIC X(40) VALUE "Retail".
012000     05  FILLER PIC X(40) VALUE "Software".
012100     05  FILLER PIC X(40) VALUE "Telecommunications".
012200 01  WKS-INDUSTRIAS REDEFINES WKS-INDUSTRIAS-LIT.
012300     05  WKS-INDUSTRIA-T         PIC X(40) OCCURS 8 TIMES.
012400******************************************************************
012500*        V O C A B U L A R I O  -  S U S T A N T I V O S  ( 1 0 )*
012600******************************************************************
012700 01  WKS-SUSTANTIVOS-LIT.
012800     05  FILLER PIC X(12) VALUE "Falcon".
012900     05  FILLER PIC X(12) VALUE "Atlas".
013000     05  FILLER PIC X(12) VALUE "Nimbus".
013100     05  FILLER PIC X(12) VALUE "Summit".
013200     05  FILLER PIC X(12) VALUE "Anchor".
013300     05  FILLER PIC X(12) VALUE "Horizon".
013400     05  FILLER PIC X(12) VALUE "Beacon".
013500     05  FILLER PIC X(12) VALUE "Vertex".
013600     05  FILLER PIC X(12) VALUE "Meridian".
013700     05  FILLER PIC X(12) VALUE "Cobalto".
013800 01  WKS-SUSTANTIVOS REDEFINES WKS-SUSTANTIVOS-LIT.
013900     05  WKS-SUSTANTIVO-T        PIC X(12) OCCURS 10 TIMES.
014000******************************************************************
014100*        V O C A B U L A R I O  -  S U F I J O S  ( 7 )          *
014200******************************************************************
014300 01  WKS-SUFIJOS-LIT.
014400     05  FILLER PIC X(14) VALUE "Systems".
014500     05  FILLER PIC X(14) VALUE "Technologies".
014600     05  FILLER PIC X(14) VALUE "Industries".
014700     05  FILLER PIC X(14) VALUE "Holdings".
014800     05  FILLER PIC X(14) VALUE "Group".
014900     05  FILLER PIC X(14) VALUE "Solutions".
015000     05  FILLER PIC X(14) VALUE "Partners".
015100 01  WKS-SUFIJOS REDEFINES WKS-SUFIJOS-LIT.
015200     05  WKS-SUFIJO-T            PIC X(14) OCCURS 7 TIMES.
015300******************************************************************
015400*        V O C A B U L A R I O  -  N O M B R E S  ( 6 )          *
015500******************************************************************
015600 01  WKS-NOMBRES-LIT.
015700     05  FILLER PIC X(12) VALUE "James".
015800     05  FILLER PIC X(12) VALUE "Maria".
015900     05  FILLER PIC X(12) VALUE "Robert".
016000     05  FILLER PIC X(12) VALUE "Linda".
016100     05  FILLER PIC X(12) VALUE "Carlos".
016200     05  FILLER PIC X(12) VALUE "Susan".
016300 01  WKS-NOMBRES REDEFINES WKS-NOMBRES-LIT.
016400     05  WKS-NOMBRE-T            PIC X(12) OCCURS 6 TIMES.
016500******************************************************************
016600*        V O C A B U L A R I O  -  A P E L L I D O S  ( 5 )      *
016700******************************************************************
016800 01  WKS-APELLIDOS-LIT.
016900     05  FILLER PIC X(14) VALUE "Johnson".
017000     05  FILLER PIC X(14) VALUE "Garcia".
017100     05  FILLER PIC X(14) VALUE "Smith".
017200     05  FILLER PIC X(14) VALUE "Lee".
017300     05  FILLER PIC X(14) VALUE "Brown".
017400 01  WKS-APELLIDOS REDEFINES WKS-APELLIDOS-LIT.
017500     05  WKS-APELLIDO-T          PIC X(14) OCCURS 5 TIMES.
017600******************************************************************
017700*        V O C A B U L A R I O  -  E T A P A S  ( 7 )            *
017800*        EL DIGITO INICIAL ES EL QUE CONSULTA RPANLDRV; EL TEXTO *
017900*        DE LAS ETAPAS 0 Y 1 DEBE SER EXACTAMENTE ESTE           *
018000******************************************************************
018100 01  WKS-ETAPAS-LIT.
018200     05  FILLER PIC X(25) VALUE "0 - Discovery".
018300     05  FILLER PIC X(25) VALUE "1 - Qualification".
018400     05  FILLER PIC X(25) VALUE "2 - Solutioning".
018500     05  FILLER PIC X(25) VALUE "3 - Proposal".
018600     05  FILLER PIC X(25) VALUE "4 - Negotiation".
018700     05  FILLER PIC X(25) VALUE "5 - Awaiting Signature".
018800     05  FILLER PIC X(25) VALUE "6 - Closed Won".
018900 01  WKS-ETAPAS REDEFINES WKS-ETAPAS-LIT.
019000     05  WKS-ETAPA-T             PIC X(25) OCCURS 7 TIMES.
019100******************************************************************
019200*        V O C A B U L A R I O  -  P R O D U C T O S  ( 2 )      *
019300******************************************************************
019400 01  WKS-PRODUCTOS-LIT.
019500     05  FILLER PIC X(10) VALUE "Devin".
019600     05  FILLER PIC X(10) VALUE "Windsurf".
019700 01  WKS-PRODUCTOS REDEFINES WKS-PRODUCTOS-LIT.
019800     05  WKS-PRODUCTO-T          PIC X(10) OCCURS 2 TIMES.
019900******************************************************************
020000*        V O C A B U L A R I O  -  R E G I O N E S  ( 4 )        *
020100*        Y  E S T A D O S  ( 3  P O R  R E G I O N = 1 2 )       *
020200******************************************************************
020300 01  WKS-REGIONES-LIT.
020400     05  FILLER PIC X(12) VALUE "NORTHEAST".
020500     05  FILLER PIC X(12) VALUE "SOUTHEAST".
020600     05  FILLER PIC X(12) VALUE "MIDWEST".
020700     05  FILLER PIC X(12) VALUE "WEST".
020800 01  WKS-REGIONES REDEFINES WKS-REGIONES-LIT.
020900     05  WKS-REGION-T            PIC X(12) OCCURS 4 TIMES.
021000 01  WKS-ESTADOS-LIT.
021100     05  FILLER PIC X(02) VALUE "CT".
021200     05  FILLER PIC X(02) VALUE "NY".
021300     05  FILLER PIC X(02) VALUE "MA".
021400     05  FILLER PIC X(02) VALUE "FL".
021500     05  FILLER PIC X(02) VALUE "GA".
021600     05  FILLER PIC X(02) VALUE "NC".
021700     05  FILLER PIC X(02) VALUE "OH".
021800     05  FILLER PIC X(02) VALUE "IL".
021900     05  FILLER PIC X(02) VALUE "MI".
022000     05  FILLER PIC X(02) VALUE "CA".
022100     05  FILLER PIC X(02) VALUE "WA".
022200     05  FILLER PIC X(02) VALUE "OR".
022300 01  WKS-ESTADOS REDEFINES WKS-ESTADOS-LIT.
022400     05  WKS-ESTADO-T            PIC X(02) OCCURS 12 TIMES.
022500******************************************************************
022600*        V E N T A N A S   D E   F E C H A   D E   C I E R R E    *
022700*        10 FECHAS EN LA VENTANA RECIENTE, 30 EN LA FUTURA (SE   *
022800*        REUTILIZAN CICLICAMENTE PARA LAS 90 OPORTUNIDADES       *
022900*        RESTANTES)                                              *
023000******************************************************************
023100 01  WKS-FEC-RECIENTE-LIT.
023200     05  FILLER PIC X(10) VALUE "2025-10-01".
023300     05  FILLER PIC X(10) VALUE "2025-10-16".
023400     05  FILLER PIC X(10) VALUE "2025-11-01".
023500     05  FILLER PIC X(10) VALUE "2025-11-16".
023600     05  FILLER PIC X(10) VALUE "2025-12-02".
023700     05  FILLER PIC X(10) VALUE "2025-12-17".
023800     05  FILLER PIC X(10) VALUE "2026-01-02".
023900     05  FILLER PIC X(10) VALUE "2026-01-17".
024000     05  FILLER PIC X(10) VALUE "2026-02-02".
024100     05  FILLER PIC X(10) VALUE "2026-02-18".
024200 01  WKS-FEC-RECIENTE REDEFINES WKS-FEC-RECIENTE-LIT.
024300     05  WKS-FEC-RECIENTE-T      PIC X(10) OCCURS 10 TIMES.
024400 01  WKS-FEC-FUTURA-LIT.
024500     05  FILLER PIC X(10) VALUE "2026-02-19".
024600     05  FILLER PIC X(10) VALUE "2026-02-26".
024700     05  FILLER PIC X(10) VALUE "2026-03-06".
024800     05  FILLER PIC X(10) VALUE "2026-03-14".
024900     05  FILLER PIC X(10) VALUE "2026-03-21".
025000     05  FILLER PIC X(10) VALUE "2026-03-29".
025100     05  FILLER PIC X(10) VALUE "2026-04-06".
025200     05  FILLER PIC X(10) VALUE "2026-04-13".
025300     05  FILLER PIC X(10) VALUE "2026-04-21".
025400     05  FILLER PIC X(10) VALUE "2026-04-29".
025500     05  FILLER PIC X(10) VALUE "2026-05-06".
025600     05  FILLER PIC X(10) VALUE "2026-05-14".
025700     05  FILLER PIC X(10) VALUE "2026-05-22".
025800     05  FILLER PIC X(10) VALUE "2026-05-29".
025900     05  FILLER PIC X(10) VALUE "2026-06-06".
026000     05  FILLER PIC X(10) VALUE "2026-06-14".
026100     05  FILLER PIC X(10) VALUE "2026-06-22".
026200     05  FILLER PIC X(10) VALUE "2026-06-29".
026300     05  FILLER PIC X(10) VALUE "2026-07-07".
026400     05  FILLER PIC X(10) VALUE "2026-07-15".
026500     05  FILLER PIC X(10) VALUE "2026-07-22".
026600     05  FILLER PIC X(10) VALUE "2026-07-30".
026700     05  FILLER PIC X(10) VALUE "2026-08-07".
026800     05  FILLER PIC X(10) VALUE "2026-08-14".
026900     05  FILLER PIC X(10) VALUE "2026-08-22".
027000     05  FILLER PIC X(10) VALUE "2026-08-30".
027100     05  FILLER PIC X(10) VALUE "2026-09-06".
027200     05  FILLER PIC X(10) VALUE "2026-09-14".
027300     05  FILLER PIC X(10) VALUE "2026-09-22".
027400     05  FILLER PIC X(10) VALUE "2026-09-30".
027500 01  WKS-FEC-FUTURA REDEFINES WKS-FEC-FUTURA-LIT.
027600     05  WKS-FEC-FUTURA-T        PIC X(10) OCCURS 30 TIMES.
027700******************************************************************
027800*        T A B L A   D E   T E R R I T O R I O S  ( 8 )          *
027900******************************************************************
028000 01  WKS-TAB-TERRS.
028100     05  WKS-TERR-ROW OCCURS 8 TIMES INDEXED BY WKS-IX-TERR.
028200         10  WKS-TERR-ID-T       PIC 9(04).
028300         10  WKS-TERR-NAME-T     PIC X(50).
028400         10  WKS-TERR-REGION-T   PIC X(12).
028500         10  WKS-TERR-REPCNT-T   PIC 9(04) COMP.
028600         10  WKS-TERR-PIPE-T     PIC 9(12) COMP.
028700         10  FILLER              PIC X(06).
028800******************************************************************
028900*        T A B L A   D E   V E N D E D O R E S  ( 3 0 )          *
029000******************************************************************
029100 01  WKS-TAB-REPS.
029200     05  WKS-REP-ROW OCCURS 30 TIMES
029300             INDEXED BY WKS-IX-REP WKS-IX-REP2.
029400         10  WKS-REP-ID-T        PIC 9(04).
029500         10  WKS-REP-NAME-T      PIC X(30).
029600         10  WKS-REP-TERR-T      PIC 9(04).
029700         10  WKS-REP-REGION-T    PIC X(12).
029800         10  WKS-REP-STATE-T     PIC X(02).
029900         10  WKS-REP-QUOTA-T     PIC 9(09).
030000         10  FILLER              PIC X(06).
030100******************************************************************
030200*        T A B L A   D E   C U E N T A S  ( 7 0 )                *
030300******************************************************************
030400 01  WKS-TAB-ACCTS.
030500     05  WKS-ACCT-ROW OCCURS 70 TIMES
030600             INDEXED BY WKS-IX-ACCT.
030700         10  WKS-ACCT-ID-T       PIC 9(04).
030800         10  WKS-ACCT-NAME-T     PIC X(40).
030900         10  WKS-ACCT-DEVS-T     PIC 9(07).
031000         10  WKS-ACCT-REP-T      PIC 9(04).
031100         10  WKS-ACCT-TERR-T     PIC 9(04).
031200         10  FILLER              PIC X(06).
031300 01  WKS-IX-ACCT2                PIC 9(04) COMP.
031400******************************************************************
031500*        C O N T A D O R E S   Y   A C U M U L A D O R E S       *
031600******************************************************************
031700 01  WKS-CONTADORES.
031800     05  WKS-OPP-SEQ                  PIC 9(04) COMP VALUE ZEROS.
031900     05  WKS-SUMA-TOTAL-PIPE          PIC 9(12) COMP VALUE ZEROS.
032000     05  WKS-NUM-REPS-EN-TERR         PIC 9(04) COMP.
032100     05  WKS-REP-SELEC                PIC 9(04) COMP.
032200     05  WKS-NUM-OPP-CUENTA           PIC 9(02) COMP.
032300     05  WKS-PIPE-CUENTA              PIC 9(12) COMP.
032400 01  WKS-K                            PIC 9(02) COMP.
032500 01  WKS-IDX-AUX                      PIC 9(04) COMP.
032600 01  WKS-IDX-AUX2                     PIC 9(04) COMP.
032700 01  WKS-MONTO-OPORT                  PIC 9(09) COMP.
032800 01  WKS-FECHA-OPORT                  PIC X(10).
032900******************************************************************
033000*        A R E A   D E   D I A G N O S T I C O   (RENGLON DE     *
033100*        ESTADISTICAS AL FINAL DE LA CORRIDA)                    *
033200******************************************************************
033300 01  WKS-SEMILLA-USADA               PIC 9(09) COMP.
033400 01  WKS-SEMILLA-DISPLAY             PIC 9(09).
033500 01  WKS-SEMILLA-DISPLAY-R REDEFINES WKS-SEMILLA-DISPLAY.
033600     05  WKS-SD-MILLONES              PIC 9(03).
033700     05  WKS-SD-MILES                  PIC 9(03).
033800     05  WKS-SD-UNIDADES               PIC 9(03).
033900 01  WKS-PIPE-DISPLAY                PIC 9(12).
034000 01  WKS-PIPE-DISPLAY-R REDEFINES WKS-PIPE-DISPLAY.
034100     05  WKS-PD-MILLONES               PIC 9(06).
034200     05  WKS-PD-MILES                  PIC 9(03).
034300     05  WKS-PD-UNIDADES               PIC 9(03).
034400 PROCEDURE DIVISION.
034500 000-MAIN SECTION.
034600     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
034700     IF WKS-PARM-SEMILLA NUMERIC AND WKS-PARM-SEMILLA > 0
034800        MOVE WKS-PARM-SEMILLA TO WKS-PRNG-SEED
034900     ELSE
035000        MOVE WKS-SEMILLA-DEFECTO TO WKS-PRNG-SEED
035100     END-IF
035200     MOVE WKS-PRNG-SEED TO WKS-SEMILLA-USADA
035300
035400     PERFORM 050-ABRIR-ARCHIVOS        THRU 050-ABRIR-ARCHIVOS-E
035500
035600     PERFORM 100-CONSTRUIR-TERRS       THRU 100-CONSTRUIR-TERRS-E
035700     PERFORM 200-CONSTRUIR-REPS        THRU 200-CONSTRUIR-REPS-E
035800     PERFORM 300-CONSTRUIR-CTAS-OPORT  THRU 300-CONSTRUIR-CTAS-OPORT-E
035900     PERFORM 500-CALCULAR-CUOTAS       THRU 500-CALCULAR-CUOTAS-E
036000     PERFORM 600-ESCRIBIR-REPS         THRU 600-ESCRIBIR-REPS-E
036100
036200     PERFORM 060-CERRAR-ARCHIVOS       THRU 060-CERRAR-ARCHIVOS-E
036300     PERFORM 700-ESTADISTICAS          THRU 700-ESTADISTICAS-E
036400
036500     MOVE ZEROS TO RETURN-CODE
036600     STOP RUN.
036700 000-MAIN-E. EXIT.
036800******************************************************************
036900*        A P E R T U R A   Y   C I E R R E   D E   A R C H I V  *
037000******************************************************************
037100 050-ABRIR-ARCHIVOS SECTION.
037200     OPEN OUTPUT TERRS
037300     IF FS-TERRS NOT = "00"
037400        DISPLAY ">>> ERROR AL ABRIR TERRS, FS=" FS-TERRS
037500           UPON CONSOLE
037600        MOVE 91 TO RETURN-CODE
037700        STOP RUN
037800     END-IF
037900
038000     OPEN OUTPUT REPS
038100     IF FS-REPS NOT = "00"
038200        DISPLAY ">>> ERROR AL ABRIR REPS, FS=" FS-REPS
038300           UPON CONSOLE
038400        MOVE 91 TO RETURN-CODE
038500        STOP RUN
038600     END-IF
038700
038800     OPEN OUTPUT ACCOUNTS
038900     IF FS-ACCOUNTS NOT = "00"
039000        DISPLAY ">>> ERROR AL ABRIR ACCOUNTS, FS=" FS-ACCOUNTS
039100           UPON CONSOLE
039200        MOVE 91 TO RETURN-CODE
039300        STOP RUN
039400     END-IF
039500
039600     OPEN OUTPUT OPPS
039700     IF FS-OPPS NOT = "00"
039800        DISPLAY ">>> ERROR AL ABRIR OPPS, FS=" FS-OPPS
039900           UPON CONSOLE
040000        MOVE 91 TO RETURN-CODE
040100        STOP RUN
040200     END-IF.
040300 050-ABRIR-ARCHIVOS-E. EXIT.
040400
040500 060-CERRAR-ARCHIVOS SECTION.
040600     CLOSE TERRS REPS ACCOUNTS OPPS.
040700 060-CERRAR-ARCHIVOS-E. EXIT.
040800******************************************************************
040900*        G E N E R A D O R   D E   N U M E R O S   A L E A T O R *
041000*        L E H M E R :  SEED = (SEED * 16807) MOD (2**31 - 1)    *
041100******************************************************************
041200 070-SIG-ALEA SECTION.
041300     COMPUTE WKS-PRNG-TEMP = WKS-PRNG-SEED * 16807
041400     COMPUTE WKS-PRNG-SEED = WKS-PRNG-TEMP -
041500        (WKS-PRNG-TEMP / 2147483647) * 2147483647
041600     IF WKS-PRNG-SEED = 0
041700        MOVE 1 TO WKS-PRNG-SEED
041800     END-IF.
041900 070-SIG-ALEA-E. EXIT.
042000*
042100*   DEVUELVE EN WKS-ALEA-RESULT UN ENTERO ALEATORIO EN 1..WKS-ALEA-
042200*   RANGO, A PARTIR DEL SIGUIENTE NUMERO DE LA CONGRUENCIA LINEAL
042300 071-ALEA-RANGO SECTION.
042400     PERFORM 070-SIG-ALEA THRU 070-SIG-ALEA-E
042500     COMPUTE WKS-ALEA-RESULT =
042600        WKS-PRNG-SEED - (WKS-PRNG-SEED / WKS-ALEA-RANGO)
042700           * WKS-ALEA-RANGO + 1.
042800 071-ALEA-RANGO-E. EXIT.
042900******************************************************************
043000*   P A S O   2  -  T E R R I T O R I O S  ( U N O   P O R       *
043100*   I N D U S T R I A ,  E N   O R D E N   A L F A B E T I C O )  *
043200******************************************************************
043300 100-CONSTRUIR-TERRS SECTION.
043400     PERFORM 101-CONSTRUIR-UN-TERR THRU 101-CONSTRUIR-UN-TERR-E
043500        VARYING WKS-IX-TERR FROM 1 BY 1
043600           UNTIL WKS-IX-TERR > WKS-TERR-A-GENERAR.
043700 100-CONSTRUIR-TERRS-E. EXIT.
043800
043900 101-CONSTRUIR-UN-TERR SECTION.
044000     MOVE WKS-IX-TERR TO WKS-TERR-ID-T(WKS-IX-TERR)
044100     STRING WKS-INDUSTRIA-T(WKS-IX-TERR) DELIMITED BY SPACE
044200        " Territory" DELIMITED SIZE
044300        INTO WKS-TERR-NAME-T(WKS-IX-TERR)
044400     COMPUTE WKS-IDX-AUX =
044500        WKS-IX-TERR - ((WKS-IX-TERR - 1) / 4) * 4
044600     MOVE WKS-REGION-T(WKS-IDX-AUX) TO WKS-TERR-REGION-T(WKS-IX-TERR)
044700     MOVE ZEROS TO WKS-TERR-REPCNT-T(WKS-IX-TERR)
044800     MOVE ZEROS TO WKS-TERR-PIPE-T(WKS-IX-TERR)
044900     MOVE WKS-TERR-ID-T(WKS-IX-TERR)   TO TERR-ID
045000     MOVE WKS-TERR-NAME-T(WKS-IX-TERR) TO TERR-NAME
045100     WRITE REG-RPTER
045200     IF FS-TERRS NOT = "00"
045300        DISPLAY ">>> ERROR AL ESCRIBIR TERRS, FS=" FS-TERRS
045400           UPON CONSOLE
045500        MOVE 91 TO RETURN-CODE
045600        STOP RUN
045700     END-IF.
045800 101-CONSTRUIR-UN-TERR-E. EXIT.
045900******************************************************************
046000*   P A S O   3   Y   4  -  V E N D E D O R E S   ( R O U N D     *
046100*   R O B I N   S O B R E   T E R R I T O R I O S ,  R E G I O N  *
046200*   Y   E S T A D O   D E   C A D A   U N O )                    *
046300******************************************************************
046400 200-CONSTRUIR-REPS SECTION.
046500     PERFORM 201-CONSTRUIR-UN-REP THRU 201-CONSTRUIR-UN-REP-E
046600        VARYING WKS-IX-REP FROM 1 BY 1
046700           UNTIL WKS-IX-REP > WKS-REPS-A-GENERAR.
046800 200-CONSTRUIR-REPS-E. EXIT.
046900
047000 201-CONSTRUIR-UN-REP SECTION.
047100     MOVE WKS-IX-REP TO WKS-REP-ID-T(WKS-IX-REP)
047200     COMPUTE WKS-IDX-AUX =
047300        WKS-IX-REP - ((WKS-IX-REP - 1) / 8) * 8
047400     MOVE WKS-IDX-AUX TO WKS-REP-TERR-T(WKS-IX-REP)
047500     ADD 1 TO WKS-TERR-REPCNT-T(WKS-IDX-AUX)
047600
047700     COMPUTE WKS-IDX-AUX2 = ((WKS-IX-REP - 1) / 5) + 1
047800     MOVE WKS-IDX-AUX2 TO WKS-IDX-AUX
047900     COMPUTE WKS-IDX-AUX2 =
048000        WKS-IX-REP - ((WKS-IX-REP - 1) / 5) * 5
048100     STRING WKS-NOMBRE-T(WKS-IDX-AUX) DELIMITED BY SPACE
048200        " " DELIMITED SIZE
048300        WKS-APELLIDO-T(WKS-IDX-AUX2) DELIMITED BY SPACE
048400        INTO WKS-REP-NAME-T(WKS-IX-REP)
048500
048600     MOVE WKS-TERR-REGION-T(WKS-REP-TERR-T(WKS-IX-REP))
048700        TO WKS-REP-REGION-T(WKS-IX-REP)
048800
048900     PERFORM 210-HALLAR-REGION-NUM THRU 210-HALLAR-REGION-NUM-E
049000     MOVE 3 TO WKS-ALEA-RANGO
049100     PERFORM 071-ALEA-RANGO THRU 071-ALEA-RANGO-E
049200     COMPUTE WKS-IDX-AUX = (WKS-IDX-AUX2 - 1) * 3 + WKS-ALEA-RESULT
049300     MOVE WKS-ESTADO-T(WKS-IDX-AUX) TO WKS-REP-STATE-T(WKS-IX-REP).
049400 201-CONSTRUIR-UN-REP-E. EXIT.
049500*
049600*   UBICA EN WKS-IDX-AUX2 EL NUMERO (1-4) DE LA REGION ASIGNADA
049700*   AL VENDEDOR QUE SE ESTA CONSTRUYENDO, BUSCANDOLA EN LA TABLA
049800*   DE REGIONES POR NOMBRE
049900 210-HALLAR-REGION-NUM SECTION.
050000     MOVE 1 TO WKS-IDX-AUX2
050100     PERFORM 211-COMPARAR-REGION THRU 211-COMPARAR-REGION-E
050200        VARYING WKS-K FROM 1 BY 1
050300           UNTIL WKS-K > 4.
050400 210-HALLAR-REGION-NUM-E. EXIT.
050500
050600 211-COMPARAR-REGION SECTION.
050700     IF WKS-REGION-T(WKS-K) = WKS-REP-REGION-T(WKS-IX-REP)
050800        MOVE WKS-K TO WKS-IDX-AUX2
050900     END-IF.
051000 211-COMPARAR-REGION-E. EXIT.
051100******************************************************************
051200*   P A S O   1 ,  5 ,  6 ,  8 ,  9  -  C U E N T A S  Y  S U S   *
051300*   O P O R T U N I D A D E S ,  E N   U N   S O L O   B A R R I D O
051400*   (EL NUMERO DE OPORTUNIDADES POR CUENTA SE FIJA DE ANTEMANO   *
051500*   EN 31 CUENTAS CON 2, 38 CON 1 Y LA ULTIMA CON 0, PARA QUE EL *
051600*   TOTAL CUADRE EXACTO EN 100 SIN SORTEOS DE RECONCILIACION)    *
051700******************************************************************
051800 300-CONSTRUIR-CTAS-OPORT SECTION.
051900     MOVE ZEROS TO WKS-OPP-SEQ
052000     MOVE ZEROS TO WKS-SUMA-TOTAL-PIPE
052100     PERFORM 301-CONSTRUIR-UNA-CUENTA THRU 301-CONSTRUIR-UNA-CUENTA-E
052200        VARYING WKS-IX-ACCT FROM 1 BY 1
052300           UNTIL WKS-IX-ACCT > WKS-CUENTAS-A-GENERAR.
052400 300-CONSTRUIR-CTAS-OPORT-E. EXIT.
052500
052600 301-CONSTRUIR-UNA-CUENTA SECTION.
052700     MOVE WKS-IX-ACCT TO WKS-ACCT-ID-T(WKS-IX-ACCT)
052800     COMPUTE WKS-IDX-AUX =
052900        WKS-IX-ACCT - ((WKS-IX-ACCT - 1) / 8) * 8
053000     MOVE WKS-IDX-AUX TO WKS-ACCT-TERR-T(WKS-IX-ACCT)
053100
053200     COMPUTE WKS-IDX-AUX = ((WKS-IX-ACCT - 1) / 7) + 1
053300     COMPUTE WKS-IDX-AUX2 =
053400        WKS-IX-ACCT - ((WKS-IX-ACCT - 1) / 7) * 7 + 1
053500     STRING WKS-SUSTANTIVO-T(WKS-IDX-AUX) DELIMITED BY SPACE
053600        " " DELIMITED SIZE
053700        WKS-SUFIJO-T(WKS-IDX-AUX2) DELIMITED BY SPACE
053800        INTO WKS-ACCT-NAME-T(WKS-IX-ACCT)
053900
054000     COMPUTE WKS-ACCT-DEVS-T(WKS-IX-ACCT) =
054100        200 + (WKS-IX-ACCT * 37) -
054200           ((WKS-IX-ACCT * 37) / 800) * 800
054300
054400     PERFORM 302-ELEGIR-REP-TERR THRU 302-ELEGIR-REP-TERR-E
054500
054600     PERFORM 303-NUM-OPORT-CUENTA THRU 303-NUM-OPORT-CUENTA-E
054700
054800     MOVE ZEROS TO WKS-PIPE-CUENTA
054900     PERFORM 310-GENERAR-UNA-OPORT THRU 310-GENERAR-UNA-OPORT-E
055000        VARYING WKS-K FROM 1 BY 1
055100           UNTIL WKS-K > WKS-NUM-OPP-CUENTA
055200
055300     ADD WKS-PIPE-CUENTA TO WKS-SUMA-TOTAL-PIPE
055400     ADD WKS-PIPE-CUENTA
055500        TO WKS-TERR-PIPE-T(WKS-ACCT-TERR-T(WKS-IX-ACCT))
055600
055700     MOVE WKS-ACCT-ID-T(WKS-IX-ACCT)    TO ACCT-ID
055800     MOVE WKS-ACCT-NAME-T(WKS-IX-ACCT)  TO ACCT-NAME
055900     COMPUTE ACCT-ANNUAL-REVENUE =
056000        WKS-ACCT-DEVS-T(WKS-IX-ACCT) * 50000
056100     MOVE WKS-ACCT-DEVS-T(WKS-IX-ACCT)  TO ACCT-NUM-DEVELOPERS
056200     MOVE WKS-REP-STATE-T(WKS-REP-SELEC) TO ACCT-STATE
056300     MOVE WKS-INDUSTRIA-T(WKS-ACCT-TERR-T(WKS-IX-ACCT))
056400        TO ACCT-INDUSTRY
056500     MOVE WKS-ACCT-REP-T(WKS-IX-ACCT)    TO ACCT-REP-ID
056600     MOVE WKS-ACCT-TERR-T(WKS-IX-ACCT)   TO ACCT-TERRITORY-ID
056700     MOVE WKS-REP-NAME-T(WKS-REP-SELEC)  TO ACCT-OWNER
056800     IF WKS-NUM-OPP-CUENTA > 0
056900        SET ACCT-EN-TUBERIA TO TRUE
057000     ELSE
057100        SET ACCT-FUERA-DE-TUBERIA TO TRUE
057200     END-IF
057300     MOVE 3 TO WKS-ALEA-RANGO
057400     PERFORM 071-ALEA-RANGO THRU 071-ALEA-RANGO-E
057500     IF WKS-ALEA-RESULT = 1
057600        SET ACCT-ES-CLIENTE TO TRUE
057700     ELSE
057800        SET ACCT-NO-ES-CLIENTE TO TRUE
057900     END-IF
058000     WRITE REG-RPACT
058100     IF FS-ACCOUNTS NOT = "00"
058200        DISPLAY ">>> ERROR AL ESCRIBIR ACCOUNTS, FS=" FS-ACCOUNTS
058300           UPON CONSOLE
058400        MOVE 91 TO RETURN-CODE
058500        STOP RUN
058600     END-IF.
058700 301-CONSTRUIR-UNA-CUENTA-E. EXIT.
058800*
058900*   ELIGE AL AZAR UN VENDEDOR CUYO TERRITORIO SEA EL DE LA CUENTA
059000*   QUE SE ESTA CONSTRUYENDO (PASO 4 DEL GENERADOR)
059100 302-ELEGIR-REP-TERR SECTION.
059200     MOVE ZEROS TO WKS-NUM-REPS-EN-TERR
059300     PERFORM 304-CONTAR-REP-TERR THRU 304-CONTAR-REP-TERR-E
059400        VARYING WKS-IX-REP FROM 1 BY 1
059500           UNTIL WKS-IX-REP > WKS-REPS-A-GENERAR
059600
059700     MOVE WKS-NUM-REPS-EN-TERR TO WKS-ALEA-RANGO
059800     PERFORM 071-ALEA-RANGO THRU 071-ALEA-RANGO-E
059900     MOVE WKS-ALEA-RESULT TO WKS-IDX-AUX2
060000     PERFORM 305-TOMAR-REP-TERR THRU 305-TOMAR-REP-TERR-E
060100        VARYING WKS-IX-REP FROM 1 BY 1
060200           UNTIL WKS-IX-REP > WKS-REPS-A-GENERAR.
060300 302-ELEGIR-REP-TERR-E. EXIT.
060400
060500 304-CONTAR-REP-TERR SECTION.
060600     IF WKS-REP-TERR-T(WKS-IX-REP) = WKS-ACCT-TERR-T(WKS-IX-ACCT)
060700        ADD 1 TO WKS-NUM-REPS-EN-TERR
060800     END-IF.
060900 304-CONTAR-REP-TERR-E. EXIT.
061000*
061100*   RECORRE LOS VENDEDORES DEL TERRITORIO EN ORDEN Y SE QUEDA CON
061200*   EL WKS-IDX-AUX2-ESIMO QUE ENCUENTRA (SORTEO DE PASO 4)
061300 305-TOMAR-REP-TERR SECTION.
061400     IF WKS-REP-TERR-T(WKS-IX-REP) = WKS-ACCT-TERR-T(WKS-IX-ACCT)
061500        SUBTRACT 1 FROM WKS-IDX-AUX2
061600        IF WKS-IDX-AUX2 = 0
061700           MOVE WKS-IX-REP TO WKS-REP-SELEC
061800           MOVE WKS-REP-ID-T(WKS-IX-REP)
061900              TO WKS-ACCT-REP-T(WKS-IX-ACCT)
062000        END-IF
062100     END-IF.
062200 305-TOMAR-REP-TERR-E. EXIT.
062300*
062400*   NUMERO FIJO DE OPORTUNIDADES POR CUENTA (PASO 5, RECONCILIADO
062500*   DE ANTEMANO PARA QUE LAS 70 CUENTAS SUMEN EXACTO 100)
062600 303-NUM-OPORT-CUENTA SECTION.
062700     IF WKS-IX-ACCT <= 31
062800        MOVE 2 TO WKS-NUM-OPP-CUENTA
062900     ELSE
063000        IF WKS-IX-ACCT <= 69
063100           MOVE 1 TO WKS-NUM-OPP-CUENTA
063200        ELSE
063300           MOVE 0 TO WKS-NUM-OPP-CUENTA
063400        END-IF
063500     END-IF.
063600 303-NUM-OPORT-CUENTA-E. EXIT.
063700******************************************************************
063800*   P A S O   6 ,  7 ,  8 ,  9  -  U N A   O P O R T U N I D A D  *
063900*   D E   L A   C U E N T A   W K S - I X - A C C T ,  L A       *
064000*   W K S - K - E S I M A   D E   E S A   C U E N T A            *
064100******************************************************************
064200 310-GENERAR-UNA-OPORT SECTION.
064300     ADD 1 TO WKS-OPP-SEQ
064400     MOVE WKS-OPP-SEQ TO OPP-ID
064500
064600     IF WKS-NUM-OPP-CUENTA = 2
064700        IF WKS-K = 1
064800           MOVE 1 TO WKS-IDX-AUX
064900        ELSE
065000           MOVE 2 TO WKS-IDX-AUX
065100        END-IF
065200     ELSE
065300        COMPUTE WKS-IDX-AUX =
065400           WKS-IX-ACCT - ((WKS-IX-ACCT - 1) / 2) * 2 + 1
065500     END-IF
065600     STRING WKS-ACCT-NAME-T(WKS-IX-ACCT) DELIMITED BY SPACE
065700        " " DELIMITED SIZE
065800        WKS-PRODUCTO-T(WKS-IDX-AUX) DELIMITED BY SPACE
065900        INTO OPP-NAME
066000
066100     MOVE 7 TO WKS-ALEA-RANGO
066200     PERFORM 071-ALEA-RANGO THRU 071-ALEA-RANGO-E
066300     MOVE WKS-ETAPA-T(WKS-ALEA-RESULT) TO OPP-STAGE
066400
066500     COMPUTE WKS-MONTO-OPORT =
066600        100000 + ((WKS-OPP-SEQ -
066700           (WKS-OPP-SEQ / 9) * 9) - 4) * 2000
066800     IF WKS-OPP-SEQ = WKS-OPORT-A-GENERAR
066900        ADD 6000 TO WKS-MONTO-OPORT
067000     END-IF
067100     MOVE WKS-MONTO-OPORT TO OPP-AMOUNT
067200     ADD WKS-MONTO-OPORT TO WKS-PIPE-CUENTA
067300
067400     IF WKS-OPP-SEQ <= 10
067500        MOVE WKS-FEC-RECIENTE-T(WKS-OPP-SEQ) TO WKS-FECHA-OPORT
067600     ELSE
067700        COMPUTE WKS-IDX-AUX2 =
067800           (WKS-OPP-SEQ - 11) - ((WKS-OPP-SEQ - 11) / 30) * 30 + 1
067900        MOVE WKS-FEC-FUTURA-T(WKS-IDX-AUX2) TO WKS-FECHA-OPORT
068000     END-IF
068100     MOVE WKS-FECHA-OPORT TO OPP-CLOSE-DATE
068200     MOVE "2025-06-01"   TO OPP-CREATED-DATE
068300
068400     MOVE WKS-ACCT-REP-T(WKS-IX-ACCT)   TO OPP-REP-ID
068500     MOVE WKS-ACCT-ID-T(WKS-IX-ACCT)    TO OPP-ACCOUNT-ID
068600     MOVE WKS-REP-NAME-T(WKS-REP-SELEC) TO OPP-OWNER
068700     MOVE WKS-ACCT-NAME-T(WKS-IX-ACCT)  TO OPP-ACCOUNT-NAME
068800
068900     WRITE REG-RPOPP
069000     IF FS-OPPS NOT = "00"
069100        DISPLAY ">>> ERROR AL ESCRIBIR OPPS, FS=" FS-OPPS
069200           UPON CONSOLE
069300        MOVE 91 TO RETURN-CODE
069400        STOP RUN
069500     END-IF.
069600 310-GENERAR-UNA-OPORT-E. EXIT.
069700******************************************************************
069800*   P A S O   1 1  -  C U O T A   D E   C A D A   V E N D E D O R *
069900******************************************************************
070000 500-CALCULAR-CUOTAS SECTION.
070100     PERFORM 501-CALCULAR-UNA-CUOTA THRU 501-CALCULAR-UNA-CUOTA-E
070200        VARYING WKS-IX-REP FROM 1 BY 1
070300           UNTIL WKS-IX-REP > WKS-REPS-A-GENERAR.
070400 500-CALCULAR-CUOTAS-E. EXIT.
070500
070600 501-CALCULAR-UNA-CUOTA SECTION.
070700     MOVE WKS-REP-TERR-T(WKS-IX-REP) TO WKS-IDX-AUX
070800     COMPUTE WKS-REP-QUOTA-T(WKS-IX-REP) ROUNDED =
070900        (WKS-TERR-PIPE-T(WKS-IDX-AUX) * 9) /
071000           (WKS-TERR-REPCNT-T(WKS-IDX-AUX) * 10)
071100     IF WKS-REP-QUOTA-T(WKS-IX-REP) < 200000
071200        MOVE 200000 TO WKS-REP-QUOTA-T(WKS-IX-REP)
071300     END-IF
071400     IF WKS-REP-QUOTA-T(WKS-IX-REP) > 1500000
071500        MOVE 1500000 TO WKS-REP-QUOTA-T(WKS-IX-REP)
071600     END-IF.
071700 501-CALCULAR-UNA-CUOTA-E. EXIT.
071800******************************************************************
071900*        E S C R I T U R A   D E L   M A E S T R O   D E         *
072000*        V E N D E D O R E S  ( H A S T A   A H O R A   C O N    *
072100*        L A   C U O T A   Y A   C A L C U L A D A )             *
072200******************************************************************
072300 600-ESCRIBIR-REPS SECTION.
072400     PERFORM 601-ESCRIBIR-UN-REP THRU 601-ESCRIBIR-UN-REP-E
072500        VARYING WKS-IX-REP FROM 1 BY 1
072600           UNTIL WKS-IX-REP > WKS-REPS-A-GENERAR.
072700 600-ESCRIBIR-REPS-E. EXIT.
072800
072900 601-ESCRIBIR-UN-REP SECTION.
073000     MOVE WKS-REP-ID-T(WKS-IX-REP)     TO REP-ID
073100     MOVE WKS-REP-NAME-T(WKS-IX-REP)   TO REP-NAME
073200     MOVE WKS-REP-STATE-T(WKS-IX-REP)  TO REP-HOME-STATE
073300     MOVE WKS-REP-REGION-T(WKS-IX-REP) TO REP-REGION
073400     MOVE WKS-REP-QUOTA-T(WKS-IX-REP)  TO REP-QUOTA
073500     MOVE WKS-REP-TERR-T(WKS-IX-REP)   TO REP-TERRITORY-ID
073600     WRITE REG-RPREP
073700     IF FS-REPS NOT = "00"
073800        DISPLAY ">>> ERROR AL ESCRIBIR REPS, FS=" FS-REPS
073900           UPON CONSOLE
074000        MOVE 91 TO RETURN-CODE
074100        STOP RUN
074200     END-IF.
074300 601-ESCRIBIR-UN-REP-E. EXIT.
074400******************************************************************
074500*        E S T A D I S T I C A S   D E   L A   C O R R I D A     *
074600******************************************************************
074700 700-ESTADISTICAS SECTION.
074800     MOVE WKS-SEMILLA-USADA   TO WKS-SEMILLA-DISPLAY
074900     MOVE WKS-SUMA-TOTAL-PIPE TO WKS-PIPE-DISPLAY
075000     DISPLAY "RPGENSNP - CORTE GENERADO CON SEMILLA "
075100        WKS-SEMILLA-DISPLAY UPON CONSOLE
075200     DISPLAY "RPGENSNP - TERRITORIOS=" WKS-TERR-A-GENERAR
075300        " VENDEDORES=" WKS-REPS-A-GENERAR
075400        " CUENTAS=" WKS-CUENTAS-A-GENERAR
075500        " OPORTUNIDADES=" WKS-OPP-SEQ UPON CONSOLE
075600     DISPLAY "RPGENSNP - TOTAL DE TUBERIA = " WKS-PIPE-DISPLAY
075700        UPON CONSOLE.
075800 700-ESTADISTICAS-E. EXIT.
