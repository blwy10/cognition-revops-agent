000100******************************************************************
000200*    RPHSTRC  --  HISTORICO DE CAMBIOS DE OPORTUNIDAD (OPPHIST)   *
000300*    UNIDAD BANCA COMERCIAL - ANALISIS DE TUBERIA DE VENTAS       *
000400*    REGISTRO DE LONGITUD FIJA, ORGANIZACION SECUENCIAL           *
000500*    NOTA: EL ARCHIVO PUEDE VENIR ORDENADO POR FECHA DE CAMBIO    *
000600*    DENTRO DE OPORTUNIDAD, PERO EL PROGRAMA NO DEBE ASUMIRLO.    *
000700******************************************************************
000800*    18/07/1993 WRS  TKT-0255  ESTRUCTURA INICIAL DEL HISTORICO   *
000900*    29/12/1998 EEDR TKT-0450  AJUSTE Y2K: FECHAS A 4 DIG. ANO    *
001000******************************************************************
001100 01  REG-RPHST.
001200     05  HIST-ID                     PIC 9(06).
001300     05  HIST-OPP-ID                 PIC 9(04).
001400*        HIST-FIELD-NAME: 'stage' O 'closeDate'
001500     05  HIST-FIELD-NAME             PIC X(10).
001600         88  HIST-ES-STAGE                   VALUE 'stage'.
001700         88  HIST-ES-CLOSE-DATE              VALUE 'closeDate'.
001800     05  HIST-OLD-VALUE              PIC X(25).
001900     05  HIST-NEW-VALUE              PIC X(25).
002000*        HIST-CHANGE-DATE  FORMATO AAAA-MM-DD
002100     05  HIST-CHANGE-DATE            PIC X(10).
002200     05  HIST-CHANGE-DATE-R REDEFINES HIST-CHANGE-DATE.
002300         10  HIST-CAMB-ANO           PIC 9(04).
002400         10  FILLER                  PIC X(01).
002500         10  HIST-CAMB-MES           PIC 9(02).
002600         10  FILLER                  PIC X(01).
002700         10  HIST-CAMB-DIA           PIC 9(02).
002800*        RESERVADO PARA AMPLIACIONES FUTURAS DEL HISTORICO
002900     05  FILLER                      PIC X(06) VALUE SPACES.
