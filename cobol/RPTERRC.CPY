000100******************************************************************
000200*    RPTERRC  --  MAESTRO DE TERRITORIOS DE VENTA (TERRITORY)     *
000300*    UNIDAD BANCA COMERCIAL - ANALISIS DE TUBERIA DE VENTAS       *
000400*    REGISTRO DE LONGITUD FIJA, ORGANIZACION SECUENCIAL           *
000500******************************************************************
000600*    14/03/1989 JSM  TKT-0102  ESTRUCTURA INICIAL DEL MAESTRO     *
000700*    29/12/1998 EEDR TKT-0450  AJUSTE Y2K: REVISION GENERAL       *
000800******************************************************************
000900 01  REG-RPTER.
001000     05  TERR-ID                     PIC 9(04).
001100     05  TERR-NAME                   PIC X(50).
001200*        RESERVADO PARA AMPLIACIONES FUTURAS DEL MAESTRO
001300     05  FILLER                      PIC X(10) VALUE SPACES.
