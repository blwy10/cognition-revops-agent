000100******************************************************************
000200* FECHA       : 18/02/1993                                       *
000300* PROGRAMADOR : WALTER R. SOLIS (WRS)                            *
000400* APLICACION  : ANALISIS DE TUBERIA DE VENTAS (REVOPS)           *
000500* PROGRAMA    : RPVALSNP                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA LA CONSISTENCIA ESTRUCTURAL DE UN CORTE   *
000800*             : DE VENDEDORES/CUENTAS/OPORTUNIDADES/TERRITORIOS  *
000900*             : (CONTEOS, LLAVES UNICAS Y SECUENCIALES, REFEREN- *
001000*             : CIAS CRUZADAS, TECHO DE TAM, VENTANA DE FECHAS   *
001100*             : DE CIERRE Y TOTAL DE TUBERIA) ANTES DE QUE       *
001200*             : RPANLDRV TOME EL CORTE COMO ENTRADA               *
001300* ARCHIVOS    : REPS=C,TERRS=C,ACCOUNTS=C,OPPS=C                 *
001400* ACCION (ES) : C=CONSULTAR/LEER                                 *
001500* INSTALADO   : 18/02/1993                                       *
001600* BPM/RATIONAL: 230602                                           *
001700* NOMBRE      : VALIDADOR DE CORTE DE TUBERIA                    *
001800******************************************************************
001900*                R E G I S T R O  D E  C A M B I O S             *
002000******************************************************************
002100* 18/02/1993 WRS  TKT-0602 VERSION INICIAL: VALIDACIONES 01 A 06 *WRS02993
002200* 02/10/2004 PEDR TKT-0633 SE AGREGAN VALIDACIONES DE TECHO TAM  *PEDR1004
002300*             Y DE VENTANA DE FECHAS DE CIERRE                   *
002400* 29/12/1998 EEDR TKT-0450 AJUSTE Y2K: CAMPOS DE FECHA A 4       *EEDR1298
002500*             DIGITOS DE ANO EN TODOS LOS MAESTROS               *
002600* 20/06/2007 JSM  TKT-0670 SE AGREGA VALIDACION DE TOTAL DE      *JSM06007
002700*             TUBERIA Y DE CUOTA/REGION DE VENDEDOR              *
002800* 02/10/2009 JSM  TKT-0711 SE PARAMETRIZAN LOS CONTEOS ESPERADOS *JSM10009
002900* 15/03/2012 WRS  TKT-0780 REVISION GENERAL, SIN CAMBIO FUNCIONAL*WRS03012
003000* 12/08/2026 LMZ  TKT-0837 SE AGREGA VALIDACION 02B DE           *LMZ08026
003100*             TERRITORIOS (LLAVE SECUENCIAL Y NOMBRE UNICO); EL  *
003200*             CORTE SOLO VALIDABA QUE EL TERRITORIO DE LA CUENTA *
003300*             EXISTIERA, NO QUE LA TABLA DE TERRITORIOS EN SI    *
003400*             FUERA CONSISTENTE                                  *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.              RPVALSNP.
003800 AUTHOR.                  WALTER R. SOLIS.
003900 INSTALLATION.            BANCO INDUSTRIAL, S.A. -
004000                           DEPTO DE SISTEMAS, BANCA COMERCIAL.
004100 DATE-WRITTEN.            18/02/1993.
004200 DATE-COMPILED.
004300 SECURITY.                USO INTERNO - DEPTO DE SISTEMAS.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100******************************************************************
005200*              A R C H I V O S   D E   E N T R A D A             *
005300******************************************************************
005400     SELECT REPS     ASSIGN   TO REPS
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS FS-REPS.
005700     SELECT TERRS    ASSIGN   TO TERRS
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS FS-TERRS.
006000     SELECT ACCOUNTS ASSIGN   TO ACCOUNTS
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS FS-ACCOUNTS.
006300     SELECT OPPS     ASSIGN   TO OPPS
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS FS-OPPS.
006600******************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900*1 -->MAESTRO DE VENDEDORES
007000 FD  REPS.
007100     COPY RPREPRC.
007200*2 -->MAESTRO DE TERRITORIOS
007300 FD  TERRS.
007400     COPY RPTERRC.
007500*3 -->MAESTRO DE CUENTAS
007600 FD  ACCOUNTS.
007700     COPY RPACTRC.
007800*4 -->MAESTRO DE OPORTUNIDADES
007900 FD  OPPS.
008000     COPY RPOPPRC.
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*              A R E A   D E   E S T A D O S   D E   A R C H I V *
008400******************************************************************
008500 01  WKS-PROGRAMA                PIC X(08) VALUE "RPVALSNP".
008600 01  WKS-ESTADOS-ARCHIVO.
008700     05  FS-REPS                 PIC X(02).
008800     05  FS-TERRS                PIC X(02).
008900     05  FS-ACCOUNTS             PIC X(02).
009000     05  FS-OPPS                 PIC X(02).
009100 01  WKS-INDICADORES-FIN.
009200     05  WKS-FIN-REPS            PIC X(01) VALUE "N".
009300         88  WKS-EOF-REPS                  VALUE "Y".
009400     05  WKS-FIN-TERRS           PIC X(01) VALUE "N".
009500         88  WKS-EOF-TERRS                 VALUE "Y".
009600     05  WKS-FIN-ACCOUNTS        PIC X(01) VALUE "N".
009700         88  WKS-EOF-ACCOUNTS              VALUE "Y".
009800     05  WKS-FIN-OPPS            PIC X(01) VALUE "N".
009900         88  WKS-EOF-OPPS                  VALUE "Y".
010000******************************************************************
010100*        P A R A M E T R O S   D E   C O N T E O   E S P E R A D O*
010200******************************************************************
010300 01  WKS-PARM-ENTRADA.
010400     05  WKS-PARM-REPS-ESP       PIC 9(04).
010500     05  WKS-PARM-ACCTS-ESP      PIC 9(04).
010600     05  WKS-PARM-OPPS-ESP       PIC 9(04).
010700 01  WKS-REPS-ESPERADOS          PIC 9(04) COMP VALUE 30.
010800 01  WKS-ACCTS-ESPERADAS         PIC 9(04) COMP VALUE 70.
010900 01  WKS-OPPS-ESPERADAS          PIC 9(04) COMP VALUE 100.
011000 01  WKS-RECIENTES-ESPERADAS     PIC 9(04) COMP VALUE 10.
011100******************************************************************
011200*        T A B L A   D E   V E N D E D O R E S   ( R E P S )     *
011300******************************************************************
011400 01  WKS-TAB-REPS.
011500     05  WKS-NUM-REPS            PIC 9(04) COMP VALUE ZEROS.
011600     05  WKS-REP-ROW OCCURS 1 TO 40 TIMES
011700             DEPENDING ON WKS-NUM-REPS
011800             INDEXED BY WKS-IX-REP WKS-IX-REP2.
011900         10  WKS-REP-ID-T        PIC 9(04).
012000         10  WKS-REP-NAME-T      PIC X(30).
012100         10  WKS-REP-STATE-T     PIC X(02).
012200         10  WKS-REP-REGION-T    PIC X(12).
012300         10  WKS-REP-QUOTA-T     PIC 9(09).
012400         10  WKS-REP-TERR-T      PIC 9(04).
012500******************************************************************
012600*        T A B L A   D E   T E R R I T O R I O S                 *
012700******************************************************************
012800 01  WKS-TAB-TERRS.
012900     05  WKS-NUM-TERRS           PIC 9(04) COMP VALUE ZEROS.
013000     05  WKS-TERR-ROW OCCURS 1 TO 20 TIMES
013100             DEPENDING ON WKS-NUM-TERRS
013200             INDEXED BY WKS-IX-TERR WKS-IX-TERR2.
013300         10  WKS-TERR-ID-T       PIC 9(04).
013400         10  WKS-TERR-NAME-T     PIC X(50).
013500******************************************************************
013600*        T A B L A   D E   C U E N T A S                         *
013700******************************************************************
013800 01  WKS-TAB-ACCTS.
013900     05  WKS-NUM-ACCTS           PIC 9(04) COMP VALUE ZEROS.
014000     05  WKS-ACCT-ROW OCCURS 1 TO 80 TIMES
014100             DEPENDING ON WKS-NUM-ACCTS
014200             INDEXED BY WKS-IX-ACCT WKS-IX-ACCT2.
014300         10  WKS-ACCT-ID-T       PIC 9(04).
014400         10  WKS-ACCT-NAME-T     PIC X(40).
014500         10  WKS-ACCT-DEVS-T     PIC 9(07).
014600         10  WKS-ACCT-STATE-T    PIC X(02).
014700         10  WKS-ACCT-PIPE-SW-T  PIC X(01).
014800         10  WKS-ACCT-REP-T      PIC 9(04).
014900         10  WKS-ACCT-TERR-T     PIC 9(04).
015000         10  WKS-ACCT-NUM-OPP-T  PIC 9(05) COMP.
015100         10  WKS-ACCT-PIPE-T     PIC 9(12) COMP.
015200******************************************************************
015300*        T A B L A   D E   O P O R T U N I D A D E S             *
015400******************************************************************
015500 01  WKS-TAB-OPPS.
015600     05  WKS-NUM-OPPS            PIC 9(04) COMP VALUE ZEROS.
015700     05  WKS-OPP-ROW OCCURS 1 TO 130 TIMES
015800             DEPENDING ON WKS-NUM-OPPS
015900             INDEXED BY WKS-IX-OPP WKS-IX-OPP2.
016000         10  WKS-OPP-ID-T        PIC 9(04).
016100         10  WKS-OPP-NAME-T      PIC X(50).
016200         10  WKS-OPP-AMT-T       PIC 9(09).
016300         10  WKS-OPP-CLOSE-T     PIC X(10).
016400         10  WKS-OPP-REP-T       PIC 9(04).
016500         10  WKS-OPP-ACCT-T      PIC 9(04).
016600******************************************************************
016700*        V E N T A N A S   D E   F E C H A   D E   C I E R R E    *
016800******************************************************************
016900 01  WKS-VENTANA-RECIENTE-INI    PIC X(10) VALUE "2025-10-01".
017000     05  WKS-VENT-REC-INI-R REDEFINES WKS-VENTANA-RECIENTE-INI.
017100         10  WKS-VENT-REC-INI-ANO    PIC 9(04).
017200         10  FILLER                  PIC X(01).
017300         10  WKS-VENT-REC-INI-MES    PIC 9(02).
017400         10  FILLER                  PIC X(01).
017500         10  WKS-VENT-REC-INI-DIA    PIC 9(02).
017600 01  WKS-VENTANA-RECIENTE-FIN    PIC X(10) VALUE "2026-02-18".
017700     05  WKS-VENT-REC-FIN-R REDEFINES WKS-VENTANA-RECIENTE-FIN.
017800         10  WKS-VENT-REC-FIN-ANO    PIC 9(04).
017900         10  FILLER                  PIC X(01).
018000         10  WKS-VENT-REC-FIN-MES    PIC 9(02).
018100         10  FILLER                  PIC X(01).
018200         10  WKS-VENT-REC-FIN-DIA    PIC 9(02).
018300 01  WKS-VENTANA-FUTURA-INI      PIC X(10) VALUE "2026-02-19".
018400     05  WKS-VENT-FUT-INI-R REDEFINES WKS-VENTANA-FUTURA-INI.
018500         10  WKS-VENT-FUT-INI-ANO    PIC 9(04).
018600         10  FILLER                  PIC X(01).
018700         10  WKS-VENT-FUT-INI-MES    PIC 9(02).
018800         10  FILLER                  PIC X(01).
018900         10  WKS-VENT-FUT-INI-DIA    PIC 9(02).
019000 01  WKS-VENTANA-FUTURA-FIN      PIC X(10) VALUE "2026-09-30".
019100     05  WKS-VENT-FUT-FIN-R REDEFINES WKS-VENTANA-FUTURA-FIN.
019200         10  WKS-VENT-FUT-FIN-ANO    PIC 9(04).
019300         10  FILLER                  PIC X(01).
019400         10  WKS-VENT-FUT-FIN-MES    PIC 9(02).
019500         10  FILLER                  PIC X(01).
019600         10  WKS-VENT-FUT-FIN-DIA    PIC 9(02).
019700******************************************************************
019800*        C O N T A D O R E S   Y   A C U M U L A D O R E S       *
019900******************************************************************
020000 01  WKS-CONTADORES.
020100     05  WKS-CONTADOR-RECIENTES       PIC 9(05) COMP VALUE ZEROS.
020200     05  WKS-SUMA-TOTAL-PIPE          PIC 9(12) COMP VALUE ZEROS.
020300     05  WKS-ID-ESPERADO              PIC 9(05) COMP VALUE ZEROS.
020400 01  WKS-IX-AUX                       PIC 9(04) COMP.
020500 01  WKS-IX-AUX2                      PIC 9(04) COMP.
020600 01  WKS-ENCONTRADO                   PIC X(01).
020700 01  WKS-TAM-CUENTA                   PIC 9(12) COMP.
020800 01  WKS-MENSAJE-ERROR                PIC X(60).
020900******************************************************************
021000*   A R E A   D E   L L A M A D A   A   R P D A T D I F          *
021100******************************************************************
021200 01  WKS-PARAMETROS-FECHA.
021300     05  WKS-LK-FUNCION          PIC X(04).
021400     05  WKS-LK-FECHA-1          PIC X(10).
021500     05  WKS-LK-FECHA-2          PIC X(10).
021600     05  WKS-LK-DIAS             PIC S9(09) COMP.
021700     05  WKS-LK-VALIDA           PIC X(01).
021800 PROCEDURE DIVISION.
021900 000-MAIN SECTION.
022000     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
022100     IF WKS-PARM-REPS-ESP NUMERIC AND WKS-PARM-REPS-ESP > 0
022200        MOVE WKS-PARM-REPS-ESP  TO WKS-REPS-ESPERADOS
022300     END-IF
022400     IF WKS-PARM-ACCTS-ESP NUMERIC AND WKS-PARM-ACCTS-ESP > 0
022500        MOVE WKS-PARM-ACCTS-ESP TO WKS-ACCTS-ESPERADAS
022600     END-IF
022700     IF WKS-PARM-OPPS-ESP NUMERIC AND WKS-PARM-OPPS-ESP > 0
022800        MOVE WKS-PARM-OPPS-ESP  TO WKS-OPPS-ESPERADAS
022900     END-IF
023000
023100     PERFORM 050-ABRIR-ARCHIVOS THRU 050-ABRIR-ARCHIVOS-E
023200
023300     PERFORM 130-CARGAR-REPS    THRU 130-CARGAR-REPS-E
023400     PERFORM 120-CARGAR-TERRS   THRU 120-CARGAR-TERRS-E
023500     PERFORM 140-CARGAR-CUENTAS THRU 140-CARGAR-CUENTAS-E
023600     PERFORM 150-CARGAR-OPORT   THRU 150-CARGAR-OPORT-E
023700
023800     PERFORM 060-CERRAR-ARCHIVOS THRU 060-CERRAR-ARCHIVOS-E
023900
024000     PERFORM 200-VALIDAR-CONTEOS THRU 200-VALIDAR-CONTEOS-E
024100     PERFORM 210-VALIDAR-REPS    THRU 210-VALIDAR-REPS-E
024200*    TKT-0837 - SE AGREGA LA VALIDACION DE TERRITORIOS, QUE
024300*    ANTES SOLO SE CONSULTABAN AL VALIDAR CUENTAS
024400     PERFORM 215-VALIDAR-TERRS   THRU 215-VALIDAR-TERRS-E
024500     PERFORM 220-VALIDAR-CUENTAS THRU 220-VALIDAR-CUENTAS-E
024600     PERFORM 230-VALIDAR-OPORT   THRU 230-VALIDAR-OPORT-E
024700     PERFORM 225-VALIDAR-SIN-PIPE THRU 225-VALIDAR-SIN-PIPE-E
024800     PERFORM 240-VALIDAR-VENTANA THRU 240-VALIDAR-VENTANA-E
024900     PERFORM 250-VALIDAR-PIPETOT THRU 250-VALIDAR-PIPETOT-E
025000
025100     DISPLAY ">>> CORTE VALIDO - SIN INCONSISTENCIAS" UPON CONSOLE
025200     MOVE ZEROS TO RETURN-CODE
025300     STOP RUN.
025400 000-MAIN-E. EXIT.
025500*
025600*   PUNTO UNICO DE ABORTO: MUESTRA EL MENSAJE Y TERMINA LA CORRIDA
025700 090-ABORTAR SECTION.
025800     DISPLAY ">>> CORTE INVALIDO: " WKS-MENSAJE-ERROR
025900        UPON CONSOLE
026000     MOVE 16 TO RETURN-CODE
026100     STOP RUN.
026200 090-ABORTAR-E. EXIT.
026300******************************************************************
026400*        A P E R T U R A   Y   C I E R R E   D E   A R C H I V  *
026500******************************************************************
026600 050-ABRIR-ARCHIVOS SECTION.
026700     OPEN INPUT REPS
026800     IF FS-REPS NOT = "00"
026900        DISPLAY ">>> ERROR AL ABRIR REPS, FS=" FS-REPS
027000           UPON CONSOLE
027100        MOVE 91 TO RETURN-CODE
027200        STOP RUN
027300     END-IF
027400
027500     OPEN INPUT TERRS
027600     IF FS-TERRS NOT = "00"
027700        DISPLAY ">>> ERROR AL ABRIR TERRS, FS=" FS-TERRS
027800           UPON CONSOLE
027900        MOVE 91 TO RETURN-CODE
028000        STOP RUN
028100     END-IF
028200
028300     OPEN INPUT ACCOUNTS
028400     IF FS-ACCOUNTS NOT = "00"
028500        DISPLAY ">>> ERROR AL ABRIR ACCOUNTS, FS=" FS-ACCOUNTS
028600           UPON CONSOLE
028700        MOVE 91 TO RETURN-CODE
028800        STOP RUN
028900     END-IF
029000
029100     OPEN INPUT OPPS
029200     IF FS-OPPS NOT = "00"
029300        DISPLAY ">>> ERROR AL ABRIR OPPS, FS=" FS-OPPS
029400           UPON CONSOLE
029500        MOVE 91 TO RETURN-CODE
029600        STOP RUN
029700     END-IF.
029800 050-ABRIR-ARCHIVOS-E. EXIT.
029900
030000 060-CERRAR-ARCHIVOS SECTION.
030100     CLOSE REPS TERRS ACCOUNTS OPPS.
030200 060-CERRAR-ARCHIVOS-E. EXIT.
030300******************************************************************
030400*        C A R G A   D E   V E N D E D O R E S                   *
030500******************************************************************
030600 130-CARGAR-REPS SECTION.
030700     PERFORM 131-LEER-REP THRU 131-LEER-REP-E
030800     PERFORM 132-TABLA-REP THRU 132-TABLA-REP-E
030900         UNTIL WKS-EOF-REPS.
031000 130-CARGAR-REPS-E. EXIT.
031100
031200 131-LEER-REP SECTION.
031300     READ REPS
031400         AT END MOVE "Y" TO WKS-FIN-REPS
031500     END-READ.
031600 131-LEER-REP-E. EXIT.
031700
031800 132-TABLA-REP SECTION.
031900     ADD 1 TO WKS-NUM-REPS
032000     MOVE REP-ID            TO WKS-REP-ID-T(WKS-NUM-REPS)
032100     MOVE REP-NAME          TO WKS-REP-NAME-T(WKS-NUM-REPS)
032200     MOVE REP-HOME-STATE    TO WKS-REP-STATE-T(WKS-NUM-REPS)
032300     MOVE REP-REGION        TO WKS-REP-REGION-T(WKS-NUM-REPS)
032400     MOVE REP-QUOTA         TO WKS-REP-QUOTA-T(WKS-NUM-REPS)
032500     MOVE REP-TERRITORY-ID  TO WKS-REP-TERR-T(WKS-NUM-REPS)
032600     PERFORM 131-LEER-REP THRU 131-LEER-REP-E.
032700 132-TABLA-REP-E. EXIT.
032800******************************************************************
032900*        C A R G A   D E   T E R R I T O R I O S                 *
033000******************************************************************
033100 120-CARGAR-TERRS SECTION.
033200     PERFORM 121-LEER-TERR THRU 121-LEER-TERR-E
033300     PERFORM 122-TABLA-TERR THRU 122-TABLA-TERR-E
033400         UNTIL WKS-EOF-TERRS.
033500 120-CARGAR-TERRS-E. EXIT.
033600
033700 121-LEER-TERR SECTION.
033800     READ TERRS
033900         AT END MOVE "Y" TO WKS-FIN-TERRS
034000     END-READ.
034100 121-LEER-TERR-E. EXIT.
034200
034300 122-TABLA-TERR SECTION.
034400     ADD 1 TO WKS-NUM-TERRS
034500     MOVE TERR-ID   TO WKS-TERR-ID-T(WKS-NUM-TERRS)
034600     MOVE TERR-NAME TO WKS-TERR-NAME-T(WKS-NUM-TERRS)
034700     PERFORM 121-LEER-TERR THRU 121-LEER-TERR-E.
034800 122-TABLA-TERR-E. EXIT.
034900******************************************************************
035000*        C A R G A   D E   C U E N T A S                         *
035100******************************************************************
035200 140-CARGAR-CUENTAS SECTION.
035300     PERFORM 141-LEER-CUENTA THRU 141-LEER-CUENTA-E
035400     PERFORM 142-TABLA-CUENTA THRU 142-TABLA-CUENTA-E
035500         UNTIL WKS-EOF-ACCOUNTS.
035600 140-CARGAR-CUENTAS-E. EXIT.
035700
035800 141-LEER-CUENTA SECTION.
035900     READ ACCOUNTS
036000         AT END MOVE "Y" TO WKS-FIN-ACCOUNTS
036100     END-READ.
036200 141-LEER-CUENTA-E. EXIT.
036300
036400 142-TABLA-CUENTA SECTION.
036500     ADD 1 TO WKS-NUM-ACCTS
036600     MOVE ACCT-ID          TO WKS-ACCT-ID-T(WKS-NUM-ACCTS)
036700     MOVE ACCT-NAME        TO WKS-ACCT-NAME-T(WKS-NUM-ACCTS)
036800     MOVE ACCT-NUM-DEVELOPERS
036900                           TO WKS-ACCT-DEVS-T(WKS-NUM-ACCTS)
037000     MOVE ACCT-STATE       TO WKS-ACCT-STATE-T(WKS-NUM-ACCTS)
037100     MOVE ACCT-IN-PIPELINE TO WKS-ACCT-PIPE-SW-T(WKS-NUM-ACCTS)
037200     MOVE ACCT-REP-ID      TO WKS-ACCT-REP-T(WKS-NUM-ACCTS)
037300     MOVE ACCT-TERRITORY-ID
037400                           TO WKS-ACCT-TERR-T(WKS-NUM-ACCTS)
037500     MOVE ZEROS            TO WKS-ACCT-NUM-OPP-T(WKS-NUM-ACCTS)
037600     MOVE ZEROS            TO WKS-ACCT-PIPE-T(WKS-NUM-ACCTS)
037700     PERFORM 141-LEER-CUENTA THRU 141-LEER-CUENTA-E.
037800 142-TABLA-CUENTA-E. EXIT.
037900******************************************************************
038000*        C A R G A   D E   O P O R T U N I D A D E S             *
038100******************************************************************
038200 150-CARGAR-OPORT SECTION.
038300     PERFORM 151-LEER-OPORT THRU 151-LEER-OPORT-E
038400     PERFORM 152-TABLA-OPORT THRU 152-TABLA-OPORT-E
038500         UNTIL WKS-EOF-OPPS.
038600 150-CARGAR-OPORT-E. EXIT.
038700
038800 151-LEER-OPORT SECTION.
038900     READ OPPS
039000         AT END MOVE "Y" TO WKS-FIN-OPPS
039100     END-READ.
039200 151-LEER-OPORT-E. EXIT.
039300
039400 152-TABLA-OPORT SECTION.
039500     ADD 1 TO WKS-NUM-OPPS
039600     MOVE OPP-ID         TO WKS-OPP-ID-T(WKS-NUM-OPPS)
039700     MOVE OPP-NAME       TO WKS-OPP-NAME-T(WKS-NUM-OPPS)
039800     MOVE OPP-AMOUNT     TO WKS-OPP-AMT-T(WKS-NUM-OPPS)
039900     MOVE OPP-CLOSE-DATE TO WKS-OPP-CLOSE-T(WKS-NUM-OPPS)
040000     MOVE OPP-REP-ID     TO WKS-OPP-REP-T(WKS-NUM-OPPS)
040100     MOVE OPP-ACCOUNT-ID TO WKS-OPP-ACCT-T(WKS-NUM-OPPS)
040200     PERFORM 151-LEER-OPORT THRU 151-LEER-OPORT-E.
040300 152-TABLA-OPORT-E. EXIT.
040400******************************************************************
040500*        V A L I D A C I O N   0 1  -  C O N T E O S             *
040600******************************************************************
040700 200-VALIDAR-CONTEOS SECTION.
040800     IF WKS-NUM-REPS NOT = WKS-REPS-ESPERADOS
040900        MOVE "NUMERO DE VENDEDORES DISTINTO DEL ESPERADO"
041000           TO WKS-MENSAJE-ERROR
041100        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
041200     END-IF
041300     IF WKS-NUM-ACCTS NOT = WKS-ACCTS-ESPERADAS
041400        MOVE "NUMERO DE CUENTAS DISTINTO DEL ESPERADO"
041500           TO WKS-MENSAJE-ERROR
041600        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
041700     END-IF
041800     IF WKS-NUM-OPPS NOT = WKS-OPPS-ESPERADAS
041900        MOVE "NUMERO DE OPORTUNIDADES DISTINTO DEL ESPERADO"
042000           TO WKS-MENSAJE-ERROR
042100        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
042200     END-IF.
042300 200-VALIDAR-CONTEOS-E. EXIT.
042400******************************************************************
042500*   V A L I D A C I O N   0 2  -  V E N D E D O R E S             *
042600*   LLAVE SECUENCIAL DESDE 1, NOMBRE UNICO, CUOTA Y ESTADO/REGION *
042700******************************************************************
042800 210-VALIDAR-REPS SECTION.
042900     MOVE ZEROS TO WKS-ID-ESPERADO
043000     PERFORM 211-VALIDAR-UN-REP THRU 211-VALIDAR-UN-REP-E
043100        VARYING WKS-IX-REP FROM 1 BY 1
043200           UNTIL WKS-IX-REP > WKS-NUM-REPS.
043300 210-VALIDAR-REPS-E. EXIT.
043400
043500 211-VALIDAR-UN-REP SECTION.
043600     ADD 1 TO WKS-ID-ESPERADO
043700     IF WKS-REP-ID-T(WKS-IX-REP) NOT = WKS-ID-ESPERADO
043800        MOVE "REP-ID NO ES SECUENCIAL DESDE 1"
043900           TO WKS-MENSAJE-ERROR
044000        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
044100     END-IF
044200     IF WKS-REP-QUOTA-T(WKS-IX-REP) = 0
044300        MOVE "CUOTA DE VENDEDOR NO ES MAYOR A CERO"
044400           TO WKS-MENSAJE-ERROR
044500        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
044600     END-IF
044700     IF WKS-REP-STATE-T(WKS-IX-REP) = SPACES
044800        OR WKS-REP-REGION-T(WKS-IX-REP) = SPACES
044900        MOVE "VENDEDOR SIN ESTADO O REGION"
045000           TO WKS-MENSAJE-ERROR
045100        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
045200     END-IF
045300     PERFORM 212-BUSCAR-DUP-REP THRU 212-BUSCAR-DUP-REP-E
045400        VARYING WKS-IX-REP2 FROM 1 BY 1
045500           UNTIL WKS-IX-REP2 >= WKS-IX-REP.
045600 211-VALIDAR-UN-REP-E. EXIT.
045700
045800 212-BUSCAR-DUP-REP SECTION.
045900     IF WKS-REP-NAME-T(WKS-IX-REP2) = WKS-REP-NAME-T(WKS-IX-REP)
046000        MOVE "NOMBRE DE VENDEDOR DUPLICADO"
046100           TO WKS-MENSAJE-ERROR
046200        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
046300     END-IF.
046400 212-BUSCAR-DUP-REP-E. EXIT.
046500******************************************************************
046600*   V A L I D A C I O N   0 2 B  -  T E R R I T O R I O S         *
046700*   LLAVE SECUENCIAL DESDE 1, NOMBRE UNICO ENTRE TERRITORIOS      *
046800*   TKT-0837 - EL CORTE TRAIA EL TERRITORIO COMO EXISTENTE PERO   *
046900*   NUNCA SE VALIDABA SU PROPIA CONSISTENCIA                     *
047000******************************************************************
047100 215-VALIDAR-TERRS SECTION.
047200     MOVE ZEROS TO WKS-ID-ESPERADO
047300     PERFORM 216-VALIDAR-UN-TERR THRU 216-VALIDAR-UN-TERR-E
047400        VARYING WKS-IX-TERR FROM 1 BY 1
047500           UNTIL WKS-IX-TERR > WKS-NUM-TERRS.
047600 215-VALIDAR-TERRS-E. EXIT.
047700
047800 216-VALIDAR-UN-TERR SECTION.
047900     ADD 1 TO WKS-ID-ESPERADO
048000     IF WKS-TERR-ID-T(WKS-IX-TERR) NOT = WKS-ID-ESPERADO
048100        MOVE "TERR-ID NO ES SECUENCIAL DESDE 1"
048200           TO WKS-MENSAJE-ERROR
048300        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
048400     END-IF
048500     PERFORM 217-BUSCAR-DUP-TERR THRU 217-BUSCAR-DUP-TERR-E
048600        VARYING WKS-IX-TERR2 FROM 1 BY 1
048700           UNTIL WKS-IX-TERR2 >= WKS-IX-TERR.
048800 216-VALIDAR-UN-TERR-E. EXIT.
048900
049000 217-BUSCAR-DUP-TERR SECTION.
049100     IF WKS-TERR-NAME-T(WKS-IX-TERR2) = WKS-TERR-NAME-T(WKS-IX-TERR)
049200        MOVE "NOMBRE DE TERRITORIO DUPLICADO"
049300           TO WKS-MENSAJE-ERROR
049400        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
049500     END-IF.
049600 217-BUSCAR-DUP-TERR-E. EXIT.
049700******************************************************************
049800*   V A L I D A C I O N   0 3  -  C U E N T A S                   *
049900*   LLAVE SECUENCIAL, NOMBRE UNICO, REP/TERRITORIO VALIDOS,       *
050000*   TERRITORIO Y ESTADO IGUALES A LOS DE SU VENDEDOR              *
050100******************************************************************
050200 220-VALIDAR-CUENTAS SECTION.
050300     MOVE ZEROS TO WKS-ID-ESPERADO
050400     PERFORM 221-VALIDAR-UNA-CUENTA THRU 221-VALIDAR-UNA-CUENTA-E
050500        VARYING WKS-IX-ACCT FROM 1 BY 1
050600           UNTIL WKS-IX-ACCT > WKS-NUM-ACCTS.
050700 220-VALIDAR-CUENTAS-E. EXIT.
050800
050900 221-VALIDAR-UNA-CUENTA SECTION.
051000     ADD 1 TO WKS-ID-ESPERADO
051100     IF WKS-ACCT-ID-T(WKS-IX-ACCT) NOT = WKS-ID-ESPERADO
051200        MOVE "ACCT-ID NO ES SECUENCIAL DESDE 1"
051300           TO WKS-MENSAJE-ERROR
051400        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
051500     END-IF
051600
051700     MOVE "N" TO WKS-ENCONTRADO
051800     PERFORM 222-BUSCAR-REP-CUENTA THRU 222-BUSCAR-REP-CUENTA-E
051900        VARYING WKS-IX-REP FROM 1 BY 1
052000           UNTIL WKS-IX-REP > WKS-NUM-REPS
052100     IF WKS-ENCONTRADO NOT = "Y"
052200        MOVE "ACCT-REP-ID NO EXISTE EN EL MAESTRO DE VENDEDORES"
052300           TO WKS-MENSAJE-ERROR
052400        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
052500     END-IF
052600
052700     MOVE "N" TO WKS-ENCONTRADO
052800     PERFORM 223-BUSCAR-TERR-CUENTA THRU 223-BUSCAR-TERR-CUENTA-E
052900        VARYING WKS-IX-TERR FROM 1 BY 1
053000           UNTIL WKS-IX-TERR > WKS-NUM-TERRS
053100     IF WKS-ENCONTRADO NOT = "Y"
053200        MOVE "ACCT-TERRITORY-ID NO EXISTE EN EL MAESTRO"
053300           TO WKS-MENSAJE-ERROR
053400        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
053500     END-IF
053600
053700     COMPUTE WKS-TAM-CUENTA =
053800             1000 * WKS-ACCT-DEVS-T(WKS-IX-ACCT)
053900     IF WKS-ACCT-PIPE-T(WKS-IX-ACCT) > WKS-TAM-CUENTA
054000        MOVE "TUBERIA DE CUENTA EXCEDE SU TAM"
054100           TO WKS-MENSAJE-ERROR
054200        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
054300     END-IF
054400
054500     PERFORM 224-BUSCAR-DUP-CUENTA THRU 224-BUSCAR-DUP-CUENTA-E
054600        VARYING WKS-IX-ACCT2 FROM 1 BY 1
054700           UNTIL WKS-IX-ACCT2 >= WKS-IX-ACCT.
054800 221-VALIDAR-UNA-CUENTA-E. EXIT.
054900
055000 222-BUSCAR-REP-CUENTA SECTION.
055100     IF WKS-REP-ID-T(WKS-IX-REP) = WKS-ACCT-REP-T(WKS-IX-ACCT)
055200        MOVE "Y" TO WKS-ENCONTRADO
055300        IF WKS-REP-TERR-T(WKS-IX-REP)
055400              NOT = WKS-ACCT-TERR-T(WKS-IX-ACCT)
055500           MOVE "TERRITORIO DE CUENTA NO COINCIDE CON SU REP"
055600              TO WKS-MENSAJE-ERROR
055700           PERFORM 090-ABORTAR THRU 090-ABORTAR-E
055800        END-IF
055900        IF WKS-REP-STATE-T(WKS-IX-REP)
056000              NOT = WKS-ACCT-STATE-T(WKS-IX-ACCT)
056100           MOVE "ESTADO DE CUENTA NO COINCIDE CON SU REP"
056200              TO WKS-MENSAJE-ERROR
056300           PERFORM 090-ABORTAR THRU 090-ABORTAR-E
056400        END-IF
056500     END-IF.
056600 222-BUSCAR-REP-CUENTA-E. EXIT.
056700
056800 223-BUSCAR-TERR-CUENTA SECTION.
056900     IF WKS-TERR-ID-T(WKS-IX-TERR) = WKS-ACCT-TERR-T(WKS-IX-ACCT)
057000        MOVE "Y" TO WKS-ENCONTRADO
057100     END-IF.
057200 223-BUSCAR-TERR-CUENTA-E. EXIT.
057300
057400 224-BUSCAR-DUP-CUENTA SECTION.
057500     IF WKS-ACCT-NAME-T(WKS-IX-ACCT2) = WKS-ACCT-NAME-T(WKS-IX-ACCT)
057600        MOVE "NOMBRE DE CUENTA DUPLICADO"
057700           TO WKS-MENSAJE-ERROR
057800        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
057900     END-IF.
058000 224-BUSCAR-DUP-CUENTA-E. EXIT.
058100******************************************************************
058200*   V A L I D A C I O N   0 4  -  O P O R T U N I D A D E S       *
058300*   LLAVE SECUENCIAL, NOMBRE UNICO, CUENTA/REP VALIDOS, REP DE    *
058400*   LA OPORTUNIDAD IGUAL AL DE SU CUENTA, MONTO Y FECHA VALIDOS   *
058500******************************************************************
058600 230-VALIDAR-OPORT SECTION.
058700     MOVE ZEROS TO WKS-ID-ESPERADO
058800     PERFORM 231-VALIDAR-UNA-OPORT THRU 231-VALIDAR-UNA-OPORT-E
058900        VARYING WKS-IX-OPP FROM 1 BY 1
059000           UNTIL WKS-IX-OPP > WKS-NUM-OPPS.
059100 230-VALIDAR-OPORT-E. EXIT.
059200
059300 231-VALIDAR-UNA-OPORT SECTION.
059400     ADD 1 TO WKS-ID-ESPERADO
059500     IF WKS-OPP-ID-T(WKS-IX-OPP) NOT = WKS-ID-ESPERADO
059600        MOVE "OPP-ID NO ES SECUENCIAL DESDE 1"
059700           TO WKS-MENSAJE-ERROR
059800        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
059900     END-IF
060000
060100     ADD WKS-OPP-AMT-T(WKS-IX-OPP) TO WKS-SUMA-TOTAL-PIPE
060200
060300     MOVE "N" TO WKS-ENCONTRADO
060400     PERFORM 232-BUSCAR-CUENTA-OPORT THRU 232-BUSCAR-CUENTA-OPORT-E
060500        VARYING WKS-IX-ACCT FROM 1 BY 1
060600           UNTIL WKS-IX-ACCT > WKS-NUM-ACCTS
060700     IF WKS-ENCONTRADO NOT = "Y"
060800        MOVE "OPP-ACCOUNT-ID NO EXISTE EN EL MAESTRO DE CUENTAS"
060900           TO WKS-MENSAJE-ERROR
061000        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
061100     END-IF
061200
061300     PERFORM 233-BUSCAR-DUP-OPORT THRU 233-BUSCAR-DUP-OPORT-E
061400        VARYING WKS-IX-OPP2 FROM 1 BY 1
061500           UNTIL WKS-IX-OPP2 >= WKS-IX-OPP
061600
061700     MOVE "VALD"              TO WKS-LK-FUNCION
061800     MOVE WKS-OPP-CLOSE-T(WKS-IX-OPP) TO WKS-LK-FECHA-1
061900     IF WKS-OPP-CLOSE-T(WKS-IX-OPP) NOT = SPACES
062000        CALL "RPDATDIF" USING WKS-PARAMETROS-FECHA
062100        IF WKS-LK-VALIDA NOT = "Y"
062200           MOVE "OPP-CLOSE-DATE NO ES UNA FECHA VALIDA"
062300              TO WKS-MENSAJE-ERROR
062400           PERFORM 090-ABORTAR THRU 090-ABORTAR-E
062500        END-IF
062600     END-IF.
062700 231-VALIDAR-UNA-OPORT-E. EXIT.
062800
062900 232-BUSCAR-CUENTA-OPORT SECTION.
063000     IF WKS-ACCT-ID-T(WKS-IX-ACCT) = WKS-OPP-ACCT-T(WKS-IX-OPP)
063100        MOVE "Y" TO WKS-ENCONTRADO
063200        ADD 1 TO WKS-ACCT-NUM-OPP-T(WKS-IX-ACCT)
063300        ADD WKS-OPP-AMT-T(WKS-IX-OPP)
063400           TO WKS-ACCT-PIPE-T(WKS-IX-ACCT)
063500        IF WKS-ACCT-REP-T(WKS-IX-ACCT)
063600              NOT = WKS-OPP-REP-T(WKS-IX-OPP)
063700           MOVE "REP DE LA OPORTUNIDAD NO COINCIDE CON SU CUENTA"
063800              TO WKS-MENSAJE-ERROR
063900           PERFORM 090-ABORTAR THRU 090-ABORTAR-E
064000        END-IF
064100        IF WKS-ACCT-PIPE-SW-T(WKS-IX-ACCT) NOT = "Y"
064200           MOVE "ACCT-IN-PIPELINE NO ES 'Y' CON OPORTUNIDADES"
064300              TO WKS-MENSAJE-ERROR
064400           PERFORM 090-ABORTAR THRU 090-ABORTAR-E
064500        END-IF
064600     END-IF.
064700 232-BUSCAR-CUENTA-OPORT-E. EXIT.
064800
064900 233-BUSCAR-DUP-OPORT SECTION.
065000     IF WKS-OPP-NAME-T(WKS-IX-OPP2) = WKS-OPP-NAME-T(WKS-IX-OPP)
065100        MOVE "NOMBRE DE OPORTUNIDAD DUPLICADO"
065200           TO WKS-MENSAJE-ERROR
065300        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
065400     END-IF.
065500 233-BUSCAR-DUP-OPORT-E. EXIT.
065600******************************************************************
065700*   V A L I D A C I O N   0 5  -  C U E N T A S   S I N   P I P E *
065800*   TODA CUENTA SIN OPORTUNIDADES DEBE TENER ACCT-IN-PIPELINE='N' *
065900******************************************************************
066000 225-VALIDAR-SIN-PIPE SECTION.
066100     PERFORM 226-VALIDAR-UNA-SIN-PIPE THRU 226-VALIDAR-UNA-SIN-PIPE-E
066200        VARYING WKS-IX-ACCT FROM 1 BY 1
066300           UNTIL WKS-IX-ACCT > WKS-NUM-ACCTS.
066400 225-VALIDAR-SIN-PIPE-E. EXIT.
066500
066600 226-VALIDAR-UNA-SIN-PIPE SECTION.
066700     IF WKS-ACCT-NUM-OPP-T(WKS-IX-ACCT) = 0
066800        AND WKS-ACCT-PIPE-SW-T(WKS-IX-ACCT) NOT = "N"
066900        MOVE "ACCT-IN-PIPELINE NO ES 'N' SIN OPORTUNIDADES"
067000           TO WKS-MENSAJE-ERROR
067100        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
067200     END-IF.
067300 226-VALIDAR-UNA-SIN-PIPE-E. EXIT.
067400******************************************************************
067500*   V A L I D A C I O N   0 6  -  V E N T A N A   D E   F E C H A S*
067600*   TODA FECHA DE CIERRE DEBE CAER EN LA VENTANA RECIENTE O EN LA *
067700*   VENTANA FUTURA, Y DEBEN SER EXACTAMENTE 10 EN LA RECIENTE     *
067800******************************************************************
067900 240-VALIDAR-VENTANA SECTION.
068000     MOVE ZEROS TO WKS-CONTADOR-RECIENTES
068100     PERFORM 241-VALIDAR-UNA-VENTANA THRU 241-VALIDAR-UNA-VENTANA-E
068200        VARYING WKS-IX-OPP FROM 1 BY 1
068300           UNTIL WKS-IX-OPP > WKS-NUM-OPPS
068400
068500     IF WKS-CONTADOR-RECIENTES NOT = WKS-RECIENTES-ESPERADAS
068600        MOVE "CANTIDAD DE FECHAS RECIENTES DISTINTA DE 10"
068700           TO WKS-MENSAJE-ERROR
068800        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
068900     END-IF.
069000 240-VALIDAR-VENTANA-E. EXIT.
069100
069200 241-VALIDAR-UNA-VENTANA SECTION.
069300     IF WKS-OPP-CLOSE-T(WKS-IX-OPP) >= WKS-VENTANA-RECIENTE-INI
069400        AND WKS-OPP-CLOSE-T(WKS-IX-OPP) <= WKS-VENTANA-RECIENTE-FIN
069500           ADD 1 TO WKS-CONTADOR-RECIENTES
069600     ELSE
069700        IF WKS-OPP-CLOSE-T(WKS-IX-OPP) >= WKS-VENTANA-FUTURA-INI
069800           AND WKS-OPP-CLOSE-T(WKS-IX-OPP) <= WKS-VENTANA-FUTURA-FIN
069900              CONTINUE
070000        ELSE
070100           MOVE "FECHA DE CIERRE FUERA DE LAS VENTANAS PERMITIDAS"
070200              TO WKS-MENSAJE-ERROR
070300           PERFORM 090-ABORTAR THRU 090-ABORTAR-E
070400        END-IF
070500     END-IF.
070600 241-VALIDAR-UNA-VENTANA-E. EXIT.
070700******************************************************************
070800*   V A L I D A C I O N   0 7  -  T O T A L   D E   T U B E R I A *
070900******************************************************************
071000 250-VALIDAR-PIPETOT SECTION.
071100     IF WKS-SUMA-TOTAL-PIPE < 9000000
071200        OR WKS-SUMA-TOTAL-PIPE > 13000000
071300        MOVE "TOTAL DE TUBERIA FUERA DE 9MM-13MM"
071400           TO WKS-MENSAJE-ERROR
071500        PERFORM 090-ABORTAR THRU 090-ABORTAR-E
071600     END-IF.
071700 250-VALIDAR-PIPETOT-E. EXIT.
