000100******************************************************************
000200* FECHA       : 05/06/1989                                       *
000300* PROGRAMADOR : PEDRO RAMIREZ (PEDR)                             *
000400* APLICACION  : ANALISIS DE TUBERIA DE VENTAS (REVOPS)           *
000500* PROGRAMA    : RPDATDIF                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : RUTINA COMUN DE FECHAS PARA LOS PROGRAMAS DE     *
000800*             : ANALISIS DE TUBERIA. CALCULA DIFERENCIA EN DIAS  *
000900*             : ENTRE DOS FECHAS AAAA-MM-DD Y VALIDA QUE UNA     *
001000*             : FECHA AAAA-MM-DD SEA UNA FECHA DE CALENDARIO REAL*
001100* ARCHIVOS    : NINGUNO (SUBPROGRAMA SIN E/S)                    *
001200* ACCION (ES) : DIFD=DIFERENCIA EN DIAS, VALD=VALIDAR FECHA      *
001300* INSTALADO   : 05/06/1989                                       *
001400* BPM/RATIONAL: 230512                                           *
001500* NOMBRE      : RUTINA DE FECHAS REVOPS                          *
001600******************************************************************
001700*                R E G I S T R O  D E  C A M B I O S             *
001800******************************************************************
001900* 05/06/1989 PEDR TKT-0512 VERSION INICIAL: DIFERENCIA EN DIAS   *PEDR0589
002000* 05/06/1989 PEDR TKT-0512 FORMULA DE JULIANO (FLIEGEL/FLANDERN) *PEDR0589
002100* 18/02/2002 WRS  TKT-0530 SE AGREGA FUNCION VALD (VALIDA FECHA) *WRS02002
002200* 11/09/2003 WRS  TKT-0588 SE CORRIGE TABLA DE DIAS POR MES      *WRS09003
002300* 29/12/1998 EEDR TKT-0450 AJUSTE Y2K: ANO YA NACE A 4 DIGITOS,  *EEDR1298
002400*             NO APLICA CAMBIO EN ESTE RUTINA                    *
002500* 14/04/2006 CHR  TKT-0640 SE AGREGA CONTADOR DE LLAMADAS        *CHR04006
002600* 02/10/2009 JSM  TKT-0711 REVISION GENERAL, SIN CAMBIO FUNCIONAL*JSM10009
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.              RPDATDIF.
003000 AUTHOR.                  PEDRO RAMIREZ.
003100 INSTALLATION.            BANCO INDUSTRIAL, S.A. -
003200                           DEPTO DE SISTEMAS, BANCA COMERCIAL.
003300 DATE-WRITTEN.            05/06/1989.
003400 DATE-COMPILED.
003500 SECURITY.                USO INTERNO - DEPTO DE SISTEMAS.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100******************************************************************
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400******************************************************************
004500*          C A M P O S   D E   T R A B A J O                     *
004600******************************************************************
004700 01  WKS-PROGRAMA              PIC X(08) VALUE "RPDATDIF".
004800 77  WKS-CONTADOR-LLAMADAS     PIC 9(09) COMP VALUE ZEROS.
004900 77  WKS-SW-BISIESTO           PIC X(01) VALUE "N".
005000     88  WKS-ANO-BISIESTO              VALUE "S".
005100     88  WKS-ANO-NO-BISIESTO           VALUE "N".
005200*
005300*   AREA DE TRABAJO PARA LA PRIMERA FECHA RECIBIDA
005400 01  WKS-FECHA-UNO             PIC X(10).
005500 01  WKS-FECHA-UNO-R REDEFINES WKS-FECHA-UNO.
005600     05  WKS-F1-ANO            PIC 9(04).
005700     05  FILLER                PIC X(01).
005800     05  WKS-F1-MES            PIC 9(02).
005900     05  FILLER                PIC X(01).
006000     05  WKS-F1-DIA            PIC 9(02).
006100*
006200*   AREA DE TRABAJO PARA LA SEGUNDA FECHA RECIBIDA
006300 01  WKS-FECHA-DOS             PIC X(10).
006400 01  WKS-FECHA-DOS-R REDEFINES WKS-FECHA-DOS.
006500     05  WKS-F2-ANO            PIC 9(04).
006600     05  FILLER                PIC X(01).
006700     05  WKS-F2-MES            PIC 9(02).
006800     05  FILLER                PIC X(01).
006900     05  WKS-F2-DIA            PIC 9(02).
007000*
007100*   TABLA DE DIAS POR MES, RECARGADA A BISIESTO EN EJECUCION
007200 01  WKS-DIAS-POR-MES-INI.
007300     05  FILLER                PIC X(24)
007400         VALUE "312831303130313130313031".
007500 01  WKS-TABLA-DIAS-MES REDEFINES WKS-DIAS-POR-MES-INI.
007600     05  WKS-DIM-MES           PIC 9(02) OCCURS 12
007700                                INDEXED BY WKS-IX-MES.
007800*
007900*   VARIABLES DE TRABAJO PARA EL CALCULO DEL JULIANO
008000 01  WKS-VARS-JULIANO.
008100     05  WKS-J-A               PIC S9(09) COMP.
008200     05  WKS-J-Y               PIC S9(09) COMP.
008300     05  WKS-J-M               PIC S9(09) COMP.
008400     05  WKS-JULIANO-1         PIC S9(09) COMP.
008500     05  WKS-JULIANO-2         PIC S9(09) COMP.
008600*
008700*   PRUEBA DE ANO BISIESTO POR RESIDUOS DE DIVISION
008800 01  WKS-VARS-BISIESTO.
008900     05  WKS-COCIENTE          PIC S9(09) COMP.
009000     05  WKS-RESIDUO-4         PIC S9(09) COMP.
009100     05  WKS-RESIDUO-100       PIC S9(09) COMP.
009200     05  WKS-RESIDUO-400       PIC S9(09) COMP.
009300******************************************************************
009400*              A R E A   D E   E N L A C E                       *
009500******************************************************************
009600 LINKAGE SECTION.
009700 01  LK-PARAMETROS.
009800     05  LK-FUNCION            PIC X(04).
009900         88  LK-DIFERENCIA-DIAS    VALUE "DIFD".
010000         88  LK-VALIDAR-FECHA      VALUE "VALD".
010100     05  LK-FECHA-1            PIC X(10).
010200     05  LK-FECHA-2            PIC X(10).
010300     05  LK-DIAS               PIC S9(09) COMP.
010400     05  LK-VALIDA             PIC X(01).
010500         88  LK-FECHA-ES-VALIDA    VALUE "Y".
010600         88  LK-FECHA-ES-INVALIDA  VALUE "N".
010700******************************************************************
010800 PROCEDURE DIVISION USING LK-PARAMETROS.
010900 000-MAIN SECTION.
011000     ADD 1 TO WKS-CONTADOR-LLAMADAS
011100     EVALUATE TRUE
011200        WHEN LK-DIFERENCIA-DIAS
011300           PERFORM 100-CALC-DIFERENCIA
011400              THRU 100-CALC-DIFERENCIA-E
011500        WHEN LK-VALIDAR-FECHA
011600           PERFORM 200-VALIDAR-FECHA
011700              THRU 200-VALIDAR-FECHA-E
011800        WHEN OTHER
011900           MOVE ZEROS TO LK-DIAS
012000           MOVE "N"   TO LK-VALIDA
012100     END-EVALUATE
012200     GOBACK.
012300 000-MAIN-E. EXIT.
012400*
012500*   LK-DIAS = LK-FECHA-2 MENOS LK-FECHA-1, EN DIAS DE CALENDARIO
012600 100-CALC-DIFERENCIA SECTION.
012700     MOVE LK-FECHA-1 TO WKS-FECHA-UNO
012800     PERFORM 110-FECHA-A-JULIANO
012900        THRU 110-FECHA-A-JULIANO-E
013000
013100     MOVE LK-FECHA-2 TO WKS-FECHA-DOS
013200     PERFORM 120-FECHA-A-JULIANO-DOS
013300        THRU 120-FECHA-A-JULIANO-DOS-E
013400
013500     COMPUTE LK-DIAS = WKS-JULIANO-2 - WKS-JULIANO-1.
013600 100-CALC-DIFERENCIA-E. EXIT.
013700*
013800*   CONVIERTE WKS-F1-ANO/MES/DIA A JULIANO (WKS-JULIANO-1)
013900 110-FECHA-A-JULIANO SECTION.
014000     COMPUTE WKS-J-A = (14 - WKS-F1-MES) / 12
014100     COMPUTE WKS-J-Y = WKS-F1-ANO + 4800 - WKS-J-A
014200     COMPUTE WKS-J-M = WKS-F1-MES + 12 * WKS-J-A - 3
014300     COMPUTE WKS-JULIANO-1 =
014400             WKS-F1-DIA
014500           + (153 * WKS-J-M + 2) / 5
014600           + 365 * WKS-J-Y
014700           + WKS-J-Y / 4
014800           - WKS-J-Y / 100
014900           + WKS-J-Y / 400
015000           - 32045.
015100 110-FECHA-A-JULIANO-E. EXIT.
015200*
015300*   CONVIERTE WKS-F2-ANO/MES/DIA A JULIANO (WKS-JULIANO-2)
015400 120-FECHA-A-JULIANO-DOS SECTION.
015500     COMPUTE WKS-J-A = (14 - WKS-F2-MES) / 12
015600     COMPUTE WKS-J-Y = WKS-F2-ANO + 4800 - WKS-J-A
015700     COMPUTE WKS-J-M = WKS-F2-MES + 12 * WKS-J-A - 3
015800     COMPUTE WKS-JULIANO-2 =
015900             WKS-F2-DIA
016000           + (153 * WKS-J-M + 2) / 5
016100           + 365 * WKS-J-Y
016200           + WKS-J-Y / 4
016300           - WKS-J-Y / 100
016400           + WKS-J-Y / 400
016500           - 32045.
016600 120-FECHA-A-JULIANO-DOS-E. EXIT.
016700*
016800*   VALIDA QUE LK-FECHA-1 SEA AAAA-MM-DD Y FECHA DE CALENDARIO
016900*   REAL (MES 01-12, DIA DENTRO DEL RANGO DEL MES, BISIESTO)
017000 200-VALIDAR-FECHA SECTION.
017100     MOVE "Y"        TO LK-VALIDA
017200     MOVE LK-FECHA-1 TO WKS-FECHA-UNO
017300
017400     IF LK-FECHA-1(1:4) IS NOT NUMERIC
017500        OR LK-FECHA-1(6:2) IS NOT NUMERIC
017600        OR LK-FECHA-1(9:2) IS NOT NUMERIC
017700        OR LK-FECHA-1(5:1) NOT = "-"
017800        OR LK-FECHA-1(8:1) NOT = "-"
017900           MOVE "N" TO LK-VALIDA
018000     END-IF
018100
018200     IF LK-FECHA-ES-VALIDA
018300        AND (WKS-F1-MES < 1 OR WKS-F1-MES > 12)
018400           MOVE "N" TO LK-VALIDA
018500     END-IF
018600
018700     IF LK-FECHA-ES-VALIDA
018800        PERFORM 210-CARGAR-TABLA-MESES
018900           THRU 210-CARGAR-TABLA-MESES-E
019000        SET WKS-IX-MES TO WKS-F1-MES
019100        IF WKS-F1-DIA < 1
019200           OR WKS-F1-DIA > WKS-DIM-MES(WKS-IX-MES)
019300              MOVE "N" TO LK-VALIDA
019400        END-IF
019500     END-IF.
019600 200-VALIDAR-FECHA-E. EXIT.
019700*
019800*   RECARGA FEBRERO DE LA TABLA SEGUN BISIESTO DEL ANO F1
019900 210-CARGAR-TABLA-MESES SECTION.
020000     MOVE "N" TO WKS-SW-BISIESTO
020100     DIVIDE WKS-F1-ANO BY 4
020200            GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO-4
020300     DIVIDE WKS-F1-ANO BY 100
020400            GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO-100
020500     DIVIDE WKS-F1-ANO BY 400
020600            GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO-400
020700
020800     IF WKS-RESIDUO-400 = 0
020900        MOVE "S" TO WKS-SW-BISIESTO
021000     ELSE
021100        IF WKS-RESIDUO-100 = 0
021200           MOVE "N" TO WKS-SW-BISIESTO
021300        ELSE
021400           IF WKS-RESIDUO-4 = 0
021500              MOVE "S" TO WKS-SW-BISIESTO
021600           END-IF
021700        END-IF
021800     END-IF
021900
022000     IF WKS-ANO-BISIESTO
022100        MOVE 29 TO WKS-DIM-MES(2)
022200     ELSE
022300        MOVE 28 TO WKS-DIM-MES(2)
022400     END-IF.
022500 210-CARGAR-TABLA-MESES-E. EXIT.
