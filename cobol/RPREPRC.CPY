000100******************************************************************
000200*    RPREPRC  --  MAESTRO DE VENDEDORES (SALES REP)               *
000300*    UNIDAD BANCA COMERCIAL - ANALISIS DE TUBERIA DE VENTAS       *
000400*    REGISTRO DE LONGITUD FIJA, ORGANIZACION SECUENCIAL           *
000500******************************************************************
000600*    14/03/1989 JSM  TKT-0102  ESTRUCTURA INICIAL DEL MAESTRO     *
000700*    02/11/1991 CHR  TKT-0188  SE AMPLIA REP-REGION A 12 POSIC.   *
000800*    29/12/1998 EEDR TKT-0450  AJUSTE Y2K: VALIDACION DE SIGLO    *
000900******************************************************************
001000 01  REG-RPREP.
001100     05  REP-ID                      PIC 9(04).
001200     05  REP-NAME                    PIC X(30).
001300     05  REP-HOME-STATE              PIC X(02).
001400     05  REP-REGION                  PIC X(12).
001500     05  REP-QUOTA                   PIC 9(09).
001600     05  REP-TERRITORY-ID            PIC 9(04).
001700*        RESERVADO PARA AMPLIACIONES FUTURAS DEL MAESTRO
001800     05  FILLER                      PIC X(09) VALUE SPACES.
