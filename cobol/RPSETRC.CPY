000100******************************************************************
000200*    RPSETRC  --  PARAMETROS DE LAS REGLAS DE ANALISIS (SETTINGS) *
000300*    UNIDAD BANCA COMERCIAL - ANALISIS DE TUBERIA DE VENTAS       *
000400*    REGISTRO DE LONGITUD FIJA, ORGANIZACION SECUENCIAL           *
000500*    UN REGISTRO POR PARAMETRO; LLAVE = NOMBRE DEL PARAMETRO      *
000600******************************************************************
000700*    05/06/2001 PEDR TKT-0512  ESTRUCTURA INICIAL DE PARAMETROS   *
000800*    11/09/2003 WRS  TKT-0588  SE AMPLIA SET-VALUE A S9(9)        *
000900******************************************************************
001000 01  REG-RPSET.
001100     05  SET-KEY                     PIC X(50).
001200     05  SET-VALUE                   PIC S9(09).
001300*        RESERVADO PARA AMPLIACIONES FUTURAS DEL MAESTRO
001400     05  FILLER                      PIC X(11) VALUE SPACES.
