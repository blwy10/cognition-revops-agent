000100******************************************************************
000200*    RPOPPRC  --  MAESTRO DE OPORTUNIDADES DE VENTA (OPP)         *
000300*    UNIDAD BANCA COMERCIAL - ANALISIS DE TUBERIA DE VENTAS       *
000400*    REGISTRO DE LONGITUD FIJA, ORGANIZACION SECUENCIAL           *
000500******************************************************************
000600*    14/03/1989 JSM  TKT-0102  ESTRUCTURA INICIAL DEL MAESTRO     *
000700*    18/07/1993 WRS  TKT-0255  SE AGREGAN FECHAS DE CIERRE        *
000800*    29/12/1998 EEDR TKT-0450  AJUSTE Y2K: FECHAS A 4 DIG. ANO    *
000900*    05/06/2001 PEDR TKT-0512  SE AGREGAN OPP-OWNER/ACCOUNT-NAME  *
001000******************************************************************
001100 01  REG-RPOPP.
001200     05  OPP-ID                      PIC 9(04).
001300     05  OPP-NAME                    PIC X(50).
001400     05  OPP-AMOUNT                  PIC 9(09).
001500     05  OPP-STAGE                   PIC X(25).
001600*        OPP-CREATED-DATE  FORMATO AAAA-MM-DD (10 POSICIONES)
001700     05  OPP-CREATED-DATE            PIC X(10).
001800     05  OPP-CREATED-DATE-R REDEFINES OPP-CREATED-DATE.
001900         10  OPP-CREA-ANO            PIC 9(04).
002000         10  FILLER                  PIC X(01).
002100         10  OPP-CREA-MES            PIC 9(02).
002200         10  FILLER                  PIC X(01).
002300         10  OPP-CREA-DIA            PIC 9(02).
002400*        OPP-CLOSE-DATE  FORMATO AAAA-MM-DD, SPACES SI NO EXISTE
002500     05  OPP-CLOSE-DATE              PIC X(10).
002600     05  OPP-CLOSE-DATE-R REDEFINES OPP-CLOSE-DATE.
002700         10  OPP-CIERR-ANO           PIC 9(04).
002800         10  FILLER                  PIC X(01).
002900         10  OPP-CIERR-MES           PIC 9(02).
003000         10  FILLER                  PIC X(01).
003100         10  OPP-CIERR-DIA           PIC 9(02).
003200     05  OPP-REP-ID                  PIC 9(04).
003300     05  OPP-ACCOUNT-ID              PIC 9(04).
003400*        OPP-OWNER/OPP-ACCOUNT-NAME SE DERIVAN AL CARGAR MAESTROS
003500     05  OPP-OWNER                   PIC X(30).
003600     05  OPP-ACCOUNT-NAME            PIC X(40).
003700*        RESERVADO PARA AMPLIACIONES FUTURAS DEL MAESTRO
003800     05  FILLER                      PIC X(10) VALUE SPACES.
